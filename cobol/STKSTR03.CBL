000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: STKSTR03                                            *
000400*                                                                *
000500*  FECHA CREACION: 05/12/1995                                    *
000600*                                                                *
000700*  AUTOR: H. DIAZ BRITO                                          *
000800*                                                                *
000900*  APLICACION: FILTRADO Y PUNTUACION DIARIA DE ACCIONES          *
001000*                                                                *
001100*  DESCRIPCION: MOTOR DE LAS CUATRO ESTRATEGIAS PREDEFINIDAS     *
001200*               (MOMENTUM-BREAKOUT, TECHNICAL-REVERSAL,          *
001300*               VOLUME-SURGE, BALANCED-GROWTH).  ARMA UNA SOLA   *
001400*               VEZ LA TABLA DE CANDIDATOS (MAESTRO + DIARIAS +  *
001500*               LLAMADA AL MOTOR DE CALCULO), Y LUEGO CORRE LAS  *
001600*               CUATRO ESTRATEGIAS SOBRE ESA MISMA TABLA, CADA   *
001700*               UNA CON SU PROPIO PREFILTRO TECNICO, SUS PESOS   *
001800*               Y SUS UMBRALES.  AL FINAL CALCULA LA             *
001900*               INTERSECCION DE LAS ACCIONES QUE QUEDARON EN DOS *
002000*               O MAS ESTRATEGIAS.                               *
002100*                                                                *
002200******************************************************************
002300*-----------------------------------------------------------------
002400* BITACORA DE CAMBIOS
002500*-----------------------------------------------------------------
002600* FECHA     | POR  | TICKET    | DESCRIPCION
002700*-----------|------|-----------|---------------------------------
002800* 05/12/1995| HDB  | SCRN-0100 | CREACION INICIAL - 2 ESTRATEGIAS
002900* 02/11/1998| JQV  | SCRN-0124 | REVISION Y2K - FECHAS A 8 DIGITOS
003000* 19/03/2007| RMZ  | SCRN-0247 | AMPLIADO A 4 ESTRATEGIAS, PASA A
003100*           |      |           | LLAMAR AL MOTOR UNIFICADO
003200*           |      |           | STKENG00, Y SE AGREGA LA
003300*           |      |           | INTERSECCION ENTRE ESTRATEGIAS
003400* 14/08/2014| LCA  | SCRN-0354 | TABLA DE CANDIDATOS AMPLIADA A
003500*           |      |           | 6000 PARA EL MERCADO ACTUAL
003600*-----------------------------------------------------------------
003700******************************************************************
003800*                                                                *
003900*         I D E N T I F I C A T I O N   D I V I S I O N          *
004000*                                                                *
004100******************************************************************
004200 IDENTIFICATION DIVISION.
004300*
004400 PROGRAM-ID.       STKSTR03.
004500 AUTHOR.           H. DIAZ BRITO.
004600 INSTALLATION.     DEPARTAMENTO DE SISTEMAS.
004700 DATE-WRITTEN.     05/12/1995.
004800 DATE-COMPILED.
004900 SECURITY.         CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
005000******************************************************************
005100*                                                                *
005200*        E N V I R O N M E N T         D I V I S I O N           *
005300*                                                                *
005400******************************************************************
005500 ENVIRONMENT DIVISION.
005600*
005700 CONFIGURATION SECTION.
005800*
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM
006100     CLASS DIGITOS IS '0' THRU '9'.
006200*
006300 INPUT-OUTPUT SECTION.
006400*
006500 FILE-CONTROL.
006600     SELECT MAESTRO-FILE  ASSIGN TO MAESTRO
006700            ORGANIZATION IS SEQUENTIAL.
006800*
006900     SELECT DIARIAS-FILE  ASSIGN TO DIARIAS
007000            ORGANIZATION IS SEQUENTIAL.
007100*
007200     SELECT SELECC-FILE   ASSIGN TO SELECC
007300            ORGANIZATION IS SEQUENTIAL.
007400******************************************************************
007500*                                                                *
007600*                D A T A            D I V I S I O N              *
007700*                                                                *
007800******************************************************************
007900 DATA DIVISION.
008000******************************************************************
008100*                      F I L E   S E C T I O N                   *
008200******************************************************************
008300 FILE SECTION.
008400*
008500 FD  MAESTRO-FILE
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD.
008800     COPY STKINF00.
008900*
009000 FD  DIARIAS-FILE
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD.
009300     COPY STKDBR00.
009400*
009500 FD  SELECC-FILE
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD.
009800     COPY STKSRC00.
009900******************************************************************
010000*         W O R K I N G   S T O R A G E   S E C T I O N          *
010100******************************************************************
010200 WORKING-STORAGE SECTION.
010300*
010400 77  WS-CONTADOR-ACCIONES             PIC 9(05)   COMP    VALUE ZERO.
010500 77  WS-CONTADOR-CANDIDATOS            PIC 9(05)   COMP    VALUE ZERO.
010600 77  WS-CONTADOR-SOBREVIVIENTES         PIC 9(05)   COMP    VALUE ZERO.
010700 77  WS-CONTADOR-SALIDA                  PIC 9(05)   COMP    VALUE ZERO.
010800 77  WS-TOPE-LISTA                        PIC 9(03)   COMP    VALUE 50.
010900*
011000 01  SW-SWITCHES.
011100     05  SW-FIN-MAESTRO                PIC X(01)   VALUE 'N'.
011200         88  SW-NO-HAY-MAS-MAESTRO          VALUE 'S'.
011300     05  SW-FIN-DIARIAS                  PIC X(01)   VALUE 'N'.
011400         88  SW-NO-HAY-MAS-DIARIAS           VALUE 'S'.
011500     05  SW-SIMBOLO-VALIDO                PIC X(01)   VALUE 'N'.
011600         88  SW-SIMBOLO-ES-VALIDO             VALUE 'S'.
011700     05  FILLER                            PIC X(05).
011800*
011900 01  WS-CONTROL-CORTE.
012000     05  WS-SIMBOLO-ACTUAL               PIC X(06)   VALUE SPACES.
012100     05  WS-SIMBOLO-ACTUAL-R REDEFINES WS-SIMBOLO-ACTUAL.
012200         10  WS-SA-PREFIJO-MERCADO       PIC X(02).
012300         10  WS-SA-NUMERO-ACCION         PIC X(04).
012400     05  WS-SUB-CORRIMIENTO              PIC 9(03)   COMP.
012500     05  WS-PREFIJO-SIMBOLO              PIC X(02).
012600     05  FILLER                           PIC X(05).
012700*
012800     COPY STKBAR00.
012900*
013000     COPY STKWGT00.
013100*
013200 01  WS-PESOS-DEFECTO.
013300     05  WS-PESO-TECNICO                PIC 9V99    VALUE .40.
013400     05  WS-PESO-MOMENTO                 PIC 9V99    VALUE .25.
013500     05  WS-PESO-VOLUMEN                  PIC 9V99    VALUE .20.
013600     05  WS-PESO-VOLATIL                   PIC 9V99    VALUE .10.
013700     05  WS-PESO-SENTIMIENTO                 PIC 9V99    VALUE .05.
013800     05  FILLER                               PIC X(05).
013900*
014000     COPY STKRES00.
014100******************************************************************
014200*          AREA DE TRABAJO PARA EL CALCULO POR ACCION             *
014300******************************************************************
014400 01  WS-CALCULO-TRABAJO.
014500     05  WS-VENTANA-INI                   PIC 9(03)       COMP.
014600     05  WS-SUB-J                          PIC 9(03)       COMP.
014700     05  WS-CAMBIO-5D                       PIC S9(05)V9(04) COMP-3.
014800     05  WS-PUNTAJE-COMP-ESTRATEGIA           PIC S9(03)V99   COMP-3.
014900     05  FILLER                                PIC X(10).
015000******************************************************************
015100*     TABLA DE CANDIDATOS (ACCIONES CON DATOS SUFICIENTES)        *
015200******************************************************************
015300 01  WS-TABLA-CANDIDATOS.
015400     05  WS-CANDIDATO-TOTAL                PIC 9(04)   COMP.
015500     05  WS-CANDIDATO-ENTRY OCCURS 6000 TIMES INDEXED BY WS-CX.
015600         10  WS-CAN-SYMBOL                  PIC X(06).
015700         10  WS-CAN-SYMBOL-R REDEFINES WS-CAN-SYMBOL.
015800             15  WS-CAN-PREFIJO-MERCADO     PIC X(02).
015900             15  WS-CAN-NUMERO-ACCION       PIC X(04).
016000         10  WS-CAN-NOMBRE                   PIC X(20).
016100         10  WS-CAN-FECHA                     PIC X(08).
016200         10  WS-CAN-FECHA-R REDEFINES WS-CAN-FECHA.
016300             15  WS-CAN-FECHA-AAAA           PIC 9(04).
016400             15  WS-CAN-FECHA-MM             PIC 9(02).
016500             15  WS-CAN-FECHA-DD             PIC 9(02).
016600         10  WS-CAN-CIERRE                     PIC S9(05)V99.
016700         10  WS-CAN-CAMBIO-5D                   PIC S9(03)V99.
016800         10  WS-CAN-RSI                          PIC S9(03)V99.
016900         10  WS-CAN-KDJ-K                         PIC S9(03)V99.
017000         10  WS-CAN-KDJ-D                          PIC S9(03)V99.
017100         10  WS-CAN-MA5                             PIC S9(05)V99.
017200         10  WS-CAN-MA10                             PIC S9(05)V99.
017300         10  WS-CAN-MA20                               PIC S9(05)V99.
017400         10  WS-CAN-RAZON-VOL                           PIC S9(03)V99.
017500         10  WS-CAN-ROTACION                             PIC S9(03)V99.
017600         10  WS-CAN-MACD-SENAL                            PIC X(12).
017700         10  WS-CAN-RSI-SENAL                              PIC X(12).
017800         10  WS-CAN-MA-SENAL                                PIC X(12).
017900         10  WS-CAN-TECH-SCORE                     PIC S9(03)V99.
018000         10  WS-CAN-MOM-SCORE                      PIC S9(03)V99.
018100         10  WS-CAN-VOL-SCORE                      PIC S9(03)V99.
018200         10  WS-CAN-VOLA-SCORE                     PIC S9(03)V99.
018300         10  FILLER                                PIC X(05).
018400******************************************************************
018500*     RESULTADO DE CADA ESTRATEGIA SOBRE LA TABLA DE CANDIDATOS   *
018600******************************************************************
018700 01  WS-TABLA-RESULTADOS.
018800     05  WS-RES-ENTRY OCCURS 6000 TIMES INDEXED BY WS-RX.
018900         10  WS-RES-SOBREVIVE-FLAG           PIC X(01).
019000             88  WS-RES-SOBREVIVE                 VALUE 'S'.
019100         10  WS-RES-PUNTAJE-COMP               PIC S9(03)V99.
019200         10  WS-RES-ESCOGIDO-FLAG                PIC X(01).
019300             88  WS-RES-YA-ESCOGIDO                 VALUE 'S'.
019400         10  FILLER                                PIC X(05).
019500******************************************************************
019600*     TABLA DE INTERSECCION ENTRE LAS CUATRO ESTRATEGIAS          *
019700******************************************************************
019800 01  WS-TABLA-INTERSECCION.
019900     05  WS-INT-TOTAL                       PIC 9(04)   COMP.
020000     05  WS-INT-ENTRY OCCURS 6000 TIMES INDEXED BY WS-IX.
020100         10  WS-INT-CAND-IX                   PIC 9(04)   COMP.
020200         10  WS-INT-CONTADOR                   PIC 9(02)   COMP.
020300         10  WS-INT-MEJOR-COMP                  PIC S9(03)V99.
020400         10  FILLER                               PIC X(05).
020500******************************************************************
020600*          AREA DE TRABAJO PARA LA SELECCION DEL TOP-N            *
020700******************************************************************
020800 01  WS-RANKING-TRABAJO.
020900     05  WS-RANK-MEJOR-IX                PIC 9(04)   COMP.
021000     05  WS-RANK-MEJOR-VALOR              PIC S9(05)V99 COMP-3.
021100     05  WS-RANK-POSICION                  PIC 9(03)   COMP.
021200     05  FILLER                             PIC X(05).
021300******************************************************************
021400*                                                                *
021500*           P R O C E D U R E      D I V I S I O N               *
021600*                                                                *
021700******************************************************************
021800 PROCEDURE DIVISION.
021900*
022000 0000-PROCESO-PRINCIPAL.
022100*
022200     PERFORM 1000-INICIO            THRU 1000-INICIO-EXIT
022300     PERFORM 0100-INIT-STRATEGY-TABLE
022400        THRU 0100-INIT-STRATEGY-TABLE-EXIT
022500*
022600     PERFORM 0000-PROCESO-PRINCIPAL-L2
022700        THRU 0000-PROCESO-PRINCIPAL-L2-EXIT
022800        UNTIL SW-NO-HAY-MAS-MAESTRO.
022900*
023000     MOVE ZEROS                      TO WS-INT-TOTAL
023100*
023200     PERFORM 0000-PROCESO-PRINCIPAL-L1
023300        THRU 0000-PROCESO-PRINCIPAL-L1-EXIT
023400        VARYING WGT-SX FROM 1 BY 1 UNTIL WGT-SX GREATER THAN 4.
023500*
023600     PERFORM 2000-INTERSECTION       THRU 2000-INTERSECTION-EXIT
023700*
023800     PERFORM 9999-FIN                THRU 9999-FIN-EXIT
023900*
024000     GOBACK.
024100******************************************************************
024200*                       1000-INICIO                              *
024300******************************************************************
024400 1000-INICIO.
024500*
024600     OPEN INPUT  MAESTRO-FILE
024700     OPEN INPUT  DIARIAS-FILE
024800     OPEN OUTPUT SELECC-FILE
024900*
025000     MOVE ZEROS                      TO WS-CANDIDATO-TOTAL
025100*
025200     READ MAESTRO-FILE
025300         AT END
025400             SET SW-NO-HAY-MAS-MAESTRO TO TRUE
025500     END-READ
025600*
025700     READ DIARIAS-FILE
025800         AT END
025900             SET SW-NO-HAY-MAS-DIARIAS TO TRUE
026000     END-READ
026100*
026200     .
026300 1000-INICIO-EXIT.
026400     EXIT.
026500******************************************************************
026600*                0100-INIT-STRATEGY-TABLE                        *
026700*   CARGA POR PROGRAMA LOS PESOS Y FILTROS DE LAS CUATRO          *
026800*   ESTRATEGIAS PREDEFINIDAS (VALORES FIJOS DEL NEGOCIO)          *
026900******************************************************************
027000 0100-INIT-STRATEGY-TABLE.
027100*
027200     SET WGT-SX                      TO 1
027300     MOVE 'MOMENTUM-BREAKOUT'          TO WGT-STRATEGY-ID(WGT-SX)
027400     MOVE .35                          TO WGT-WT-TECH(WGT-SX)
027500     MOVE .40                          TO WGT-WT-MOM(WGT-SX)
027600     MOVE .20                          TO WGT-WT-VOL(WGT-SX)
027700     MOVE .05                          TO WGT-WT-VOLA(WGT-SX)
027800     MOVE 70.00                        TO WGT-MIN-SCORE(WGT-SX)
027900     MOVE 1.50                         TO WGT-MIN-VOLR(WGT-SX)
028000     MOVE 2.00                         TO WGT-MIN-CHG5D(WGT-SX)
028100     MOVE 'S'                          TO WGT-CHG5D-FILTER-FLAG(WGT-SX)
028200     MOVE ZEROS                        TO WGT-MAX-VOLA-SCORE(WGT-SX)
028300     MOVE 'N'                          TO WGT-VOLA-FILTER-FLAG(WGT-SX)
028400     MOVE ZEROS                        TO WGT-MIN-TURNOVER(WGT-SX)
028500     MOVE 30.00                        TO WGT-RSI-LO(WGT-SX)
028600     MOVE 80.00                        TO WGT-RSI-HI(WGT-SX)
028700     MOVE 'N'                          TO WGT-KDJ-OVERSOLD-FLAG(WGT-SX)
028800     MOVE 'N'                       TO WGT-CLOSE-GT-MA20-FLAG(WGT-SX)
028900     MOVE 'N'                          TO WGT-MA-ALIGN-FLAG(WGT-SX)
029000*
029100     SET WGT-SX                      TO 2
029200     MOVE 'TECHNICAL-REVERSAL'         TO WGT-STRATEGY-ID(WGT-SX)
029300     MOVE .50                          TO WGT-WT-TECH(WGT-SX)
029400     MOVE .20                          TO WGT-WT-MOM(WGT-SX)
029500     MOVE .15                          TO WGT-WT-VOL(WGT-SX)
029600     MOVE .15                          TO WGT-WT-VOLA(WGT-SX)
029700     MOVE 60.00                        TO WGT-MIN-SCORE(WGT-SX)
029800     MOVE 1.20                         TO WGT-MIN-VOLR(WGT-SX)
029900     MOVE ZEROS                        TO WGT-MIN-CHG5D(WGT-SX)
030000     MOVE 'N'                          TO WGT-CHG5D-FILTER-FLAG(WGT-SX)
030100     MOVE ZEROS                        TO WGT-MAX-VOLA-SCORE(WGT-SX)
030200     MOVE 'N'                          TO WGT-VOLA-FILTER-FLAG(WGT-SX)
030300     MOVE ZEROS                        TO WGT-MIN-TURNOVER(WGT-SX)
030400     MOVE 15.00                        TO WGT-RSI-LO(WGT-SX)
030500     MOVE 35.00                        TO WGT-RSI-HI(WGT-SX)
030600     MOVE 'S'                          TO WGT-KDJ-OVERSOLD-FLAG(WGT-SX)
030700     MOVE 'N'                       TO WGT-CLOSE-GT-MA20-FLAG(WGT-SX)
030800     MOVE 'N'                          TO WGT-MA-ALIGN-FLAG(WGT-SX)
030900*
031000     SET WGT-SX                      TO 3
031100     MOVE 'VOLUME-SURGE'               TO WGT-STRATEGY-ID(WGT-SX)
031200     MOVE .30                          TO WGT-WT-TECH(WGT-SX)
031300     MOVE .25                          TO WGT-WT-MOM(WGT-SX)
031400     MOVE .35                          TO WGT-WT-VOL(WGT-SX)
031500     MOVE .10                          TO WGT-WT-VOLA(WGT-SX)
031600     MOVE 65.00                        TO WGT-MIN-SCORE(WGT-SX)
031700     MOVE 2.00                         TO WGT-MIN-VOLR(WGT-SX)
031800     MOVE ZEROS                        TO WGT-MIN-CHG5D(WGT-SX)
031900     MOVE 'N'                          TO WGT-CHG5D-FILTER-FLAG(WGT-SX)
032000     MOVE ZEROS                        TO WGT-MAX-VOLA-SCORE(WGT-SX)
032100     MOVE 'N'                          TO WGT-VOLA-FILTER-FLAG(WGT-SX)
032200     MOVE 3.00                         TO WGT-MIN-TURNOVER(WGT-SX)
032300     MOVE ZEROS                        TO WGT-RSI-LO(WGT-SX)
032400     MOVE 100.00                       TO WGT-RSI-HI(WGT-SX)
032500     MOVE 'N'                          TO WGT-KDJ-OVERSOLD-FLAG(WGT-SX)
032600     MOVE 'S'                       TO WGT-CLOSE-GT-MA20-FLAG(WGT-SX)
032700     MOVE 'N'                          TO WGT-MA-ALIGN-FLAG(WGT-SX)
032800*
032900     SET WGT-SX                      TO 4
033000     MOVE 'BALANCED-GROWTH'            TO WGT-STRATEGY-ID(WGT-SX)
033100     MOVE .40                          TO WGT-WT-TECH(WGT-SX)
033200     MOVE .25                          TO WGT-WT-MOM(WGT-SX)
033300     MOVE .20                          TO WGT-WT-VOL(WGT-SX)
033400     MOVE .15                          TO WGT-WT-VOLA(WGT-SX)
033500     MOVE 75.00                        TO WGT-MIN-SCORE(WGT-SX)
033600     MOVE 1.00                         TO WGT-MIN-VOLR(WGT-SX)
033700     MOVE 1.00                         TO WGT-MIN-CHG5D(WGT-SX)
033800     MOVE 'S'                          TO WGT-CHG5D-FILTER-FLAG(WGT-SX)
033900     MOVE 40.00                        TO WGT-MAX-VOLA-SCORE(WGT-SX)
034000     MOVE 'S'                          TO WGT-VOLA-FILTER-FLAG(WGT-SX)
034100     MOVE ZEROS                        TO WGT-MIN-TURNOVER(WGT-SX)
034200     MOVE ZEROS                        TO WGT-RSI-LO(WGT-SX)
034300     MOVE 100.00                       TO WGT-RSI-HI(WGT-SX)
034400     MOVE 'N'                          TO WGT-KDJ-OVERSOLD-FLAG(WGT-SX)
034500     MOVE 'N'                       TO WGT-CLOSE-GT-MA20-FLAG(WGT-SX)
034600     MOVE 'S'                          TO WGT-MA-ALIGN-FLAG(WGT-SX)
034700*
034800     .
034900 0100-INIT-STRATEGY-TABLE-EXIT.
035000     EXIT.
035100******************************************************************
035200*                   2050-VALIDAR-SIMBOLO                         *
035300******************************************************************
035400 2050-VALIDAR-SIMBOLO.
035500*
035600     MOVE 'N'                        TO SW-SIMBOLO-VALIDO
035700     MOVE SIN-SYMBOL(1:2)             TO WS-PREFIJO-SIMBOLO
035800*
035900     IF  SIN-SYMBOL NUMERIC                                  AND
036000         (WS-PREFIJO-SIMBOLO EQUAL '00' OR '30' OR '60' OR '68')
036100         SET SW-SIMBOLO-ES-VALIDO     TO TRUE
036200     END-IF
036300*
036400     .
036500 2050-VALIDAR-SIMBOLO-EXIT.
036600     EXIT.
036700******************************************************************
036800*                  2100-BUILD-BAR-TABLE                          *
036900******************************************************************
037000 2100-BUILD-BAR-TABLE.
037100*
037200     MOVE ZEROS                      TO BAR-ENTRY-COUNT
037300     MOVE SIN-SYMBOL                  TO WS-SIMBOLO-ACTUAL
037400     ADD 1                            TO WS-CONTADOR-ACCIONES
037500*
037600     PERFORM 2100-BUILD-BAR-TABLE-L1 THRU 2100-BUILD-BAR-TABLE-L1-EXIT
037700        UNTIL SW-NO-HAY-MAS-DIARIAS OR DBR-SYMBOL GREATER THAN
037800        WS-SIMBOLO-ACTUAL.
037900*
038000     IF  BAR-ENTRY-COUNT NOT LESS THAN 10
038100         CALL 'STKENG00' USING WS-SIMBOLO-ACTUAL
038200                                BAR-TABLE-AREA
038300                                WS-PESOS-DEFECTO
038400                                ENG-RESULT-RECORD
038500     ELSE
038600         MOVE 'I'                     TO ENG-STATUS-FLAG
038700     END-IF
038800*
038900     .
039000 2100-BUILD-BAR-TABLE-EXIT.
039100     EXIT.
039200******************************************************************
039300*                   2150-AGREGAR-BARRA                           *
039400******************************************************************
039500 2150-AGREGAR-BARRA.
039600*
039700     IF  BAR-ENTRY-COUNT NOT LESS THAN 120
039800     PERFORM 2150-AGREGAR-BARRA-L1 THRU 2150-AGREGAR-BARRA-L1-EXIT
039900        VARYING WS-SUB-CORRIMIENTO FROM 1 BY 1 UNTIL WS-SUB-CORRIMIENTO
040000        NOT LESS THAN 120.
040100         MOVE 119                    TO BAR-ENTRY-COUNT
040200     END-IF
040300*
040400     ADD 1                           TO BAR-ENTRY-COUNT
040500*
040600     MOVE DBR-TRADE-DATE    TO BAR-TRADE-DATE(BAR-ENTRY-COUNT)
040700     MOVE DBR-OPEN-PRICE    TO BAR-OPEN-PRICE(BAR-ENTRY-COUNT)
040800     MOVE DBR-HIGH-PRICE    TO BAR-HIGH-PRICE(BAR-ENTRY-COUNT)
040900     MOVE DBR-LOW-PRICE     TO BAR-LOW-PRICE(BAR-ENTRY-COUNT)
041000     MOVE DBR-CLOSE-PRICE   TO BAR-CLOSE-PRICE(BAR-ENTRY-COUNT)
041100     MOVE DBR-VOLUME        TO BAR-VOLUME(BAR-ENTRY-COUNT)
041200     MOVE DBR-AMOUNT        TO BAR-AMOUNT(BAR-ENTRY-COUNT)
041300     MOVE DBR-TURNOVER-RATE TO BAR-TURNOVER-RATE(BAR-ENTRY-COUNT)
041400*
041500     .
041600 2150-AGREGAR-BARRA-EXIT.
041700     EXIT.
041800******************************************************************
041900*                   2190-SALTAR-BARRAS                           *
042000******************************************************************
042100 2190-SALTAR-BARRAS.
042200*
042300     MOVE SIN-SYMBOL                  TO WS-SIMBOLO-ACTUAL
042400     PERFORM 2190-SALTAR-BARRAS-L1 THRU 2190-SALTAR-BARRAS-L1-EXIT
042500        UNTIL SW-NO-HAY-MAS-DIARIAS OR DBR-SYMBOL GREATER THAN
042600        WS-SIMBOLO-ACTUAL.
042700*
042800     .
042900 2190-SALTAR-BARRAS-EXIT.
043000     EXIT.
043100******************************************************************
043200*                2590-GUARDAR-CANDIDATO                          *
043300*   GUARDA LOS INDICADORES Y SEÑALES (INDEPENDIENTES DE LOS       *
043400*   PESOS) DE LA ACCION EN LA TABLA DE CANDIDATOS, MAS EL         *
043500*   CAMBIO DE 5 RUEDAS QUE TODAS LAS ESTRATEGIAS NECESITAN        *
043600******************************************************************
043700 2590-GUARDAR-CANDIDATO.
043800*
043900     IF  WS-CANDIDATO-TOTAL NOT LESS THAN 6000
044000         GO TO 2590-GUARDAR-CANDIDATO-EXIT
044100     END-IF
044200*
044300     IF  BAR-ENTRY-COUNT GREATER THAN 4 AND
044400         BAR-CLOSE-PRICE(BAR-ENTRY-COUNT - 4) NOT EQUAL ZERO
044500         COMPUTE WS-CAMBIO-5D ROUNDED =
044600             (BAR-CLOSE-PRICE(BAR-ENTRY-COUNT) /
044700              BAR-CLOSE-PRICE(BAR-ENTRY-COUNT - 4) - 1) * 100
044800     ELSE
044900         MOVE ZEROS                  TO WS-CAMBIO-5D
045000     END-IF
045100*
045200     ADD 1                           TO WS-CANDIDATO-TOTAL
045300     SET WS-CX                        TO WS-CANDIDATO-TOTAL
045400*
045500     MOVE SIN-SYMBOL                  TO WS-CAN-SYMBOL(WS-CX)
045600     MOVE SIN-STOCK-NAME               TO WS-CAN-NOMBRE(WS-CX)
045700     MOVE BAR-TRADE-DATE(BAR-ENTRY-COUNT) TO WS-CAN-FECHA(WS-CX)
045800     MOVE BAR-CLOSE-PRICE(BAR-ENTRY-COUNT) TO WS-CAN-CIERRE(WS-CX)
045900     MOVE WS-CAMBIO-5D                       TO
046000          WS-CAN-CAMBIO-5D(WS-CX)
046100     MOVE ENG-RSI-VALUE                       TO WS-CAN-RSI(WS-CX)
046200     MOVE ENG-KDJ-K                            TO WS-CAN-KDJ-K(WS-CX)
046300     MOVE ENG-KDJ-D                             TO WS-CAN-KDJ-D(WS-CX)
046400     MOVE ENG-MA5                                TO WS-CAN-MA5(WS-CX)
046500     MOVE ENG-MA10                                TO WS-CAN-MA10(WS-CX)
046600     MOVE ENG-MA20                                 TO WS-CAN-MA20(WS-CX)
046700     MOVE ENG-VOLUME-RATIO                          TO
046800          WS-CAN-RAZON-VOL(WS-CX)
046900     MOVE BAR-TURNOVER-RATE(BAR-ENTRY-COUNT)         TO
047000          WS-CAN-ROTACION(WS-CX)
047100     MOVE ENG-MACD-SIGNAL                             TO
047200          WS-CAN-MACD-SENAL(WS-CX)
047300     MOVE ENG-RSI-SIGNAL                               TO
047400          WS-CAN-RSI-SENAL(WS-CX)
047500     MOVE ENG-MA-SIGNAL                                 TO
047600          WS-CAN-MA-SENAL(WS-CX)
047700     MOVE ENG-TECH-SCORE                                 TO
047800          WS-CAN-TECH-SCORE(WS-CX)
047900     MOVE ENG-MOM-SCORE                                   TO
048000          WS-CAN-MOM-SCORE(WS-CX)
048100     MOVE ENG-VOL-SCORE                                    TO
048200          WS-CAN-VOL-SCORE(WS-CX)
048300     MOVE ENG-VOLA-SCORE                                    TO
048400          WS-CAN-VOLA-SCORE(WS-CX)
048500     MOVE 'N'                                                TO
048600          WS-RES-SOBREVIVE-FLAG(WS-CX)
048700     MOVE 'N'                                                 TO
048800          WS-RES-ESCOGIDO-FLAG(WS-CX)
048900*
049000     .
049100 2590-GUARDAR-CANDIDATO-EXIT.
049200     EXIT.
049300******************************************************************
049400*                     1100-PREFILTER                             *
049500*   PREFILTRO TECNICO DE LA ESTRATEGIA WGT-SX SOBRE TODA LA       *
049600*   TABLA DE CANDIDATOS - MARCA SOBREVIVE-FLAG                    *
049700******************************************************************
049800 1100-PREFILTER.
049900*
050000     PERFORM 1100-PREFILTER-L1 THRU 1100-PREFILTER-L1-EXIT
050100        VARYING WS-CX FROM 1 BY 1 UNTIL WS-CX GREATER THAN
050200        WS-CANDIDATO-TOTAL.
050300*
050400     .
050500 1100-PREFILTER-EXIT.
050600     EXIT.
050700******************************************************************
050800*                   1200-SCORE-SURVIVORS                         *
050900*   PUNTAJE COMPUESTO DE LA ESTRATEGIA WGT-SX PARA CADA           *
051000*   SOBREVIVIENTE DEL PREFILTRO (SIN PONDERACION DE SENTIMIENTO,  *
051100*   LAS ESTRATEGIAS PREDEFINIDAS NO LA USAN)                      *
051200******************************************************************
051300 1200-SCORE-SURVIVORS.
051400*
051500     PERFORM 1200-SCORE-SURVIVORS-L1 THRU 1200-SCORE-SURVIVORS-L1-EXIT
051600        VARYING WS-CX FROM 1 BY 1 UNTIL WS-CX GREATER THAN
051700        WS-CANDIDATO-TOTAL.
051800*
051900     .
052000 1200-SCORE-SURVIVORS-EXIT.
052100     EXIT.
052200******************************************************************
052300*                  1300-THRESHOLD-FILTER                         *
052400******************************************************************
052500 1300-THRESHOLD-FILTER.
052600*
052700     PERFORM 1300-THRESHOLD-FILTER-L1 THRU 1300-THRESHOLD-FILTER-L1-EXIT
052800        VARYING WS-CX FROM 1 BY 1 UNTIL WS-CX GREATER THAN
052900        WS-CANDIDATO-TOTAL.
053000*
053100     .
053200 1300-THRESHOLD-FILTER-EXIT.
053300     EXIT.
053400******************************************************************
053500*             1400-MOMENTUM-VOLATILITY-FILTER                    *
053600******************************************************************
053700 1400-MOMENTUM-VOLATILITY-FILTER.
053800*
053900     PERFORM 1400-MOMENTUM-VOLATILITY-FILTER-L1
054000        THRU 1400-MOMENTUM-VOLATILITY-FILTER-L1-EXIT
054100        VARYING WS-CX FROM 1 BY 1 UNTIL WS-CX GREATER THAN
054200        WS-CANDIDATO-TOTAL.
054300*
054400     .
054500 1400-MOMENTUM-VOLATILITY-FILTER-EXIT.
054600     EXIT.
054700******************************************************************
054800*                    1500-RANK-TOP-N                             *
054900*   TOP 50 DE LOS SOBREVIVIENTES DE LA ESTRATEGIA WGT-SX POR      *
055000*   PUNTAJE COMPUESTO DESCENDENTE - ESCRIBE SELECTION-OUT         *
055100******************************************************************
055200 1500-RANK-TOP-N.
055300*
055400     PERFORM 1500-RANK-TOP-N-L3 THRU 1500-RANK-TOP-N-L3-EXIT
055500        VARYING WS-CX FROM 1 BY 1 UNTIL WS-CX GREATER THAN
055600        WS-CANDIDATO-TOTAL.
055700*
055800     PERFORM 1500-RANK-TOP-N-L2 THRU 1500-RANK-TOP-N-L2-EXIT
055900        VARYING WS-RANK-POSICION FROM 1 BY 1 UNTIL WS-RANK-POSICION
056000        GREATER THAN WS-TOPE-LISTA.
056100*
056200     .
056300 1500-RANK-TOP-N-EXIT.
056400     EXIT.
056500******************************************************************
056600*                1550-ESCRIBIR-CANDIDATO                         *
056700******************************************************************
056800 1550-ESCRIBIR-CANDIDATO.
056900*
057000     MOVE WS-CAN-SYMBOL(WS-CX)        TO SRC-SYMBOL
057100     MOVE WS-CAN-NOMBRE(WS-CX)         TO SRC-STOCK-NAME
057200     MOVE WS-CAN-FECHA(WS-CX)           TO SRC-SELECT-DATE
057300     MOVE WS-CAN-CIERRE(WS-CX)           TO SRC-CLOSE-PRICE
057400     MOVE ZEROS                           TO SRC-PRICE-CHANGE
057500     MOVE WS-CAN-CAMBIO-5D(WS-CX)           TO SRC-PRICE-CHANGE-5D
057600     MOVE WS-CAN-RAZON-VOL(WS-CX)             TO SRC-VOLUME-RATIO
057700     MOVE WS-CAN-ROTACION(WS-CX)                TO SRC-TURNOVER-RATE
057800     MOVE WS-CAN-MACD-SENAL(WS-CX)                TO SRC-MACD-SIGNAL
057900     MOVE WS-CAN-RSI-SENAL(WS-CX)                   TO SRC-RSI-SIGNAL
058000     MOVE WS-CAN-MA-SENAL(WS-CX)                      TO SRC-MA-SIGNAL
058100     MOVE WS-CAN-TECH-SCORE(WS-CX)                      TO
058200          SRC-TECH-SCORE
058300     MOVE WS-CAN-MOM-SCORE(WS-CX)                        TO
058400          SRC-MOM-SCORE
058500     MOVE WS-CAN-VOL-SCORE(WS-CX)                         TO
058600          SRC-VOL-SCORE
058700     MOVE WS-CAN-VOLA-SCORE(WS-CX)                         TO
058800          SRC-VOLA-SCORE
058900     MOVE WS-RES-PUNTAJE-COMP(WS-CX)                        TO
059000          SRC-COMP-SCORE
059100     MOVE WGT-STRATEGY-ID(WGT-SX)                             TO
059200          SRC-STRATEGY-ID
059300     MOVE ZEROS                                                TO
059400          SRC-STRATEGY-COUNT
059500*
059600     WRITE SRC-SELECTION-RESULT
059700     ADD 1                            TO WS-CONTADOR-SALIDA
059800*
059900     .
060000 1550-ESCRIBIR-CANDIDATO-EXIT.
060100     EXIT.
060200******************************************************************
060300*               2050-MARCAR-INTERSECCION                         *
060400*   ACUMULA, POR CANDIDATO, EN CUANTAS ESTRATEGIAS QUEDO Y CUAL   *
060500*   FUE SU MEJOR PUNTAJE COMPUESTO, PARA EL REPORTE FINAL         *
060600*   DE INTERSECCION (2000-INTERSECTION)                          *
060700******************************************************************
060800 2050-MARCAR-INTERSECCION.
060900*
061000     PERFORM 2050-MARCAR-INTERSECCION-L1
061100        THRU 2050-MARCAR-INTERSECCION-L1-EXIT
061200        VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX GREATER THAN WS-INT-TOTAL.
061300*
061400     IF  WS-INT-TOTAL LESS THAN 6000
061500         ADD 1                         TO WS-INT-TOTAL
061600         SET WS-IX                      TO WS-INT-TOTAL
061700         SET WS-INT-CAND-IX(WS-IX)       TO WS-CX
061800         MOVE 1                          TO WS-INT-CONTADOR(WS-IX)
061900         MOVE WS-RES-PUNTAJE-COMP(WS-CX)  TO WS-INT-MEJOR-COMP(WS-IX)
062000     END-IF
062100*
062200     .
062300 2050-MARCAR-INTERSECCION-EXIT.
062400     EXIT.
062500******************************************************************
062600*                   2000-INTERSECTION                            *
062700*   ESCRIBE, ORDENADA POR (CONTADOR DESC, PUNTAJE DESC), LA       *
062800*   LISTA DE ACCIONES QUE QUEDARON EN DOS O MAS ESTRATEGIAS       *
062900******************************************************************
063000 2000-INTERSECTION.
063100*
063200     PERFORM 2000-INTERSECTION-L3 THRU 2000-INTERSECTION-L3-EXIT
063300        VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX GREATER THAN WS-INT-TOTAL.
063400*
063500     PERFORM 2000-INTERSECTION-L2 THRU 2000-INTERSECTION-L2-EXIT
063600        VARYING WS-RANK-POSICION FROM 1 BY 1 UNTIL WS-RANK-POSICION
063700        GREATER THAN WS-INT-TOTAL.
063800*
063900     .
064000 2000-INTERSECTION-EXIT.
064100     EXIT.
064200******************************************************************
064300*                         9999-FIN                               *
064400******************************************************************
064500 9999-FIN.
064600*
064700     CLOSE MAESTRO-FILE
064800     CLOSE DIARIAS-FILE
064900     CLOSE SELECC-FILE
065000*
065100     DISPLAY 'STKSTR03 - ACCIONES PROCESADAS: ' WS-CONTADOR-ACCIONES
065200     DISPLAY 'STKSTR03 - CANDIDATOS ACUMULADOS: ' WS-CANDIDATO-TOTAL
065300     DISPLAY 'STKSTR03 - SOBREVIVIENTES (4 PASADAS): '
065400             WS-CONTADOR-SOBREVIVIENTES
065500     DISPLAY 'STKSTR03 - REGISTROS DE SALIDA: ' WS-CONTADOR-SALIDA
065600*
065700     .
065800 9999-FIN-EXIT.
065900     EXIT.
066000******************************************************************
066100*         PARRAFOS DE CICLO INTERNO (SOPORTE DE PERFORM)         *
066200******************************************************************
066300 2000-INTERSECTION-L1.
066400*
066500             IF  WS-INT-CONTADOR(WS-IX) GREATER THAN 1  AND
066600                 WS-RES-ESCOGIDO-FLAG(WS-IX) NOT EQUAL 'S' AND
066700                 WS-INT-CONTADOR(WS-IX) GREATER THAN
066800                     WS-RANK-MEJOR-VALOR
066900                 SET WS-RANK-MEJOR-IX  TO WS-IX
067000                 MOVE WS-INT-CONTADOR(WS-IX)
067100                                        TO WS-RANK-MEJOR-VALOR
067200             END-IF
067300 2000-INTERSECTION-L1-EXIT.
067400     EXIT.
067500 1500-RANK-TOP-N-L1.
067600*
067700             IF  WS-RES-SOBREVIVE(WS-CX)                  AND
067800                 WS-RES-ESCOGIDO-FLAG(WS-CX) EQUAL 'N'    AND
067900                 WS-RES-PUNTAJE-COMP(WS-CX) GREATER THAN
068000                     WS-RANK-MEJOR-VALOR
068100                 SET WS-RANK-MEJOR-IX  TO WS-CX
068200                 MOVE WS-RES-PUNTAJE-COMP(WS-CX)
068300                                        TO WS-RANK-MEJOR-VALOR
068400             END-IF
068500 1500-RANK-TOP-N-L1-EXIT.
068600     EXIT.
068700 2000-INTERSECTION-L2.
068800*
068900*
069000         MOVE ZEROS                   TO WS-RANK-MEJOR-IX
069100         MOVE -1                       TO WS-RANK-MEJOR-VALOR
069200*
069300     PERFORM 2000-INTERSECTION-L1 THRU 2000-INTERSECTION-L1-EXIT
069400        VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX GREATER THAN WS-INT-TOTAL.
069500*
069600         IF  WS-RANK-MEJOR-IX EQUAL ZERO
069700             GO TO 2000-INTERSECTION-EXIT
069800         END-IF
069900*
070000         SET WS-IX                     TO WS-RANK-MEJOR-IX
070100         MOVE 'S'                       TO WS-RES-ESCOGIDO-FLAG(WS-IX)
070200         SET WS-CX                       TO WS-INT-CAND-IX(WS-IX)
070300*
070400         MOVE WS-CAN-SYMBOL(WS-CX)        TO SRC-SYMBOL
070500         MOVE WS-CAN-NOMBRE(WS-CX)          TO SRC-STOCK-NAME
070600         MOVE WS-CAN-FECHA(WS-CX)            TO SRC-SELECT-DATE
070700         MOVE WS-CAN-CIERRE(WS-CX)            TO SRC-CLOSE-PRICE
070800         MOVE ZEROS                            TO SRC-PRICE-CHANGE
070900         MOVE WS-CAN-CAMBIO-5D(WS-CX)            TO
071000              SRC-PRICE-CHANGE-5D
071100         MOVE WS-CAN-RAZON-VOL(WS-CX)             TO
071200              SRC-VOLUME-RATIO
071300         MOVE WS-CAN-ROTACION(WS-CX)               TO
071400              SRC-TURNOVER-RATE
071500         MOVE WS-CAN-MACD-SENAL(WS-CX)              TO
071600              SRC-MACD-SIGNAL
071700         MOVE WS-CAN-RSI-SENAL(WS-CX)                TO
071800              SRC-RSI-SIGNAL
071900         MOVE WS-CAN-MA-SENAL(WS-CX)                  TO
072000              SRC-MA-SIGNAL
072100         MOVE WS-CAN-TECH-SCORE(WS-CX)                 TO
072200              SRC-TECH-SCORE
072300         MOVE WS-CAN-MOM-SCORE(WS-CX)                   TO
072400              SRC-MOM-SCORE
072500         MOVE WS-CAN-VOL-SCORE(WS-CX)                    TO
072600              SRC-VOL-SCORE
072700         MOVE WS-CAN-VOLA-SCORE(WS-CX)                    TO
072800              SRC-VOLA-SCORE
072900         MOVE WS-INT-MEJOR-COMP(WS-IX)                     TO
073000              SRC-COMP-SCORE
073100         MOVE 'INTERSECTION'                                TO
073200              SRC-STRATEGY-ID
073300         MOVE WS-INT-CONTADOR(WS-IX)                         TO
073400              SRC-STRATEGY-COUNT
073500*
073600         WRITE SRC-SELECTION-RESULT
073700         ADD 1                         TO WS-CONTADOR-SALIDA
073800*
073900 2000-INTERSECTION-L2-EXIT.
074000     EXIT.
074100 2000-INTERSECTION-L3.
074200*
074300         MOVE 'N'                     TO WS-RES-ESCOGIDO-FLAG(WS-IX)
074400*           ( REUTILIZA EL AREA ESCOGIDO-FLAG COMO BANDERA DE
074500*             YA-IMPRESO, INDEXADA POR WS-IX EN VEZ DE WS-CX,
074600*             YA QUE LA TABLA DE INTERSECCION ES MAS PEQUEÑA )
074700 2000-INTERSECTION-L3-EXIT.
074800     EXIT.
074900 2050-MARCAR-INTERSECCION-L1.
075000*
075100         IF  WS-INT-CAND-IX(WS-IX) EQUAL WS-CX
075200             ADD 1                     TO WS-INT-CONTADOR(WS-IX)
075300             IF  WS-RES-PUNTAJE-COMP(WS-CX) GREATER THAN
075400                     WS-INT-MEJOR-COMP(WS-IX)
075500                 MOVE WS-RES-PUNTAJE-COMP(WS-CX)
075600                                         TO WS-INT-MEJOR-COMP(WS-IX)
075700             END-IF
075800             GO TO 2050-MARCAR-INTERSECCION-EXIT
075900         END-IF
076000 2050-MARCAR-INTERSECCION-L1-EXIT.
076100     EXIT.
076200 1500-RANK-TOP-N-L2.
076300*
076400*
076500         MOVE ZEROS                   TO WS-RANK-MEJOR-IX
076600         MOVE -99999                  TO WS-RANK-MEJOR-VALOR
076700*
076800     PERFORM 1500-RANK-TOP-N-L1 THRU 1500-RANK-TOP-N-L1-EXIT
076900        VARYING WS-CX FROM 1 BY 1 UNTIL WS-CX GREATER THAN
077000        WS-CANDIDATO-TOTAL.
077100*
077200         IF  WS-RANK-MEJOR-IX EQUAL ZERO
077300             GO TO 1500-RANK-TOP-N-EXIT
077400         END-IF
077500*
077600         SET WS-CX                     TO WS-RANK-MEJOR-IX
077700         MOVE 'S'                       TO WS-RES-ESCOGIDO-FLAG(WS-CX)
077800         PERFORM 1550-ESCRIBIR-CANDIDATO
077900            THRU 1550-ESCRIBIR-CANDIDATO-EXIT
078000         PERFORM 2050-MARCAR-INTERSECCION
078100            THRU 2050-MARCAR-INTERSECCION-EXIT
078200*
078300 1500-RANK-TOP-N-L2-EXIT.
078400     EXIT.
078500 1500-RANK-TOP-N-L3.
078600*
078700         MOVE 'N'                     TO WS-RES-ESCOGIDO-FLAG(WS-CX)
078800 1500-RANK-TOP-N-L3-EXIT.
078900     EXIT.
079000 1400-MOMENTUM-VOLATILITY-FILTER-L1.
079100*
079200*
079300         IF  WS-RES-SOBREVIVE(WS-CX)
079400             IF  WGT-CHG5D-FILTER-ON(WGT-SX)  AND
079500                 WS-CAN-CAMBIO-5D(WS-CX) LESS THAN
079600                     WGT-MIN-CHG5D(WGT-SX)
079700                 MOVE 'N'              TO WS-RES-SOBREVIVE-FLAG(WS-CX)
079800             END-IF
079900             IF  WGT-VOLA-FILTER-ON(WGT-SX)   AND
080000                 WS-CAN-VOLA-SCORE(WS-CX) GREATER THAN
080100                     WGT-MAX-VOLA-SCORE(WGT-SX)
080200                 MOVE 'N'              TO WS-RES-SOBREVIVE-FLAG(WS-CX)
080300             END-IF
080400         END-IF
080500*
080600         IF  WS-RES-SOBREVIVE(WS-CX)
080700             ADD 1                     TO WS-CONTADOR-SOBREVIVIENTES
080800         END-IF
080900*
081000 1400-MOMENTUM-VOLATILITY-FILTER-L1-EXIT.
081100     EXIT.
081200 1300-THRESHOLD-FILTER-L1.
081300*
081400         IF  WS-RES-SOBREVIVE(WS-CX) AND
081500             WS-RES-PUNTAJE-COMP(WS-CX) LESS THAN
081600                 WGT-MIN-SCORE(WGT-SX)
081700             MOVE 'N'                  TO WS-RES-SOBREVIVE-FLAG(WS-CX)
081800         END-IF
081900 1300-THRESHOLD-FILTER-L1-EXIT.
082000     EXIT.
082100 1200-SCORE-SURVIVORS-L1.
082200*
082300         IF  WS-RES-SOBREVIVE(WS-CX)
082400             COMPUTE WS-RES-PUNTAJE-COMP(WS-CX) ROUNDED =
082500                 WS-CAN-TECH-SCORE(WS-CX) * WGT-WT-TECH(WGT-SX) +
082600                 WS-CAN-MOM-SCORE(WS-CX)  * WGT-WT-MOM(WGT-SX)  +
082700                 WS-CAN-VOL-SCORE(WS-CX)  * WGT-WT-VOL(WGT-SX)  +
082800                 WS-CAN-VOLA-SCORE(WS-CX) * WGT-WT-VOLA(WGT-SX)
082900         END-IF
083000 1200-SCORE-SURVIVORS-L1-EXIT.
083100     EXIT.
083200 1100-PREFILTER-L1.
083300*
083400*
083500         MOVE 'S'                     TO WS-RES-SOBREVIVE-FLAG(WS-CX)
083600*
083700         IF  WS-CAN-RAZON-VOL(WS-CX) LESS THAN WGT-MIN-VOLR(WGT-SX)
083800             MOVE 'N'                  TO WS-RES-SOBREVIVE-FLAG(WS-CX)
083900         END-IF
084000*
084100         IF  WS-CAN-ROTACION(WS-CX) LESS THAN WGT-MIN-TURNOVER(WGT-SX)
084200             MOVE 'N'                  TO WS-RES-SOBREVIVE-FLAG(WS-CX)
084300         END-IF
084400*
084500         IF  WS-CAN-RSI(WS-CX) LESS THAN WGT-RSI-LO(WGT-SX) OR
084600             WS-CAN-RSI(WS-CX) GREATER THAN WGT-RSI-HI(WGT-SX)
084700             MOVE 'N'                  TO WS-RES-SOBREVIVE-FLAG(WS-CX)
084800         END-IF
084900*
085000         IF  WGT-KDJ-OVERSOLD-ON(WGT-SX)
085100             IF  WS-CAN-KDJ-K(WS-CX) GREATER THAN 30 OR
085200                 WS-CAN-KDJ-D(WS-CX) GREATER THAN 30
085300                 MOVE 'N'              TO WS-RES-SOBREVIVE-FLAG(WS-CX)
085400             END-IF
085500         END-IF
085600*
085700         IF  WGT-CLOSE-GT-MA20-ON(WGT-SX)
085800             IF  WS-CAN-CIERRE(WS-CX) NOT GREATER THAN
085900                 WS-CAN-MA20(WS-CX)
086000                 MOVE 'N'              TO WS-RES-SOBREVIVE-FLAG(WS-CX)
086100             END-IF
086200         END-IF
086300*
086400         IF  WGT-MA-ALIGN-ON(WGT-SX)
086500             IF  NOT (WS-CAN-MA5(WS-CX) GREATER THAN
086600                         WS-CAN-MA10(WS-CX) AND
086700                      WS-CAN-MA10(WS-CX) GREATER THAN
086800                         WS-CAN-MA20(WS-CX))
086900                 MOVE 'N'              TO WS-RES-SOBREVIVE-FLAG(WS-CX)
087000             END-IF
087100         END-IF
087200*
087300 1100-PREFILTER-L1-EXIT.
087400     EXIT.
087500 2190-SALTAR-BARRAS-L1.
087600*
087700         READ DIARIAS-FILE
087800             AT END
087900                 SET SW-NO-HAY-MAS-DIARIAS TO TRUE
088000         END-READ
088100 2190-SALTAR-BARRAS-L1-EXIT.
088200     EXIT.
088300 2150-AGREGAR-BARRA-L1.
088400*
088500             MOVE BAR-ENTRY(WS-SUB-CORRIMIENTO + 1)
088600               TO BAR-ENTRY(WS-SUB-CORRIMIENTO)
088700 2150-AGREGAR-BARRA-L1-EXIT.
088800     EXIT.
088900 2100-BUILD-BAR-TABLE-L1.
089000*
089100         IF  DBR-SYMBOL EQUAL WS-SIMBOLO-ACTUAL
089200             PERFORM 2150-AGREGAR-BARRA
089300                THRU 2150-AGREGAR-BARRA-EXIT
089400         END-IF
089500         READ DIARIAS-FILE
089600             AT END
089700                 SET SW-NO-HAY-MAS-DIARIAS TO TRUE
089800         END-READ
089900 2100-BUILD-BAR-TABLE-L1-EXIT.
090000     EXIT.
090100 0000-PROCESO-PRINCIPAL-L1.
090200*
090300         PERFORM 1100-PREFILTER       THRU 1100-PREFILTER-EXIT
090400         PERFORM 1200-SCORE-SURVIVORS THRU 1200-SCORE-SURVIVORS-EXIT
090500         PERFORM 1300-THRESHOLD-FILTER
090600            THRU 1300-THRESHOLD-FILTER-EXIT
090700         PERFORM 1400-MOMENTUM-VOLATILITY-FILTER
090800            THRU 1400-MOMENTUM-VOLATILITY-FILTER-EXIT
090900         PERFORM 1500-RANK-TOP-N      THRU 1500-RANK-TOP-N-EXIT
091000 0000-PROCESO-PRINCIPAL-L1-EXIT.
091100     EXIT.
091200 0000-PROCESO-PRINCIPAL-L2.
091300*
091400         PERFORM 2050-VALIDAR-SIMBOLO THRU 2050-VALIDAR-SIMBOLO-EXIT
091500         IF  SW-SIMBOLO-ES-VALIDO
091600             PERFORM 2100-BUILD-BAR-TABLE
091700                THRU 2100-BUILD-BAR-TABLE-EXIT
091800             IF  ENG-OK
091900                 PERFORM 2590-GUARDAR-CANDIDATO
092000                    THRU 2590-GUARDAR-CANDIDATO-EXIT
092100             END-IF
092200         ELSE
092300             PERFORM 2190-SALTAR-BARRAS
092400                THRU 2190-SALTAR-BARRAS-EXIT
092500         END-IF
092600         READ MAESTRO-FILE
092700             AT END
092800                 SET SW-NO-HAY-MAS-MAESTRO TO TRUE
092900         END-READ
093000 0000-PROCESO-PRINCIPAL-L2-EXIT.
093100     EXIT.
