000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: STKBKS00                                           *
000400*                                                                *
000500*  FECHA CREACION: 11/05/1987                                    *
000600*                                                                *
000700*  AUTOR: H. DIAZ BRITO                                          *
000800*                                                                *
000900*  APLICACION: FILTRADO Y PUNTUACION DIARIA DE ACCIONES          *
001000*                                                                *
001100*  DESCRIPCION: LAYOUT DE LA SELECCION HISTORICA A EVALUAR POR   *
001200*               EL CALCULADOR DE RENDIMIENTO (BACKTEST).         *
001300******************************************************************
001400*-----------------------------------------------------------------
001500* BITACORA DE CAMBIOS
001600*-----------------------------------------------------------------
001700* FECHA     | POR  | TICKET    | DESCRIPCION
001800*-----------|------|-----------|---------------------------------
001900* 11/05/1987| HDB  | SCRN-0005 | CREACION INICIAL DEL LAYOUT
002000* 02/11/1998| JQV  | SCRN-0122 | REVISION Y2K - FECHAS A 8 DIGITOS
002100*-----------------------------------------------------------------
002200 01  BKS-BACKTEST-SELECTION.
002300     05  BKS-SYMBOL                   PIC X(06).
002400     05  BKS-SELECT-DATE               PIC X(08).
002500     05  BKS-SELECT-DATE-R REDEFINES BKS-SELECT-DATE.
002600         10  BKS-SELECT-YYYY           PIC 9(04).
002700         10  BKS-SELECT-MM             PIC 9(02).
002800         10  BKS-SELECT-DD             PIC 9(02).
002900     05  BKS-SELECT-PRICE               PIC S9(05)V99.
003000     05  FILLER                         PIC X(10).
