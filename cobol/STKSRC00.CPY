000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: STKSRC00                                           *
000400*                                                                *
000500*  FECHA CREACION: 06/05/1987                                    *
000600*                                                                *
000700*  AUTOR: R. MENDOZA                                             *
000800*                                                                *
000900*  APLICACION: FILTRADO Y PUNTUACION DIARIA DE ACCIONES          *
001000*                                                                *
001100*  DESCRIPCION: LAYOUT DEL REGISTRO DE RESULTADO DE SELECCION,   *
001200*               UN REGISTRO POR ACCION SELECCIONADA.  ES EL      *
001300*               FORMATO DE INTERCAMBIO ENTRE LOS SELECTORES      *
001400*               (STKSEL02/STKSTR03) Y EL REPORTE (STKRPT05).     *
001500******************************************************************
001600*-----------------------------------------------------------------
001700* BITACORA DE CAMBIOS
001800*-----------------------------------------------------------------
001900* FECHA     | POR  | TICKET    | DESCRIPCION
002000*-----------|------|-----------|---------------------------------
002100* 06/05/1987| RMZ  | SCRN-0004 | CREACION INICIAL DEL LAYOUT
002200* 02/11/1998| JQV  | SCRN-0121 | REVISION Y2K - FECHAS A 8 DIGITOS
002300* 19/03/2007| RMZ  | SCRN-0245 | AGREGADO STRATEGY-ID / STRATEGY-COUNT
002400*           |      |           | PARA SOPORTAR EL MOTOR DE ESTRATEGIAS
002500*-----------------------------------------------------------------
002600 01  SRC-SELECTION-RESULT.
002700     05  SRC-SYMBOL                   PIC X(06).
002800     05  SRC-STOCK-NAME                PIC X(20).
002900     05  SRC-SELECT-DATE               PIC X(08).
003000     05  SRC-SELECT-DATE-R REDEFINES SRC-SELECT-DATE.
003100         10  SRC-SELECT-YYYY           PIC 9(04).
003200         10  SRC-SELECT-MM             PIC 9(02).
003300         10  SRC-SELECT-DD             PIC 9(02).
003400     05  SRC-CLOSE-PRICE                PIC S9(05)V99.
003500     05  SRC-PRICE-CHANGE               PIC S9(03)V99.
003600     05  SRC-PRICE-CHANGE-5D            PIC S9(03)V99.
003700     05  SRC-VOLUME-RATIO               PIC S9(03)V99.
003800     05  SRC-TURNOVER-RATE              PIC S9(03)V99.
003900     05  SRC-MACD-SIGNAL                PIC X(12).
004000     05  SRC-RSI-SIGNAL                 PIC X(12).
004100     05  SRC-MA-SIGNAL                  PIC X(12).
004200     05  SRC-TECH-SCORE                 PIC S9(03)V99.
004300     05  SRC-MOM-SCORE                  PIC S9(03)V99.
004400     05  SRC-VOL-SCORE                  PIC S9(03)V99.
004500     05  SRC-VOLA-SCORE                 PIC S9(03)V99.
004600     05  SRC-COMP-SCORE                 PIC S9(03)V99.
004700     05  SRC-STRATEGY-ID                PIC X(20).
004800     05  SRC-STRATEGY-COUNT             PIC 9(02).
004900     05  FILLER                         PIC X(08).
