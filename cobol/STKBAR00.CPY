000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: STKBAR00                                           *
000400*                                                                *
000500*  FECHA CREACION: 20/04/1987                                    *
000600*                                                                *
000700*  AUTOR: R. MENDOZA                                             *
000800*                                                                *
000900*  APLICACION: FILTRADO Y PUNTUACION DIARIA DE ACCIONES          *
001000*                                                                *
001100*  DESCRIPCION: TABLA DE BARRAS DIARIAS DE UNA ACCION, ARMADA    *
001200*               EN MEMORIA POR EL DRIVER DE TURNO (STKIND01,     *
001300*               STKSEL02 O STKSTR03) Y PASADA POR CALL AL        *
001400*               MOTOR DE CALCULO STKENG00.  GUARDA HASTA 120     *
001500*               DIAS DE NEGOCIACION, EL MAXIMO QUE EL MOTOR      *
001600*               NECESITA PARA LAS MEDIAS DE 60 Y 120 RUEDAS.     *
001700******************************************************************
001800*-----------------------------------------------------------------
001900* BITACORA DE CAMBIOS
002000*-----------------------------------------------------------------
002100* FECHA     | POR  | TICKET    | DESCRIPCION
002200*-----------|------|-----------|---------------------------------
002300* 20/04/1987| RMZ  | SCRN-0002 | CREACION INICIAL - TABLA DE 60
002400* 11/09/1991| HDB  | SCRN-0078 | AMPLIADA LA TABLA A 120 RUEDAS
002500* 02/11/1998| JQV  | SCRN-0119 | REVISION Y2K - FECHAS A 8 DIGITOS
002600*-----------------------------------------------------------------
002700 01  BAR-TABLE-AREA.
002800     05  BAR-ENTRY-COUNT               PIC 9(03)   COMP.
002900     05  BAR-ENTRY OCCURS 120 TIMES INDEXED BY BAR-IX.
003000         10  BAR-TRADE-DATE            PIC X(08).
003100         10  BAR-TRADE-DATE-R  REDEFINES BAR-TRADE-DATE.
003200             15  BAR-TRADE-YYYY        PIC 9(04).
003300             15  BAR-TRADE-MM          PIC 9(02).
003400             15  BAR-TRADE-DD          PIC 9(02).
003500         10  BAR-OPEN-PRICE            PIC S9(05)V99.
003600         10  BAR-HIGH-PRICE            PIC S9(05)V99.
003700         10  BAR-LOW-PRICE             PIC S9(05)V99.
003800         10  BAR-CLOSE-PRICE           PIC S9(05)V99.
003900         10  BAR-VOLUME                PIC 9(12).
004000         10  BAR-AMOUNT                PIC S9(13)V99.
004100         10  BAR-TURNOVER-RATE         PIC S9(03)V99.
004200         10  FILLER                    PIC X(05).
004300     05  FILLER                        PIC X(05).
