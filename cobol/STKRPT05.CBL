000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: STKRPT05                                            *
000400*                                                                *
000500*  FECHA CREACION: 22/07/1987                                    *
000600*                                                                *
000700*  AUTOR: R. MENDOZA                                             *
000800*                                                                *
000900*  APLICACION: FILTRADO Y PUNTUACION DIARIA DE ACCIONES          *
001000*                                                                *
001100*  DESCRIPCION: IMPRESOR DEL REPORTE DE SELECCION.  LEE LAS      *
001200*               SALIDAS DE LOS SELECTORES (BASICO, ESTRATEGIAS   *
001300*               E INTERSECCION) Y PRODUCE EL LISTADO COLUMNAR    *
001400*               ORDENADO, CON CORTE DE CONTROL POR ESTRATEGIA Y  *
001500*               UN BLOQUE DE RESUMEN GENERAL AL FINAL.          *
001600*                                                                *
001700******************************************************************
001800*-----------------------------------------------------------------
001900* BITACORA DE CAMBIOS
002000*-----------------------------------------------------------------
002100* FECHA     | POR  | TICKET    | DESCRIPCION
002200*-----------|------|-----------|---------------------------------
002300* 22/07/1987| RMZ  | SCRN-0011 | CREACION INICIAL
002400* 30/06/1993| RMZ  | SCRN-0055 | AGREGADO EL CORTE DE CONTROL POR
002500*           |      |           | ESTRATEGIA CON SUBTOTALES
002600* 02/11/1998| JQV  | SCRN-0128 | REVISION Y2K - FECHAS A 8 DIGITOS
002700* 14/08/2014| LCA  | SCRN-0301 | AGREGADA LA DISTRIBUCION DE
002800*           |      |           | SENALES AL RESUMEN FINAL
002900*-----------------------------------------------------------------
003000******************************************************************
003100*                                                                *
003200*         I D E N T I F I C A T I O N   D I V I S I O N          *
003300*                                                                *
003400******************************************************************
003500 IDENTIFICATION DIVISION.
003600*
003700 PROGRAM-ID.       STKRPT05.
003800 AUTHOR.           R. MENDOZA.
003900 INSTALLATION.     DEPARTAMENTO DE SISTEMAS.
004000 DATE-WRITTEN.     22/07/1987.
004100 DATE-COMPILED.
004200 SECURITY.         CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
004300******************************************************************
004400*                                                                *
004500*        E N V I R O N M E N T         D I V I S I O N           *
004600*                                                                *
004700******************************************************************
004800 ENVIRONMENT DIVISION.
004900*
005000 CONFIGURATION SECTION.
005100*
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     CLASS DIGITOS IS '0' THRU '9'.
005500*
005600 INPUT-OUTPUT SECTION.
005700*
005800 FILE-CONTROL.
005900     SELECT SELECC-FILE  ASSIGN TO SELECC
006000            ORGANIZATION IS SEQUENTIAL.
006100*
006200     SELECT REPORTE-FILE ASSIGN TO REPORTE
006300            ORGANIZATION IS LINE SEQUENTIAL.
006400******************************************************************
006500*                                                                *
006600*                D A T A            D I V I S I O N              *
006700*                                                                *
006800******************************************************************
006900 DATA DIVISION.
007000******************************************************************
007100*                      F I L E   S E C T I O N                   *
007200******************************************************************
007300 FILE SECTION.
007400*
007500 FD  SELECC-FILE
007600     RECORDING MODE IS F
007700     LABEL RECORDS ARE STANDARD.
007800     COPY STKSRC00.
007900*
008000 FD  REPORTE-FILE
008100     LABEL RECORDS ARE STANDARD.
008200 01  RPT-LINEA-REPORTE               PIC X(132).
008300******************************************************************
008400*         W O R K I N G   S T O R A G E   S E C T I O N          *
008500******************************************************************
008600 WORKING-STORAGE SECTION.
008700*
008800 77  WS-CONTADOR-TOTAL-GENERAL        PIC 9(05)   COMP    VALUE ZERO.
008900 77  WS-CONTADOR-PAGINA                PIC 9(03)   COMP    VALUE ZERO.
009000 77  WS-LINEAS-EN-PAGINA                 PIC 9(02)   COMP   VALUE
009100                                           ZERO.
009200*
009300 01  SW-SWITCHES.
009400     05  SW-FIN-SELECC                  PIC X(01)   VALUE 'N'.
009500         88  SW-NO-HAY-MAS-SELECC           VALUE 'S'.
009600     05  FILLER                           PIC X(05).
009700*
009800 01  WS-CONTROL-CORTE.
009900     05  WS-ESTRATEGIA-ACTUAL             PIC X(20)   VALUE SPACES.
010000     05  WS-ESTRATEGIA-ACTUAL-R REDEFINES WS-ESTRATEGIA-ACTUAL.
010100         10  WS-EA-CODIGO                  PIC X(08).
010200         10  WS-EA-NOMBRE                  PIC X(12).
010300     05  WS-PRIMER-CORTE-FLAG               PIC X(01)   VALUE 'S'.
010400         88  WS-ES-EL-PRIMER-CORTE               VALUE 'S'.
010500     05  FILLER                               PIC X(05).
010600******************************************************************
010700*                ACUMULADORES DEL CORTE DE ESTRATEGIA             *
010800******************************************************************
010900 01  WS-ACUMULADOR-ESTRATEGIA.
011000     05  WS-EST-CONTADOR                  PIC 9(04)   COMP.
011100     05  WS-EST-RANGO                       PIC 9(04)   COMP.
011200     05  WS-EST-SUMA-PUNTAJE                  PIC S9(07)V99
011300                                                COMP-3.
011400     05  WS-EST-PROMEDIO-PUNTAJE                PIC S9(05)V99
011500                                                  COMP-3.
011600     05  FILLER                                  PIC X(05).
011700******************************************************************
011800*                ACUMULADORES DEL RESUMEN GENERAL                 *
011900******************************************************************
012000 01  WS-ACUMULADOR-GENERAL.
012100     05  WS-GEN-SUMA-PUNTAJE                PIC S9(08)V99 COMP-3.
012200     05  WS-GEN-MAX-PUNTAJE                   PIC S9(05)V99
012300                                                COMP-3.
012400     05  WS-GEN-MAX-PUNTAJE-R REDEFINES WS-GEN-MAX-PUNTAJE
012500                                                PIC X(04).
012600     05  WS-GEN-MIN-PUNTAJE                    PIC S9(05)V99
012700                                                 COMP-3.
012800     05  WS-GEN-SUMA-CAMBIO                      PIC S9(08)V99
012900                                                   COMP-3.
013000     05  WS-GEN-SUMA-VOLRATIO                      PIC S9(08)V99
013100                                                     COMP-3.
013200     05  WS-GEN-PROMEDIO-PUNTAJE                     PIC S9(05)V99
013300                                                       COMP-3.
013400     05  WS-GEN-PROMEDIO-CAMBIO                        PIC
013500                                             S9(05)V99 COMP-3.
013600     05  WS-GEN-PROMEDIO-VOLRATIO                        PIC
013700                                             S9(05)V99 COMP-3.
013800     05  FILLER                                           PIC X(10).
013900******************************************************************
014000*     TABLA DE DISTRIBUCION DE SENALES (MACD, RSI Y MEDIAS)       *
014100******************************************************************
014200 01  WS-TABLA-DISTRIBUCION-SENALES.
014300     05  WS-SEN-ENTRY OCCURS 15 TIMES INDEXED BY WS-SX.
014400         10  WS-SEN-ETIQUETA              PIC X(12).
014500         10  WS-SEN-ETIQUETA-R REDEFINES WS-SEN-ETIQUETA.
014600             15  WS-SEN-TIPO               PIC X(04).
014700             15  WS-SEN-VALOR               PIC X(08).
014800         10  WS-SEN-CONTADOR                PIC 9(05)   COMP.
014900*
015000 01  WS-CALCULO-TRABAJO.
015100     05  WS-SENAL-BUSCADA                PIC X(12).
015200     05  FILLER                            PIC X(05).
015300******************************************************************
015400*                   LINEAS DE IMPRESION                          *
015500******************************************************************
015600 01  WS-LINEA-TITULO.
015700     05  FILLER                           PIC X(10) VALUE SPACES.
015800     05  WS-LT-TITULO                      PIC X(45)
015900              VALUE 'REPORTE DE SELECCION DE ACCIONES - DETALLE'.
016000     05  FILLER                              PIC X(77) VALUE SPACES.
016100*
016200 01  WS-LINEA-ENCABEZADO-ESTRATEGIA.
016300     05  FILLER                           PIC X(05) VALUE SPACES.
016400     05  WS-LEE-ETIQUETA                    PIC X(20)
016500                                    VALUE 'ESTRATEGIA: '.
016600     05  WS-LEE-ESTRATEGIA                     PIC X(20).
016700     05  FILLER                                  PIC X(87)
016800                                                   VALUE SPACES.
016900*
017000 01  WS-LINEA-ENCABEZADO-COLUMNAS.
017100     05  FILLER                           PIC X(05) VALUE SPACES.
017200     05  FILLER                             PIC X(66)
017300           VALUE 'RANGO SIMBOLO NOMBRE               CIERRE  CAMB
017400-    'IO%  RAZVOL TURNOVR'.
017500     05  FILLER                               PIC X(44)
017600           VALUE ' MACD-SENAL   RSI-SENAL    MA-SENAL     COMP'.
017700     05  FILLER                                 PIC X(17)
017800                                                  VALUE SPACES.
017900*
018000 01  WS-LINEA-DETALLE.
018100     05  FILLER                           PIC X(02) VALUE SPACES.
018200     05  WS-LD-RANGO                        PIC ZZ9.
018300     05  FILLER                              PIC X(01) VALUE SPACES.
018400     05  WS-LD-SIMBOLO                         PIC X(06).
018500     05  FILLER                                 PIC X(01)
018600                                                  VALUE SPACES.
018700     05  WS-LD-NOMBRE                            PIC X(20).
018800     05  WS-LD-CIERRE                              PIC ZZZ9.99.
018900     05  FILLER                                      PIC X(01)
019000                                                       VALUE
019100                                                       SPACES.
019200     05  WS-LD-CAMBIO                                PIC +ZZ9.99.
019300     05  FILLER                                        PIC X(01)
019400                                                         VALUE
019500                                                         SPACES.
019600     05  WS-LD-RAZVOL                                  PIC Z9.99.
019700     05  FILLER                                          PIC X(01)
019800                                                           VALUE
019900                                                           SPACES.
020000     05  WS-LD-TURNOVER                                  PIC
020100                                                ZZ9.99.
020200     05  FILLER                                            PIC
020300                                                X(01) VALUE SPACES.
020400     05  WS-LD-MACD-SENAL                                  PIC
020500                                                X(12).
020600     05  WS-LD-RSI-SENAL                                    PIC
020700                                                X(12).
020800     05  WS-LD-MA-SENAL                                      PIC
020900                                                X(12).
021000     05  WS-LD-COMP                                           PIC
021100                                                ZZ9.99.
021200     05  FILLER                                                PIC
021300                                                X(04) VALUE SPACES.
021400*
021500 01  WS-LINEA-TOTAL-ESTRATEGIA.
021600     05  FILLER                           PIC X(05) VALUE SPACES.
021700     05  WS-LTE-ETIQUETA                    PIC X(30)
021800                    VALUE 'TOTAL SELECCIONADAS:'.
021900     05  WS-LTE-CONTADOR                      PIC ZZZ9.
022000     05  FILLER                                PIC X(05) VALUE
022100                                                 SPACES.
022200     05  WS-LTE-ETIQUETA-2                       PIC X(25)
022300                    VALUE 'PUNTAJE PROMEDIO:'.
022400     05  WS-LTE-PROMEDIO                            PIC ZZ9.99.
022500     05  FILLER                                       PIC X(58)
022600                                                        VALUE
022700                                                        SPACES.
022800*
022900 01  WS-LINEA-RESUMEN.
023000     05  FILLER                           PIC X(05) VALUE SPACES.
023100     05  WS-LR-ETIQUETA                     PIC X(35).
023200     05  WS-LR-VALOR                          PIC X(15).
023300     05  FILLER                                 PIC X(77) VALUE
023400                                                  SPACES.
023500******************************************************************
023600*                                                                *
023700*           P R O C E D U R E      D I V I S I O N               *
023800*                                                                *
023900******************************************************************
024000 PROCEDURE DIVISION.
024100*
024200 0000-PROCESO-PRINCIPAL.
024300*
024400     PERFORM 1000-INICIO THRU 1000-INICIO-EXIT
024500*
024600     PERFORM 0000-PROCESO-PRINCIPAL-L1
024700        THRU 0000-PROCESO-PRINCIPAL-L1-EXIT
024800        UNTIL SW-NO-HAY-MAS-SELECC.
024900*
025000     IF  NOT WS-ES-EL-PRIMER-CORTE
025100         PERFORM 1200-STRATEGY-BREAK-TOTAL
025200            THRU 1200-STRATEGY-BREAK-TOTAL-EXIT
025300     END-IF
025400*
025500     PERFORM 1900-PRINT-SUMMARY THRU 1900-PRINT-SUMMARY-EXIT
025600*
025700     PERFORM 9999-FIN THRU 9999-FIN-EXIT
025800*
025900     GOBACK.
026000******************************************************************
026100*                       1000-INICIO                              *
026200******************************************************************
026300 1000-INICIO.
026400*
026500     OPEN INPUT  SELECC-FILE
026600     OPEN OUTPUT REPORTE-FILE
026700*
026800     MOVE ZEROS                      TO WS-GEN-SUMA-PUNTAJE
026900     MOVE ZEROS                       TO WS-GEN-SUMA-CAMBIO
027000     MOVE ZEROS                        TO WS-GEN-SUMA-VOLRATIO
027100*
027200     PERFORM 1050-INICIAR-TABLA-SENALES
027300        THRU 1050-INICIAR-TABLA-SENALES-EXIT
027400*
027500     MOVE WS-LINEA-TITULO             TO RPT-LINEA-REPORTE
027600     WRITE RPT-LINEA-REPORTE
027700     MOVE SPACES                      TO RPT-LINEA-REPORTE
027800     WRITE RPT-LINEA-REPORTE
027900*
028000     PERFORM 1000-READ-SELECTIONS
028100        THRU 1000-READ-SELECTIONS-EXIT
028200*
028300     .
028400 1000-INICIO-EXIT.
028500     EXIT.
028600******************************************************************
028700*                  1000-READ-SELECTIONS                          *
028800******************************************************************
028900 1000-READ-SELECTIONS.
029000*
029100     READ SELECC-FILE
029200         AT END
029300             SET SW-NO-HAY-MAS-SELECC TO TRUE
029400     END-READ
029500*
029600     .
029700 1000-READ-SELECTIONS-EXIT.
029800     EXIT.
029900******************************************************************
030000*            1050-INICIAR-TABLA-SENALES                          *
030100*   PRECARGA LAS ETIQUETAS CONOCIDAS DE CADA TIPO DE SENAL PARA   *
030200*   LA DISTRIBUCION DEL RESUMEN FINAL                             *
030300******************************************************************
030400 1050-INICIAR-TABLA-SENALES.
030500*
030600     SET WS-SX                        TO 1
030700     MOVE 'GOLDEN-CROSS'              TO WS-SEN-ETIQUETA(WS-SX)
030800     SET WS-SX                        TO 2
030900     MOVE 'DEATH-CROSS'               TO WS-SEN-ETIQUETA(WS-SX)
031000     SET WS-SX                        TO 3
031100     MOVE 'BULLISH'                   TO WS-SEN-ETIQUETA(WS-SX)
031200     SET WS-SX                        TO 4
031300     MOVE 'BEARISH'                   TO WS-SEN-ETIQUETA(WS-SX)
031400     SET WS-SX                        TO 5
031500     MOVE 'HOLD'                      TO WS-SEN-ETIQUETA(WS-SX)
031600     SET WS-SX                        TO 6
031700     MOVE 'OVERSOLD-REBO'             TO WS-SEN-ETIQUETA(WS-SX)
031800     SET WS-SX                        TO 7
031900     MOVE 'OVERBOUGHT'                TO WS-SEN-ETIQUETA(WS-SX)
032000     SET WS-SX                        TO 8
032100     MOVE 'OVERSOLD'                  TO WS-SEN-ETIQUETA(WS-SX)
032200     SET WS-SX                        TO 9
032300     MOVE 'NORMAL'                    TO WS-SEN-ETIQUETA(WS-SX)
032400     SET WS-SX                        TO 10
032500     MOVE 'BREAKOUT'                  TO WS-SEN-ETIQUETA(WS-SX)
032600     SET WS-SX                        TO 11
032700     MOVE 'BULL-ALIGN'                TO WS-SEN-ETIQUETA(WS-SX)
032800     SET WS-SX                        TO 12
032900     MOVE 'BEAR-ALIGN'                TO WS-SEN-ETIQUETA(WS-SX)
033000     SET WS-SX                        TO 13
033100     MOVE SPACES                      TO WS-SEN-ETIQUETA(WS-SX)
033200     SET WS-SX                        TO 14
033300     MOVE SPACES                      TO WS-SEN-ETIQUETA(WS-SX)
033400     SET WS-SX                        TO 15
033500     MOVE SPACES                      TO WS-SEN-ETIQUETA(WS-SX)
033600*
033700     PERFORM 1050-INICIAR-TABLA-SENALES-L1
033800        THRU 1050-INICIAR-TABLA-SENALES-L1-EXIT
033900        VARYING WS-SX FROM 1 BY 1 UNTIL WS-SX GREATER THAN 15.
034000*
034100     .
034200 1050-INICIAR-TABLA-SENALES-EXIT.
034300     EXIT.
034400******************************************************************
034500*                1150-INICIAR-ESTRATEGIA                         *
034600******************************************************************
034700 1150-INICIAR-ESTRATEGIA.
034800*
034900     MOVE ZEROS                      TO WS-EST-CONTADOR
035000     MOVE ZEROS                       TO WS-EST-RANGO
035100     MOVE ZEROS                        TO WS-EST-SUMA-PUNTAJE
035200*
035300     MOVE WS-ESTRATEGIA-ACTUAL         TO WS-LEE-ESTRATEGIA
035400     MOVE WS-LINEA-ENCABEZADO-ESTRATEGIA TO RPT-LINEA-REPORTE
035500     WRITE RPT-LINEA-REPORTE
035600     MOVE WS-LINEA-ENCABEZADO-COLUMNAS  TO RPT-LINEA-REPORTE
035700     WRITE RPT-LINEA-REPORTE
035800*
035900     .
036000 1150-INICIAR-ESTRATEGIA-EXIT.
036100     EXIT.
036200******************************************************************
036300*                  1100-PRINT-DETAIL                             *
036400******************************************************************
036500 1100-PRINT-DETAIL.
036600*
036700     ADD 1                            TO WS-EST-RANGO
036800     ADD 1                             TO WS-EST-CONTADOR
036900     ADD 1                              TO WS-CONTADOR-TOTAL-GENERAL
037000     ADD SRC-COMP-SCORE                 TO WS-EST-SUMA-PUNTAJE
037100*
037200     ADD SRC-COMP-SCORE                TO WS-GEN-SUMA-PUNTAJE
037300     ADD SRC-PRICE-CHANGE                TO WS-GEN-SUMA-CAMBIO
037400     ADD SRC-VOLUME-RATIO                 TO WS-GEN-SUMA-VOLRATIO
037500*
037600     IF  WS-CONTADOR-TOTAL-GENERAL EQUAL 1
037700         MOVE SRC-COMP-SCORE           TO WS-GEN-MAX-PUNTAJE
037800         MOVE SRC-COMP-SCORE            TO WS-GEN-MIN-PUNTAJE
037900     ELSE
038000         IF  SRC-COMP-SCORE GREATER THAN WS-GEN-MAX-PUNTAJE
038100             MOVE SRC-COMP-SCORE       TO WS-GEN-MAX-PUNTAJE
038200         END-IF
038300         IF  SRC-COMP-SCORE LESS THAN WS-GEN-MIN-PUNTAJE
038400             MOVE SRC-COMP-SCORE       TO WS-GEN-MIN-PUNTAJE
038500         END-IF
038600     END-IF
038700*
038800     MOVE WS-EST-RANGO                TO WS-LD-RANGO
038900     MOVE SRC-SYMBOL                    TO WS-LD-SIMBOLO
039000     MOVE SRC-STOCK-NAME                  TO WS-LD-NOMBRE
039100     MOVE SRC-CLOSE-PRICE                   TO WS-LD-CIERRE
039200     MOVE SRC-PRICE-CHANGE                    TO WS-LD-CAMBIO
039300     MOVE SRC-VOLUME-RATIO                      TO WS-LD-RAZVOL
039400     MOVE SRC-TURNOVER-RATE                       TO
039500          WS-LD-TURNOVER
039600     MOVE SRC-MACD-SIGNAL                           TO
039700          WS-LD-MACD-SENAL
039800     MOVE SRC-RSI-SIGNAL                              TO
039900          WS-LD-RSI-SENAL
040000     MOVE SRC-MA-SIGNAL                                 TO
040100          WS-LD-MA-SENAL
040200     MOVE SRC-COMP-SCORE                                  TO
040300          WS-LD-COMP
040400*
040500     MOVE WS-LINEA-DETALLE             TO RPT-LINEA-REPORTE
040600     WRITE RPT-LINEA-REPORTE
040700*
040800     .
040900 1100-PRINT-DETAIL-EXIT.
041000     EXIT.
041100******************************************************************
041200*              1400-ACUMULAR-SENALES                             *
041300*   BUSQUEDA SECUENCIAL DE LAS TRES ETIQUETAS DE SENAL DEL        *
041400*   REGISTRO ACTUAL EN LA TABLA DE DISTRIBUCION                  *
041500******************************************************************
041600 1400-ACUMULAR-SENALES.
041700*
041800     MOVE SRC-MACD-SIGNAL             TO WS-SENAL-BUSCADA
041900     PERFORM 1450-BUSCAR-Y-CONTAR THRU 1450-BUSCAR-Y-CONTAR-EXIT
042000*
042100     MOVE SRC-RSI-SIGNAL               TO WS-SENAL-BUSCADA
042200     PERFORM 1450-BUSCAR-Y-CONTAR THRU 1450-BUSCAR-Y-CONTAR-EXIT
042300*
042400     MOVE SRC-MA-SIGNAL                 TO WS-SENAL-BUSCADA
042500     PERFORM 1450-BUSCAR-Y-CONTAR THRU 1450-BUSCAR-Y-CONTAR-EXIT
042600*
042700     .
042800 1400-ACUMULAR-SENALES-EXIT.
042900     EXIT.
043000******************************************************************
043100*                1450-BUSCAR-Y-CONTAR                            *
043200******************************************************************
043300 1450-BUSCAR-Y-CONTAR.
043400*
043500     PERFORM 1450-BUSCAR-Y-CONTAR-L1 THRU 1450-BUSCAR-Y-CONTAR-L1-EXIT
043600        VARYING WS-SX FROM 1 BY 1 UNTIL WS-SX GREATER THAN 15.
043700*
043800     .
043900 1450-BUSCAR-Y-CONTAR-EXIT.
044000     EXIT.
044100******************************************************************
044200*             1200-STRATEGY-BREAK-TOTAL                          *
044300******************************************************************
044400 1200-STRATEGY-BREAK-TOTAL.
044500*
044600     IF  WS-EST-CONTADOR GREATER THAN ZERO
044700         COMPUTE WS-EST-PROMEDIO-PUNTAJE ROUNDED =
044800                 WS-EST-SUMA-PUNTAJE / WS-EST-CONTADOR
044900     ELSE
045000         MOVE ZEROS                   TO WS-EST-PROMEDIO-PUNTAJE
045100     END-IF
045200*
045300     MOVE WS-EST-CONTADOR              TO WS-LTE-CONTADOR
045400     MOVE WS-EST-PROMEDIO-PUNTAJE       TO WS-LTE-PROMEDIO
045500     MOVE WS-LINEA-TOTAL-ESTRATEGIA       TO RPT-LINEA-REPORTE
045600     WRITE RPT-LINEA-REPORTE
045700     MOVE SPACES                          TO RPT-LINEA-REPORTE
045800     WRITE RPT-LINEA-REPORTE
045900*
046000     .
046100 1200-STRATEGY-BREAK-TOTAL-EXIT.
046200     EXIT.
046300******************************************************************
046400*                 1900-PRINT-SUMMARY                             *
046500******************************************************************
046600 1900-PRINT-SUMMARY.
046700*
046800     IF  WS-CONTADOR-TOTAL-GENERAL GREATER THAN ZERO
046900         COMPUTE WS-GEN-PROMEDIO-PUNTAJE ROUNDED =
047000                 WS-GEN-SUMA-PUNTAJE / WS-CONTADOR-TOTAL-GENERAL
047100         COMPUTE WS-GEN-PROMEDIO-CAMBIO ROUNDED =
047200                 WS-GEN-SUMA-CAMBIO / WS-CONTADOR-TOTAL-GENERAL
047300         COMPUTE WS-GEN-PROMEDIO-VOLRATIO ROUNDED =
047400                 WS-GEN-SUMA-VOLRATIO / WS-CONTADOR-TOTAL-GENERAL
047500     ELSE
047600         MOVE ZEROS                   TO WS-GEN-PROMEDIO-PUNTAJE
047700         MOVE ZEROS                    TO WS-GEN-PROMEDIO-CAMBIO
047800         MOVE ZEROS                     TO WS-GEN-PROMEDIO-VOLRATIO
047900     END-IF
048000*
048100     MOVE WS-LINEA-TITULO              TO RPT-LINEA-REPORTE
048200     MOVE 'RESUMEN GENERAL DE LA SELECCION' TO WS-LT-TITULO
048300     MOVE WS-LINEA-TITULO              TO RPT-LINEA-REPORTE
048400     WRITE RPT-LINEA-REPORTE
048500*
048600     MOVE 'TOTAL DE SELECCIONES:'       TO WS-LR-ETIQUETA
048700     MOVE WS-CONTADOR-TOTAL-GENERAL       TO WS-LR-VALOR
048800     MOVE WS-LINEA-RESUMEN                 TO RPT-LINEA-REPORTE
048900     WRITE RPT-LINEA-REPORTE
049000*
049100     MOVE 'PUNTAJE PROMEDIO:'            TO WS-LR-ETIQUETA
049200     MOVE WS-GEN-PROMEDIO-PUNTAJE          TO WS-LR-VALOR
049300     MOVE WS-LINEA-RESUMEN                  TO RPT-LINEA-REPORTE
049400     WRITE RPT-LINEA-REPORTE
049500*
049600     MOVE 'PUNTAJE MAXIMO:'              TO WS-LR-ETIQUETA
049700     MOVE WS-GEN-MAX-PUNTAJE               TO WS-LR-VALOR
049800     MOVE WS-LINEA-RESUMEN                  TO RPT-LINEA-REPORTE
049900     WRITE RPT-LINEA-REPORTE
050000*
050100     MOVE 'PUNTAJE MINIMO:'              TO WS-LR-ETIQUETA
050200     MOVE WS-GEN-MIN-PUNTAJE               TO WS-LR-VALOR
050300     MOVE WS-LINEA-RESUMEN                  TO RPT-LINEA-REPORTE
050400     WRITE RPT-LINEA-REPORTE
050500*
050600     MOVE 'CAMBIO PROMEDIO:'             TO WS-LR-ETIQUETA
050700     MOVE WS-GEN-PROMEDIO-CAMBIO           TO WS-LR-VALOR
050800     MOVE WS-LINEA-RESUMEN                  TO RPT-LINEA-REPORTE
050900     WRITE RPT-LINEA-REPORTE
051000*
051100     MOVE 'RAZON DE VOLUMEN PROMEDIO:'   TO WS-LR-ETIQUETA
051200     MOVE WS-GEN-PROMEDIO-VOLRATIO         TO WS-LR-VALOR
051300     MOVE WS-LINEA-RESUMEN                  TO RPT-LINEA-REPORTE
051400     WRITE RPT-LINEA-REPORTE
051500*
051600     MOVE SPACES                       TO RPT-LINEA-REPORTE
051700     WRITE RPT-LINEA-REPORTE
051800     MOVE 'DISTRIBUCION DE SENALES:'     TO WS-LT-TITULO
051900     MOVE WS-LINEA-TITULO                  TO RPT-LINEA-REPORTE
052000     WRITE RPT-LINEA-REPORTE
052100*
052200     PERFORM 1900-PRINT-SUMMARY-L1 THRU 1900-PRINT-SUMMARY-L1-EXIT
052300        VARYING WS-SX FROM 1 BY 1 UNTIL WS-SX GREATER THAN 15.
052400*
052500     .
052600 1900-PRINT-SUMMARY-EXIT.
052700     EXIT.
052800******************************************************************
052900*                         9999-FIN                               *
053000******************************************************************
053100 9999-FIN.
053200*
053300     CLOSE SELECC-FILE
053400     CLOSE REPORTE-FILE
053500*
053600     DISPLAY 'STKRPT05 - REGISTROS IMPRESOS: '
053700             WS-CONTADOR-TOTAL-GENERAL
053800*
053900     .
054000 9999-FIN-EXIT.
054100     EXIT.
054200******************************************************************
054300*         PARRAFOS DE CICLO INTERNO (SOPORTE DE PERFORM)         *
054400******************************************************************
054500 1900-PRINT-SUMMARY-L1.
054600*
054700         IF  WS-SEN-ETIQUETA(WS-SX) NOT EQUAL SPACES
054800             MOVE WS-SEN-ETIQUETA(WS-SX) TO WS-LR-ETIQUETA
054900             MOVE WS-SEN-CONTADOR(WS-SX)  TO WS-LR-VALOR
055000             MOVE WS-LINEA-RESUMEN          TO RPT-LINEA-REPORTE
055100             WRITE RPT-LINEA-REPORTE
055200         END-IF
055300 1900-PRINT-SUMMARY-L1-EXIT.
055400     EXIT.
055500 1450-BUSCAR-Y-CONTAR-L1.
055600*
055700         IF  WS-SEN-ETIQUETA(WS-SX) EQUAL WS-SENAL-BUSCADA
055800             ADD 1                     TO WS-SEN-CONTADOR(WS-SX)
055900             GO TO 1450-BUSCAR-Y-CONTAR-EXIT
056000         END-IF
056100 1450-BUSCAR-Y-CONTAR-L1-EXIT.
056200     EXIT.
056300 1050-INICIAR-TABLA-SENALES-L1.
056400*
056500         MOVE ZEROS                   TO WS-SEN-CONTADOR(WS-SX)
056600 1050-INICIAR-TABLA-SENALES-L1-EXIT.
056700     EXIT.
056800 0000-PROCESO-PRINCIPAL-L1.
056900*
057000*
057100         IF  SRC-STRATEGY-ID NOT EQUAL WS-ESTRATEGIA-ACTUAL
057200             IF  NOT WS-ES-EL-PRIMER-CORTE
057300                 PERFORM 1200-STRATEGY-BREAK-TOTAL
057400                    THRU 1200-STRATEGY-BREAK-TOTAL-EXIT
057500             END-IF
057600             MOVE 'N'                     TO WS-PRIMER-CORTE-FLAG
057700             MOVE SRC-STRATEGY-ID           TO WS-ESTRATEGIA-ACTUAL
057800             PERFORM 1150-INICIAR-ESTRATEGIA
057900                THRU 1150-INICIAR-ESTRATEGIA-EXIT
058000         END-IF
058100*
058200         PERFORM 1100-PRINT-DETAIL THRU 1100-PRINT-DETAIL-EXIT
058300         PERFORM 1400-ACUMULAR-SENALES
058400            THRU 1400-ACUMULAR-SENALES-EXIT
058500*
058600         PERFORM 1000-READ-SELECTIONS
058700            THRU 1000-READ-SELECTIONS-EXIT
058800*
058900 0000-PROCESO-PRINCIPAL-L1-EXIT.
059000     EXIT.
