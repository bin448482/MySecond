000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: STKDBR00                                           *
000400*                                                                *
000500*  FECHA CREACION: 14/03/1987                                    *
000600*                                                                *
000700*  AUTOR: R. MENDOZA                                             *
000800*                                                                *
000900*  APLICACION: FILTRADO Y PUNTUACION DIARIA DE ACCIONES          *
001000*                                                                *
001100*  DESCRIPCION: LAYOUT DE LA BARRA DIARIA DE PRECIOS (UN         *
001200*               REGISTRO POR ACCION Y DIA DE NEGOCIACION).       *
001300*               USADO COMO REGISTRO DE FD EN LOS DRIVERS Y       *
001400*               COMO ENTRADA DE TABLA EN WORKING-STORAGE.        *
001500******************************************************************
001600*-----------------------------------------------------------------
001700* BITACORA DE CAMBIOS
001800*-----------------------------------------------------------------
001900* FECHA     | POR  | TICKET    | DESCRIPCION
002000*-----------|------|-----------|---------------------------------
002100* 14/03/1987| RMZ  | SCRN-0001 | CREACION INICIAL DEL LAYOUT
002200* 02/11/1998| JQV  | SCRN-0118 | REVISION Y2K - FECHAS A 8 DIGITOS
002300* 09/06/2004| RMZ  | SCRN-0204 | AGREGADA TASA DE ROTACION DIARIA
002400* 20/07/2011| LCA  | SCRN-0310 | AMPLIADO MONTO A 13 ENTEROS
002500*-----------------------------------------------------------------
002600 01  DBR-DAILY-BAR-RECORD.
002700     05  DBR-SYMBOL                  PIC X(06).
002800     05  DBR-TRADE-DATE               PIC X(08).
002900     05  DBR-TRADE-DATE-R REDEFINES DBR-TRADE-DATE.
003000         10  DBR-TRADE-YYYY           PIC 9(04).
003100         10  DBR-TRADE-MM             PIC 9(02).
003200         10  DBR-TRADE-DD             PIC 9(02).
003300     05  DBR-OPEN-PRICE                PIC S9(05)V99.
003400     05  DBR-HIGH-PRICE                PIC S9(05)V99.
003500     05  DBR-LOW-PRICE                 PIC S9(05)V99.
003600     05  DBR-CLOSE-PRICE               PIC S9(05)V99.
003700     05  DBR-VOLUME                    PIC 9(12).
003800     05  DBR-AMOUNT                    PIC S9(13)V99.
003900     05  DBR-TURNOVER-RATE             PIC S9(03)V99.
004000     05  FILLER                        PIC X(10).
