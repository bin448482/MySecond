000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: STKBTK04                                            *
000400*                                                                *
000500*  FECHA CREACION: 20/07/1987                                    *
000600*                                                                *
000700*  AUTOR: J. QUINTERO V.                                         *
000800*                                                                *
000900*  APLICACION: FILTRADO Y PUNTUACION DIARIA DE ACCIONES          *
001000*                                                                *
001100*  DESCRIPCION: CALCULADOR DE RENDIMIENTO (BACKTEST) DE LAS      *
001200*               SELECCIONES PASADAS.  PARA CADA SELECCION Y      *
001300*               CADA PERIODO DE TENENCIA (1, 3, 5 Y 10 RUEDAS)   *
001400*               BUSCA EL CIERRE DE LA RUEDA CORRESPONDIENTE Y    *
001500*               CALCULA EL RENDIMIENTO; ACUMULA LAS              *
001600*               ESTADISTICAS DE CADA PERIODO Y AGREGA EL BLOQUE  *
001700*               DE RESUMEN (SHARPE, CALIFICACION Y RIESGO) AL    *
001800*               ARCHIVO DE REPORTE.                              *
001900*                                                                *
002000******************************************************************
002100*-----------------------------------------------------------------
002200* BITACORA DE CAMBIOS
002300*-----------------------------------------------------------------
002400* FECHA     | POR  | TICKET    | DESCRIPCION
002500*-----------|------|-----------|---------------------------------
002600* 20/07/1987| JQV  | SCRN-0010 | CREACION INICIAL - PERIODO DE
002700*           |      |           | 5 RUEDAS UNICAMENTE
002800* 14/02/1994| HDB  | SCRN-0094 | AGREGADOS LOS PERIODOS DE 1, 3
002900*           |      |           | Y 10 RUEDAS Y LA MEDIANA
003000* 02/11/1998| JQV  | SCRN-0127 | REVISION Y2K - FECHAS A 8 DIGITOS
003100* 11/06/2011| LCA  | SCRN-0312 | AGREGADOS EL INDICE DE SHARPE,
003200*           |      |           | LA CALIFICACION A-D Y EL NIVEL
003300*           |      |           | DE RIESGO EN EL RESUMEN
003400*-----------------------------------------------------------------
003500******************************************************************
003600*                                                                *
003700*         I D E N T I F I C A T I O N   D I V I S I O N          *
003800*                                                                *
003900******************************************************************
004000 IDENTIFICATION DIVISION.
004100*
004200 PROGRAM-ID.       STKBTK04.
004300 AUTHOR.           J. QUINTERO V.
004400 INSTALLATION.     DEPARTAMENTO DE SISTEMAS.
004500 DATE-WRITTEN.     20/07/1987.
004600 DATE-COMPILED.
004700 SECURITY.         CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
004800******************************************************************
004900*                                                                *
005000*        E N V I R O N M E N T         D I V I S I O N           *
005100*                                                                *
005200******************************************************************
005300 ENVIRONMENT DIVISION.
005400*
005500 CONFIGURATION SECTION.
005600*
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     CLASS DIGITOS IS '0' THRU '9'.
006000*
006100 INPUT-OUTPUT SECTION.
006200*
006300 FILE-CONTROL.
006400     SELECT BACKTEST-FILE ASSIGN TO BACKTEST
006500            ORGANIZATION IS SEQUENTIAL.
006600*
006700     SELECT DIARIAS-FILE  ASSIGN TO DIARIAS
006800            ORGANIZATION IS SEQUENTIAL.
006900*
007000     SELECT REPORTE-FILE  ASSIGN TO REPORTE
007100            ORGANIZATION IS LINE SEQUENTIAL.
007200******************************************************************
007300*                                                                *
007400*                D A T A            D I V I S I O N              *
007500*                                                                *
007600******************************************************************
007700 DATA DIVISION.
007800******************************************************************
007900*                      F I L E   S E C T I O N                   *
008000******************************************************************
008100 FILE SECTION.
008200*
008300 FD  BACKTEST-FILE
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD.
008600     COPY STKBKS00.
008700*
008800 FD  DIARIAS-FILE
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD.
009100     COPY STKDBR00.
009200*
009300 FD  REPORTE-FILE
009400     LABEL RECORDS ARE STANDARD.
009500 01  RPT-LINEA-REPORTE               PIC X(132).
009600******************************************************************
009700*         W O R K I N G   S T O R A G E   S E C T I O N          *
009800******************************************************************
009900 WORKING-STORAGE SECTION.
010000*
010100 77  WS-CONTADOR-SELECCIONES          PIC 9(05)   COMP    VALUE ZERO.
010200 77  WS-CONTADOR-NO-ENCONTRADAS        PIC 9(05)   COMP    VALUE ZERO.
010300 77  WS-CONTADOR-RUEDAS-LEIDAS          PIC 9(07)   COMP    VALUE ZERO.
010400*
010500 01  SW-SWITCHES.
010600     05  SW-FIN-BACKTEST               PIC X(01)   VALUE 'N'.
010700         88  SW-NO-HAY-MAS-BACKTEST         VALUE 'S'.
010800     05  SW-FIN-DIARIAS                  PIC X(01)   VALUE 'N'.
010900         88  SW-NO-HAY-MAS-DIARIAS            VALUE 'S'.
011000     05  SW-FECHA-ENCONTRADA               PIC X(01)   VALUE 'N'.
011100         88  SW-LA-FECHA-SE-ENCONTRO           VALUE 'S'.
011200     05  FILLER                             PIC X(05).
011300*
011400 01  WS-CONTROL-CORTE.
011500     05  WS-SIMBOLO-ACTUAL               PIC X(06)   VALUE SPACES.
011600     05  WS-SIMBOLO-ACTUAL-R REDEFINES WS-SIMBOLO-ACTUAL.
011700         10  WS-SA-PREFIJO-MERCADO         PIC X(02).
011800         10  WS-SA-NUMERO-ACCION           PIC X(04).
011900     05  FILLER                           PIC X(05).
012000******************************************************************
012100*     SERIE COMPLETA DE BARRAS DE LA ACCION EN CURSO (SIN TOPE    *
012200*     DE 120 COMO EN EL MOTOR - AQUI SE NECESITA LA SERIE         *
012300*     COMPLETA PARA LOCALIZAR LA FECHA DE SELECCION)              *
012400******************************************************************
012500 01  WS-TABLA-BARRAS-SIMBOLO.
012600     05  WS-BAR-TOTAL                    PIC 9(04)   COMP.
012700     05  WS-BAR-ENTRY OCCURS 2000 TIMES INDEXED BY WS-BX.
012800         10  WS-BAR-FECHA                  PIC X(08).
012900         10  WS-BAR-FECHA-R REDEFINES WS-BAR-FECHA.
013000             15  WS-BAR-AAAA                PIC 9(04).
013100             15  WS-BAR-MM                   PIC 9(02).
013200             15  WS-BAR-DD                    PIC 9(02).
013300         10  WS-BAR-CIERRE                  PIC S9(05)V99.
013400         10  FILLER                           PIC X(05).
013500******************************************************************
013600*     TABLA DE LOS CUATRO PERIODOS DE TENENCIA (1/3/5/10 RUEDAS)  *
013700******************************************************************
013800 01  WS-TABLA-PERIODOS.
013900     05  WS-PERIODO-ENTRY OCCURS 4 TIMES INDEXED BY WS-PX.
014000         10  WS-PER-DIAS                   PIC 9(02)   COMP.
014100         10  WS-PER-CONTADOR                PIC 9(04)   COMP.
014200         10  WS-PER-CONT-POSITIVOS           PIC 9(04)   COMP.
014300         10  WS-PER-SUMA                      PIC S9(07)V99 COMP-3.
014400         10  WS-PER-SUMA-CUAD                   PIC S9(09)V99 COMP-3.
014500         10  WS-PER-MINIMO                        PIC S9(05)V99
014600                                                    COMP-3.
014700         10  WS-PER-MAXIMO                          PIC S9(05)V99
014800                                                      COMP-3.
014900         10  WS-PER-PROMEDIO                          PIC S9(05)V99
015000                                                        COMP-3.
015100         10  WS-PER-DESVIACION                          PIC S9(05)V99
015200                                                          COMP-3.
015300         10  WS-PER-MEDIANA                               PIC S9(05)V99
015400                                                            COMP-3.
015500         10  WS-PER-TASA-POSITIVA                           PIC
015600                                                  S9(05)V99 COMP-3.
015700         10  WS-PER-RETORNO-ENTRY OCCURS 2000 TIMES
015800                         INDEXED BY WS-RX.
015900             15  WS-PER-RETORNO-VALOR           PIC S9(05)V99
016000                                                  COMP-3.
016100         10  FILLER                                PIC X(10).
016200******************************************************************
016300*                 AREA DE TRABAJO GENERAL                        *
016400******************************************************************
016500 01  WS-CALCULO-TRABAJO.
016600     05  WS-SUB-IX-FECHA                 PIC 9(04)   COMP.
016700     05  WS-SUB-D                          PIC 9(02)   COMP.
016800     05  WS-SUB-DESTINO                     PIC 9(04)   COMP.
016900     05  WS-RETORNO-CALCULADO                PIC S9(05)V99
017000                                               COMP-3.
017100     05  WS-VARIANZA                           PIC S9(09)V99
017200                                                 COMP-3.
017300     05  WS-MEDIA-CUAD                           PIC S9(09)V99
017400                                                   COMP-3.
017500     05  WS-INDICE-SHARPE                          PIC S9(05)V99
017600                                                     COMP-3.
017700     05  WS-CALIFICACION                             PIC X(01).
017800     05  WS-NIVEL-RIESGO                              PIC X(06).
017900     05  FILLER                                        PIC X(10).
018000******************************************************************
018100*                 AREA DE TRABAJO PARA LA MEDIANA                *
018200******************************************************************
018300 01  WS-ORDENAMIENTO-TRABAJO.
018400     05  WS-ORD-I                         PIC 9(04)   COMP.
018500     05  WS-ORD-J                          PIC 9(04)   COMP.
018600     05  WS-ORD-TEMP                        PIC S9(05)V99 COMP-3.
018700     05  WS-ORD-MEDIO                         PIC 9(04)   COMP.
018800     05  WS-ORD-PAR                            PIC 9(04)   COMP.
018900     05  WS-ORD-RESIDUO                          PIC 9(04)   COMP.
019000     05  FILLER                                PIC X(05).
019100******************************************************************
019200*               AREA DE TRABAJO DE LA RAIZ CUADRADA               *
019300******************************************************************
019400 01  WS-RAIZ-TRABAJO.
019500     05  WS-RAIZ-ENTRADA                  PIC S9(09)V99 COMP-3.
019600     05  WS-RAIZ-RESULTADO                  PIC S9(05)V99 COMP-3.
019700     05  WS-RAIZ-APROX                        PIC S9(05)V99 COMP-3.
019800     05  WS-RAIZ-APROX-R REDEFINES WS-RAIZ-APROX PIC X(04).
019900     05  WS-RAIZ-ITER                           PIC 9(02)   COMP.
020000     05  FILLER                                  PIC X(05).
020100******************************************************************
020200*            LINEAS DE IMPRESION DEL BLOQUE DE BACKTEST           *
020300******************************************************************
020400 01  WS-LINEA-TITULO.
020500     05  FILLER                           PIC X(10) VALUE SPACES.
020600     05  WS-LT-TITULO                      PIC X(40)
020700                  VALUE 'REPORTE DE RENDIMIENTO DE SELECCIONES'.
020800     05  FILLER                              PIC X(82) VALUE SPACES.
020900*
021000 01  WS-LINEA-PERIODO.
021100     05  FILLER                           PIC X(05) VALUE SPACES.
021200     05  WS-LP-ETIQUETA                     PIC X(20).
021300     05  WS-LP-DIAS                           PIC ZZ9.
021400     05  FILLER                                PIC X(03) VALUE SPACES.
021500     05  WS-LP-PROMEDIO                          PIC +ZZ9.99.
021600     05  FILLER                                    PIC X(03)
021700                                                     VALUE SPACES.
021800     05  WS-LP-TASA-POS                            PIC ZZ9.99.
021900     05  FILLER                                      PIC X(03)
022000                                                       VALUE SPACES.
022100     05  WS-LP-MAXIMO                                 PIC +ZZ9.99.
022200     05  FILLER                                         PIC X(03)
022300                                                          VALUE
022400                                                          SPACES.
022500     05  WS-LP-MINIMO                                  PIC +ZZ9.99.
022600     05  FILLER                                          PIC X(03)
022700                                                           VALUE
022800                                                           SPACES.
022900     05  WS-LP-OPERACIONES                                PIC ZZZ9.
023000     05  FILLER                                             PIC
023100                                                  X(56) VALUE SPACES.
023200*
023300 01  WS-LINEA-RESUMEN.
023400     05  FILLER                           PIC X(05) VALUE SPACES.
023500     05  WS-LR-ETIQUETA                     PIC X(30).
023600     05  WS-LR-VALOR                          PIC X(20).
023700     05  FILLER                                 PIC X(77) VALUE
023800                                                  SPACES.
023900******************************************************************
024000*                                                                *
024100*           P R O C E D U R E      D I V I S I O N               *
024200*                                                                *
024300******************************************************************
024400 PROCEDURE DIVISION.
024500*
024600 0000-PROCESO-PRINCIPAL.
024700*
024800     PERFORM 1000-INICIO THRU 1000-INICIO-EXIT
024900*
025000     PERFORM 0000-PROCESO-PRINCIPAL-L1
025100        THRU 0000-PROCESO-PRINCIPAL-L1-EXIT
025200        UNTIL SW-NO-HAY-MAS-BACKTEST.
025300*
025400     PERFORM 1300-CALC-SHARPE-RATING-RISK
025500        THRU 1300-CALC-SHARPE-RATING-RISK-EXIT
025600     PERFORM 1900-WRITE-BACKTEST-REPORT
025700        THRU 1900-WRITE-BACKTEST-REPORT-EXIT
025800*
025900     PERFORM 9999-FIN THRU 9999-FIN-EXIT
026000*
026100     GOBACK.
026200******************************************************************
026300*                       1000-INICIO                              *
026400******************************************************************
026500 1000-INICIO.
026600*
026700     OPEN INPUT  BACKTEST-FILE
026800     OPEN INPUT  DIARIAS-FILE
026900     OPEN EXTEND REPORTE-FILE
027000*
027100     SET WS-PX                       TO 1
027200     MOVE 1                            TO WS-PER-DIAS(WS-PX)
027300     SET WS-PX                       TO 2
027400     MOVE 3                            TO WS-PER-DIAS(WS-PX)
027500     SET WS-PX                       TO 3
027600     MOVE 5                            TO WS-PER-DIAS(WS-PX)
027700     SET WS-PX                       TO 4
027800     MOVE 10                           TO WS-PER-DIAS(WS-PX)
027900*
028000     PERFORM 1000-INICIO-L1 THRU 1000-INICIO-L1-EXIT
028100        VARYING WS-PX FROM 1 BY 1 UNTIL WS-PX GREATER THAN 4.
028200*
028300     READ BACKTEST-FILE
028400         AT END
028500             SET SW-NO-HAY-MAS-BACKTEST TO TRUE
028600     END-READ
028700*
028800     .
028900 1000-INICIO-EXIT.
029000     EXIT.
029100******************************************************************
029200*                2100-BUILD-BAR-SERIES                           *
029300*   ACUMULA TODAS LAS RUEDAS DEL SIMBOLO ACTUAL (SIN TOPE) -      *
029400*   ASUME QUE DIARIAS-FILE VIENE ORDENADO POR SIMBOLO Y FECHA     *
029500*   Y QUE BACKTEST-FILE VIENE AGRUPADO POR SIMBOLO               *
029600******************************************************************
029700 2100-BUILD-BAR-SERIES.
029800*
029900     MOVE ZEROS                      TO WS-BAR-TOTAL
030000*
030100     PERFORM 2100-BUILD-BAR-SERIES-L1 THRU 2100-BUILD-BAR-SERIES-L1-EXIT
030200        UNTIL SW-NO-HAY-MAS-DIARIAS OR DBR-SYMBOL GREATER THAN
030300        WS-SIMBOLO-ACTUAL.
030400*
030500     .
030600 2100-BUILD-BAR-SERIES-EXIT.
030700     EXIT.
030800******************************************************************
030900*                 2200-LOCALIZAR-FECHA                           *
031000*   BUSQUEDA SECUENCIAL DE LA FECHA DE SELECCION EN LA SERIE      *
031100*   DE BARRAS DEL SIMBOLO ACTUAL                                  *
031200******************************************************************
031300 2200-LOCALIZAR-FECHA.
031400*
031500     MOVE 'N'                         TO SW-FECHA-ENCONTRADA
031600     MOVE ZEROS                        TO WS-SUB-IX-FECHA
031700*
031800     PERFORM 2200-LOCALIZAR-FECHA-L1 THRU 2200-LOCALIZAR-FECHA-L1-EXIT
031900        VARYING WS-BX FROM 1 BY 1 UNTIL WS-BX GREATER THAN WS-BAR-TOTAL.
032000*
032100     .
032200 2200-LOCALIZAR-FECHA-EXIT.
032300     EXIT.
032400******************************************************************
032500*               1100-CALC-HOLDING-RETURN                         *
032600*   PARA CADA UNO DE LOS CUATRO PERIODOS, SI LA RUEDA DE           *
032700*   CIERRE EXISTE, CALCULA EL RENDIMIENTO Y LO ACUMULA             *
032800******************************************************************
032900 1100-CALC-HOLDING-RETURN.
033000*
033100     PERFORM 1100-CALC-HOLDING-RETURN-L1
033200        THRU 1100-CALC-HOLDING-RETURN-L1-EXIT
033300        VARYING WS-PX FROM 1 BY 1 UNTIL WS-PX GREATER THAN 4.
033400*
033500     .
033600 1100-CALC-HOLDING-RETURN-EXIT.
033700     EXIT.
033800******************************************************************
033900*                    1200-ACCUM-STATS                            *
034000*   ACUMULA EL RENDIMIENTO CALCULADO EN LAS ESTADISTICAS DEL      *
034100*   PERIODO WS-PX (SUMA, SUMA DE CUADRADOS, MINIMO, MAXIMO,       *
034200*   CONTADOR DE POSITIVOS Y LA SERIE PARA LA MEDIANA)             *
034300******************************************************************
034400 1200-ACCUM-STATS.
034500*
034600     ADD 1                            TO WS-PER-CONTADOR(WS-PX)
034700     ADD WS-RETORNO-CALCULADO          TO WS-PER-SUMA(WS-PX)
034800     COMPUTE WS-PER-SUMA-CUAD(WS-PX) =
034900             WS-PER-SUMA-CUAD(WS-PX) +
035000             WS-RETORNO-CALCULADO * WS-RETORNO-CALCULADO
035100*
035200     IF  WS-RETORNO-CALCULADO GREATER THAN ZERO
035300         ADD 1                         TO WS-PER-CONT-POSITIVOS(WS-PX)
035400     END-IF
035500*
035600     IF  WS-PER-CONTADOR(WS-PX) EQUAL 1
035700         MOVE WS-RETORNO-CALCULADO     TO WS-PER-MINIMO(WS-PX)
035800         MOVE WS-RETORNO-CALCULADO      TO WS-PER-MAXIMO(WS-PX)
035900     ELSE
036000         IF  WS-RETORNO-CALCULADO LESS THAN WS-PER-MINIMO(WS-PX)
036100             MOVE WS-RETORNO-CALCULADO TO WS-PER-MINIMO(WS-PX)
036200         END-IF
036300         IF  WS-RETORNO-CALCULADO GREATER THAN WS-PER-MAXIMO(WS-PX)
036400             MOVE WS-RETORNO-CALCULADO TO WS-PER-MAXIMO(WS-PX)
036500         END-IF
036600     END-IF
036700*
036800     IF  WS-PER-CONTADOR(WS-PX) NOT GREATER THAN 2000
036900         SET WS-RX                     TO WS-PER-CONTADOR(WS-PX)
037000         MOVE WS-RETORNO-CALCULADO      TO
037100              WS-PER-RETORNO-VALOR(WS-PX, WS-RX)
037200     END-IF
037300*
037400     .
037500 1200-ACCUM-STATS-EXIT.
037600     EXIT.
037700******************************************************************
037800*            1300-CALC-SHARPE-RATING-RISK                        *
037900*   CIERRA LAS ESTADISTICAS DE LOS CUATRO PERIODOS (PROMEDIO,     *
038000*   DESVIACION, MEDIANA, TASA POSITIVA) Y EL RESUMEN FINAL A      *
038100*   PARTIR DEL PERIODO DE 5 RUEDAS (SHARPE, CALIFICACION, RIESGO) *
038200******************************************************************
038300 1300-CALC-SHARPE-RATING-RISK.
038400*
038500     PERFORM 1300-CALC-SHARPE-RATING-RISK-L1
038600        THRU 1300-CALC-SHARPE-RATING-RISK-L1-EXIT
038700        VARYING WS-PX FROM 1 BY 1 UNTIL WS-PX GREATER THAN 4.
038800*
038900*     EL RESUMEN FINAL SALE DEL PERIODO DE 5 RUEDAS (WS-PX = 3)
039000     SET WS-PX                       TO 3
039100*
039200     IF  WS-PER-DESVIACION(WS-PX) EQUAL ZERO
039300         MOVE ZEROS                   TO WS-INDICE-SHARPE
039400     ELSE
039500         COMPUTE WS-INDICE-SHARPE ROUNDED =
039600                 WS-PER-PROMEDIO(WS-PX) / WS-PER-DESVIACION(WS-PX)
039700     END-IF
039800*
039900     EVALUATE TRUE
040000         WHEN WS-PER-PROMEDIO(WS-PX) GREATER THAN 3 AND
040100              WS-PER-TASA-POSITIVA(WS-PX) GREATER THAN 60
040200             MOVE 'A'                  TO WS-CALIFICACION
040300         WHEN WS-PER-PROMEDIO(WS-PX) GREATER THAN 1 AND
040400              WS-PER-TASA-POSITIVA(WS-PX) GREATER THAN 50
040500             MOVE 'B'                  TO WS-CALIFICACION
040600         WHEN WS-PER-PROMEDIO(WS-PX) GREATER THAN 0 AND
040700              WS-PER-TASA-POSITIVA(WS-PX) GREATER THAN 45
040800             MOVE 'C'                  TO WS-CALIFICACION
040900         WHEN OTHER
041000             MOVE 'D'                  TO WS-CALIFICACION
041100     END-EVALUATE
041200*
041300     EVALUATE TRUE
041400         WHEN WS-PER-DESVIACION(WS-PX) GREATER THAN 8
041500             MOVE 'ALTO'               TO WS-NIVEL-RIESGO
041600         WHEN WS-PER-DESVIACION(WS-PX) GREATER THAN 4
041700             MOVE 'MEDIO'              TO WS-NIVEL-RIESGO
041800         WHEN OTHER
041900             MOVE 'BAJO'               TO WS-NIVEL-RIESGO
042000     END-EVALUATE
042100*
042200     .
042300 1300-CALC-SHARPE-RATING-RISK-EXIT.
042400     EXIT.
042500******************************************************************
042600*                   1250-CALC-MEDIANA                            *
042700*   ORDENA ASCENDENTE (BURBUJA) LOS RENDIMIENTOS DEL PERIODO      *
042800*   WS-PX Y TOMA EL VALOR CENTRAL (O EL PROMEDIO DE LOS DOS       *
042900*   CENTRALES SI LA CANTIDAD ES PAR)                              *
043000******************************************************************
043100 1250-CALC-MEDIANA.
043200*
043300     PERFORM 1250-CALC-MEDIANA-L2 THRU 1250-CALC-MEDIANA-L2-EXIT
043400        VARYING WS-ORD-I FROM 1 BY 1 UNTIL WS-ORD-I NOT LESS THAN
043500        WS-PER-CONTADOR(WS-PX).
043600*
043700     DIVIDE WS-PER-CONTADOR(WS-PX) BY 2 GIVING WS-ORD-PAR
043800        REMAINDER WS-ORD-RESIDUO
043900*
044000     MOVE WS-ORD-PAR                  TO WS-ORD-MEDIO
044100     IF  WS-ORD-RESIDUO GREATER THAN ZERO
044200         ADD 1                         TO WS-ORD-MEDIO
044300         SET WS-RX                     TO WS-ORD-MEDIO
044400         MOVE WS-PER-RETORNO-VALOR(WS-PX, WS-RX)
044500           TO WS-PER-MEDIANA(WS-PX)
044600     ELSE
044700         SET WS-RX                     TO WS-ORD-MEDIO
044800         MOVE WS-PER-RETORNO-VALOR(WS-PX, WS-RX) TO WS-ORD-TEMP
044900         SET WS-RX                     TO WS-ORD-MEDIO + 1
045000         COMPUTE WS-PER-MEDIANA(WS-PX) ROUNDED =
045100                 (WS-ORD-TEMP + WS-PER-RETORNO-VALOR(WS-PX, WS-RX))
045200                 / 2
045300     END-IF
045400*
045500     .
045600 1250-CALC-MEDIANA-EXIT.
045700     EXIT.
045800******************************************************************
045900*              1900-WRITE-BACKTEST-REPORT                        *
046000******************************************************************
046100 1900-WRITE-BACKTEST-REPORT.
046200*
046300     MOVE SPACES                     TO RPT-LINEA-REPORTE
046400     WRITE RPT-LINEA-REPORTE
046500     MOVE WS-LINEA-TITULO             TO RPT-LINEA-REPORTE
046600     WRITE RPT-LINEA-REPORTE
046700     MOVE SPACES                      TO RPT-LINEA-REPORTE
046800     WRITE RPT-LINEA-REPORTE
046900*
047000     PERFORM 1900-WRITE-BACKTEST-REPORT-L1
047100        THRU 1900-WRITE-BACKTEST-REPORT-L1-EXIT
047200        VARYING WS-PX FROM 1 BY 1 UNTIL WS-PX GREATER THAN 4.
047300*
047400     MOVE SPACES                      TO RPT-LINEA-REPORTE
047500     WRITE RPT-LINEA-REPORTE
047600*
047700     SET WS-PX                        TO 3
047800*
047900     MOVE 'RETORNO PRIMARIO (5 RUEDAS):' TO WS-LR-ETIQUETA
048000     MOVE WS-PER-PROMEDIO(WS-PX)         TO WS-LR-VALOR
048100     MOVE WS-LINEA-RESUMEN                TO RPT-LINEA-REPORTE
048200     WRITE RPT-LINEA-REPORTE
048300*
048400     MOVE 'TASA DE ACIERTO (5 RUEDAS):'  TO WS-LR-ETIQUETA
048500     MOVE WS-PER-TASA-POSITIVA(WS-PX)      TO WS-LR-VALOR
048600     MOVE WS-LINEA-RESUMEN                  TO RPT-LINEA-REPORTE
048700     WRITE RPT-LINEA-REPORTE
048800*
048900     MOVE 'INDICE DE SHARPE:'            TO WS-LR-ETIQUETA
049000     MOVE WS-INDICE-SHARPE                 TO WS-LR-VALOR
049100     MOVE WS-LINEA-RESUMEN                  TO RPT-LINEA-REPORTE
049200     WRITE RPT-LINEA-REPORTE
049300*
049400     MOVE 'CALIFICACION:'                 TO WS-LR-ETIQUETA
049500     MOVE WS-CALIFICACION                   TO WS-LR-VALOR
049600     MOVE WS-LINEA-RESUMEN                   TO RPT-LINEA-REPORTE
049700     WRITE RPT-LINEA-REPORTE
049800*
049900     MOVE 'NIVEL DE RIESGO:'               TO WS-LR-ETIQUETA
050000     MOVE WS-NIVEL-RIESGO                    TO WS-LR-VALOR
050100     MOVE WS-LINEA-RESUMEN                    TO RPT-LINEA-REPORTE
050200     WRITE RPT-LINEA-REPORTE
050300*
050400     .
050500 1900-WRITE-BACKTEST-REPORT-EXIT.
050600     EXIT.
050700******************************************************************
050800*                    9200-CALC-RAIZ                              *
050900*   RAIZ CUADRADA POR EL METODO DE NEWTON-RAPHSON (10             *
051000*   ITERACIONES FIJAS) - NO SE USAN FUNCIONES INTRINSECAS EN      *
051100*   ESTE TALLER                                                   *
051200******************************************************************
051300 9200-CALC-RAIZ.
051400*
051500     IF  WS-RAIZ-ENTRADA LESS THAN ZERO OR
051600         WS-RAIZ-ENTRADA EQUAL ZERO
051700         MOVE ZEROS                   TO WS-RAIZ-RESULTADO
051800         GO TO 9200-CALC-RAIZ-EXIT
051900     END-IF
052000*
052100     MOVE WS-RAIZ-ENTRADA             TO WS-RAIZ-APROX
052200*
052300     PERFORM 9200-CALC-RAIZ-L1 THRU 9200-CALC-RAIZ-L1-EXIT
052400        VARYING WS-RAIZ-ITER FROM 1 BY 1 UNTIL WS-RAIZ-ITER GREATER THAN
052500        10.
052600*
052700     MOVE WS-RAIZ-APROX               TO WS-RAIZ-RESULTADO
052800*
052900     .
053000 9200-CALC-RAIZ-EXIT.
053100     EXIT.
053200******************************************************************
053300*                         9999-FIN                               *
053400******************************************************************
053500 9999-FIN.
053600*
053700     CLOSE BACKTEST-FILE
053800     CLOSE DIARIAS-FILE
053900     CLOSE REPORTE-FILE
054000*
054100     DISPLAY 'STKBTK04 - SELECCIONES PROCESADAS: '
054200             WS-CONTADOR-SELECCIONES
054300     DISPLAY 'STKBTK04 - FECHAS NO ENCONTRADAS: '
054400             WS-CONTADOR-NO-ENCONTRADAS
054500     DISPLAY 'STKBTK04 - RUEDAS LEIDAS DE DIARIAS: '
054600             WS-CONTADOR-RUEDAS-LEIDAS
054700*
054800     .
054900 9999-FIN-EXIT.
055000     EXIT.
055100******************************************************************
055200*         PARRAFOS DE CICLO INTERNO (SOPORTE DE PERFORM)         *
055300******************************************************************
055400 1250-CALC-MEDIANA-L1.
055500*
055600             SET WS-RX                 TO WS-ORD-J
055700             IF  WS-PER-RETORNO-VALOR(WS-PX, WS-RX) GREATER THAN
055800                 WS-PER-RETORNO-VALOR(WS-PX, WS-RX + 1)
055900                 MOVE WS-PER-RETORNO-VALOR(WS-PX, WS-RX)
056000                   TO WS-ORD-TEMP
056100                 MOVE WS-PER-RETORNO-VALOR(WS-PX, WS-RX + 1)
056200                   TO WS-PER-RETORNO-VALOR(WS-PX, WS-RX)
056300                 MOVE WS-ORD-TEMP
056400                   TO WS-PER-RETORNO-VALOR(WS-PX, WS-RX + 1)
056500             END-IF
056600 1250-CALC-MEDIANA-L1-EXIT.
056700     EXIT.
056800 9200-CALC-RAIZ-L1.
056900*
057000         COMPUTE WS-RAIZ-APROX ROUNDED =
057100             (WS-RAIZ-APROX + WS-RAIZ-ENTRADA / WS-RAIZ-APROX) / 2
057200 9200-CALC-RAIZ-L1-EXIT.
057300     EXIT.
057400 1900-WRITE-BACKTEST-REPORT-L1.
057500*
057600         EVALUATE WS-PER-DIAS(WS-PX)
057700             WHEN 1
057800                 MOVE 'RENDIMIENTO A 1 RUEDA'
057900                                       TO WS-LP-ETIQUETA
058000             WHEN 3
058100                 MOVE 'RENDIMIENTO A 3 RUEDAS'
058200                                       TO WS-LP-ETIQUETA
058300             WHEN 5
058400                 MOVE 'RENDIMIENTO A 5 RUEDAS'
058500                                       TO WS-LP-ETIQUETA
058600             WHEN OTHER
058700                 MOVE 'RENDIMIENTO A 10 RUEDAS'
058800                                       TO WS-LP-ETIQUETA
058900         END-EVALUATE
059000         MOVE WS-PER-DIAS(WS-PX)       TO WS-LP-DIAS
059100         MOVE WS-PER-PROMEDIO(WS-PX)    TO WS-LP-PROMEDIO
059200         MOVE WS-PER-TASA-POSITIVA(WS-PX) TO WS-LP-TASA-POS
059300         MOVE WS-PER-MAXIMO(WS-PX)        TO WS-LP-MAXIMO
059400         MOVE WS-PER-MINIMO(WS-PX)         TO WS-LP-MINIMO
059500         MOVE WS-PER-CONTADOR(WS-PX)        TO WS-LP-OPERACIONES
059600         MOVE WS-LINEA-PERIODO               TO RPT-LINEA-REPORTE
059700         WRITE RPT-LINEA-REPORTE
059800 1900-WRITE-BACKTEST-REPORT-L1-EXIT.
059900     EXIT.
060000 1250-CALC-MEDIANA-L2.
060100*
060200     PERFORM 1250-CALC-MEDIANA-L1 THRU 1250-CALC-MEDIANA-L1-EXIT
060300        VARYING WS-ORD-J FROM 1 BY 1 UNTIL WS-ORD-J GREATER THAN
060400        WS-PER-CONTADOR(WS-PX) - WS-ORD-I.
060500 1250-CALC-MEDIANA-L2-EXIT.
060600     EXIT.
060700 1300-CALC-SHARPE-RATING-RISK-L1.
060800*
060900*
061000         IF  WS-PER-CONTADOR(WS-PX) GREATER THAN ZERO
061100             COMPUTE WS-PER-PROMEDIO(WS-PX) ROUNDED =
061200                     WS-PER-SUMA(WS-PX) / WS-PER-CONTADOR(WS-PX)
061300             COMPUTE WS-PER-TASA-POSITIVA(WS-PX) ROUNDED =
061400                     WS-PER-CONT-POSITIVOS(WS-PX) /
061500                     WS-PER-CONTADOR(WS-PX) * 100
061600             COMPUTE WS-MEDIA-CUAD =
061700                     WS-PER-SUMA-CUAD(WS-PX) / WS-PER-CONTADOR(WS-PX)
061800             COMPUTE WS-VARIANZA =
061900                     WS-MEDIA-CUAD -
062000                     WS-PER-PROMEDIO(WS-PX) * WS-PER-PROMEDIO(WS-PX)
062100             IF  WS-VARIANZA LESS THAN ZERO
062200                 MOVE ZEROS            TO WS-VARIANZA
062300             END-IF
062400             MOVE WS-VARIANZA          TO WS-RAIZ-ENTRADA
062500             PERFORM 9200-CALC-RAIZ THRU 9200-CALC-RAIZ-EXIT
062600             MOVE WS-RAIZ-RESULTADO    TO WS-PER-DESVIACION(WS-PX)
062700             PERFORM 1250-CALC-MEDIANA
062800                THRU 1250-CALC-MEDIANA-EXIT
062900         ELSE
063000             MOVE ZEROS                TO WS-PER-PROMEDIO(WS-PX)
063100             MOVE ZEROS                 TO WS-PER-DESVIACION(WS-PX)
063200             MOVE ZEROS                  TO WS-PER-MEDIANA(WS-PX)
063300             MOVE ZEROS                   TO
063400                  WS-PER-TASA-POSITIVA(WS-PX)
063500         END-IF
063600*
063700 1300-CALC-SHARPE-RATING-RISK-L1-EXIT.
063800     EXIT.
063900 1100-CALC-HOLDING-RETURN-L1.
064000*
064100*
064200         COMPUTE WS-SUB-DESTINO = WS-SUB-IX-FECHA + WS-PER-DIAS(WS-PX)
064300*
064400         IF  WS-SUB-DESTINO NOT GREATER THAN WS-BAR-TOTAL AND
064500             BKS-SELECT-PRICE NOT EQUAL ZERO
064600*
064700             SET WS-BX                 TO WS-SUB-DESTINO
064800             COMPUTE WS-RETORNO-CALCULADO ROUNDED =
064900                 (WS-BAR-CIERRE(WS-BX) / BKS-SELECT-PRICE - 1) * 100
065000*
065100             PERFORM 1200-ACCUM-STATS
065200                THRU 1200-ACCUM-STATS-EXIT
065300*
065400         END-IF
065500*
065600 1100-CALC-HOLDING-RETURN-L1-EXIT.
065700     EXIT.
065800 2200-LOCALIZAR-FECHA-L1.
065900*
066000         IF  WS-BAR-FECHA(WS-BX) EQUAL BKS-SELECT-DATE
066100             SET WS-SUB-IX-FECHA        TO WS-BX
066200             SET SW-LA-FECHA-SE-ENCONTRO TO TRUE
066300             GO TO 2200-LOCALIZAR-FECHA-EXIT
066400         END-IF
066500 2200-LOCALIZAR-FECHA-L1-EXIT.
066600     EXIT.
066700 2100-BUILD-BAR-SERIES-L1.
066800*
066900         IF  DBR-SYMBOL EQUAL WS-SIMBOLO-ACTUAL
067000             IF  WS-BAR-TOTAL LESS THAN 2000
067100                 ADD 1                 TO WS-BAR-TOTAL
067200                 SET WS-BX              TO WS-BAR-TOTAL
067300                 MOVE DBR-TRADE-DATE     TO WS-BAR-FECHA(WS-BX)
067400                 MOVE DBR-CLOSE-PRICE     TO WS-BAR-CIERRE(WS-BX)
067500             END-IF
067600             ADD 1                     TO WS-CONTADOR-RUEDAS-LEIDAS
067700         END-IF
067800         READ DIARIAS-FILE
067900             AT END
068000                 SET SW-NO-HAY-MAS-DIARIAS TO TRUE
068100         END-READ
068200 2100-BUILD-BAR-SERIES-L1-EXIT.
068300     EXIT.
068400 1000-INICIO-L1.
068500*
068600         MOVE ZEROS                   TO WS-PER-CONTADOR(WS-PX)
068700         MOVE ZEROS                    TO
068800              WS-PER-CONT-POSITIVOS(WS-PX)
068900         MOVE ZEROS                     TO WS-PER-SUMA(WS-PX)
069000         MOVE ZEROS                      TO WS-PER-SUMA-CUAD(WS-PX)
069100         MOVE ZEROS                       TO WS-PER-MINIMO(WS-PX)
069200         MOVE ZEROS                        TO WS-PER-MAXIMO(WS-PX)
069300 1000-INICIO-L1-EXIT.
069400     EXIT.
069500 0000-PROCESO-PRINCIPAL-L1.
069600*
069700*
069800         IF  BKS-SYMBOL NOT EQUAL WS-SIMBOLO-ACTUAL
069900             MOVE BKS-SYMBOL              TO WS-SIMBOLO-ACTUAL
070000             PERFORM 2100-BUILD-BAR-SERIES
070100                THRU 2100-BUILD-BAR-SERIES-EXIT
070200         END-IF
070300*
070400         ADD 1                            TO WS-CONTADOR-SELECCIONES
070500         PERFORM 2200-LOCALIZAR-FECHA
070600            THRU 2200-LOCALIZAR-FECHA-EXIT
070700*
070800         IF  SW-LA-FECHA-SE-ENCONTRO
070900             PERFORM 1100-CALC-HOLDING-RETURN
071000                THRU 1100-CALC-HOLDING-RETURN-EXIT
071100         ELSE
071200             ADD 1                         TO
071300                 WS-CONTADOR-NO-ENCONTRADAS
071400         END-IF
071500*
071600         READ BACKTEST-FILE
071700             AT END
071800                 SET SW-NO-HAY-MAS-BACKTEST TO TRUE
071900         END-READ
072000*
072100 0000-PROCESO-PRINCIPAL-L1-EXIT.
072200     EXIT.
