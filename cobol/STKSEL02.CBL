000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: STKSEL02                                            *
000400*                                                                *
000500*  FECHA CREACION: 13/05/1987                                    *
000600*                                                                *
000700*  AUTOR: R. MENDOZA                                             *
000800*                                                                *
000900*  APLICACION: FILTRADO Y PUNTUACION DIARIA DE ACCIONES          *
001000*                                                                *
001100*  DESCRIPCION: SELECTOR BASICO.  EMPAREJA EL MAESTRO DE         *
001200*               ACCIONES CON LAS BARRAS DIARIAS (AMBOS POR       *
001300*               SIMBOLO ASCENDENTE), CALCULA EL CAMBIO DIARIO Y  *
001400*               LA RAZON DE VOLUMEN, APLICA LOS FILTROS BASICOS  *
001500*               DEL NEGOCIO, PUNTUA CADA ACCION Y EMITE TRES      *
001600*               LISTAS: LA SELECCION BASICA (TOP 50 POR PUNTAJE  *
001700*               TOTAL), LAS MAYORES ALZAS DEL DIA Y LAS DE MAYOR  *
001800*               VOLUMEN RELATIVO.                                 *
001900*                                                                *
002000******************************************************************
002100*-----------------------------------------------------------------
002200* BITACORA DE CAMBIOS
002300*-----------------------------------------------------------------
002400* FECHA     | POR  | TICKET    | DESCRIPCION
002500*-----------|------|-----------|---------------------------------
002600* 13/05/1987| RMZ  | SCRN-0009 | CREACION INICIAL - SOLO FILTROS
002700* 30/06/1993| HDB  | SCRN-0092 | AGREGADO EL PUNTAJE TOTAL Y EL
002800*           |      |           | TOP 50 POR PUNTAJE
002900* 02/11/1998| JQV  | SCRN-0126 | REVISION Y2K - FECHAS A 8 DIGITOS
003000* 17/05/2009| LCA  | SCRN-0289 | AGREGADA LA EXCLUSION DE NOMBRES ST
003100* 19/03/2007| RMZ  | SCRN-0248 | PASA A LLAMAR AL MOTOR UNIFICADO
003200*           |      |           | STKENG00 PARA LAS SENALES
003300* 14/08/2014| LCA  | SCRN-0353 | AGREGADAS LAS LISTAS AUXILIARES
003400*           |      |           | DE MAYORES ALZAS Y MAYOR VOLUMEN;
003500*           |      |           | TABLA DE CANDIDATOS AMPLIADA A
003600*           |      |           | 6000 PARA EL MERCADO ACTUAL
003700*-----------------------------------------------------------------
003800******************************************************************
003900*                                                                *
004000*         I D E N T I F I C A T I O N   D I V I S I O N          *
004100*                                                                *
004200******************************************************************
004300 IDENTIFICATION DIVISION.
004400*
004500 PROGRAM-ID.       STKSEL02.
004600 AUTHOR.           R. MENDOZA.
004700 INSTALLATION.     DEPARTAMENTO DE SISTEMAS.
004800 DATE-WRITTEN.     13/05/1987.
004900 DATE-COMPILED.
005000 SECURITY.         CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
005100******************************************************************
005200*                                                                *
005300*        E N V I R O N M E N T         D I V I S I O N           *
005400*                                                                *
005500******************************************************************
005600 ENVIRONMENT DIVISION.
005700*
005800 CONFIGURATION SECTION.
005900*
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM
006200     CLASS DIGITOS IS '0' THRU '9'.
006300*
006400 INPUT-OUTPUT SECTION.
006500*
006600 FILE-CONTROL.
006700     SELECT MAESTRO-FILE  ASSIGN TO MAESTRO
006800            ORGANIZATION IS SEQUENTIAL.
006900*
007000     SELECT DIARIAS-FILE  ASSIGN TO DIARIAS
007100            ORGANIZATION IS SEQUENTIAL.
007200*
007300     SELECT SELECC-FILE   ASSIGN TO SELECC
007400            ORGANIZATION IS SEQUENTIAL.
007500******************************************************************
007600*                                                                *
007700*                D A T A            D I V I S I O N              *
007800*                                                                *
007900******************************************************************
008000 DATA DIVISION.
008100******************************************************************
008200*                      F I L E   S E C T I O N                   *
008300******************************************************************
008400 FILE SECTION.
008500*
008600 FD  MAESTRO-FILE
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD.
008900     COPY STKINF00.
009000*
009100 FD  DIARIAS-FILE
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD.
009400     COPY STKDBR00.
009500*
009600 FD  SELECC-FILE
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD.
009900     COPY STKSRC00.
010000******************************************************************
010100*         W O R K I N G   S T O R A G E   S E C T I O N          *
010200******************************************************************
010300 WORKING-STORAGE SECTION.
010400*
010500 77  WS-CONTADOR-ACCIONES             PIC 9(05)   COMP    VALUE ZERO.
010600 77  WS-CONTADOR-ELEGIBLES            PIC 9(05)   COMP    VALUE ZERO.
010700 77  WS-CONTADOR-SALIDA                PIC 9(05)   COMP    VALUE ZERO.
010800 77  WS-TOPE-LISTA                     PIC 9(03)   COMP    VALUE 50.
010900*
011000 01  SW-SWITCHES.
011100     05  SW-FIN-MAESTRO                PIC X(01)   VALUE 'N'.
011200         88  SW-NO-HAY-MAS-MAESTRO         VALUE 'S'.
011300     05  SW-FIN-DIARIAS                 PIC X(01)   VALUE 'N'.
011400         88  SW-NO-HAY-MAS-DIARIAS          VALUE 'S'.
011500     05  SW-SIMBOLO-VALIDO               PIC X(01)   VALUE 'N'.
011600         88  SW-SIMBOLO-ES-VALIDO            VALUE 'S'.
011700     05  FILLER                         PIC X(05).
011800*
011900 01  WS-CONTROL-CORTE.
012000     05  WS-SIMBOLO-ACTUAL              PIC X(06)   VALUE SPACES.
012100     05  WS-SIMBOLO-ACTUAL-R REDEFINES WS-SIMBOLO-ACTUAL.
012200         10  WS-SA-PREFIJO-MERCADO      PIC X(02).
012300         10  WS-SA-NUMERO-ACCION        PIC X(04).
012400     05  WS-SUB-CORRIMIENTO             PIC 9(03)   COMP.
012500     05  WS-PREFIJO-SIMBOLO             PIC X(02).
012600     05  FILLER                         PIC X(05).
012700*
012800     COPY STKBAR00.
012900*
013000 01  WS-PESOS-ESTRATEGIA.
013100     05  WS-PESO-TECNICO               PIC 9V99    VALUE .40.
013200     05  WS-PESO-MOMENTO                PIC 9V99    VALUE .25.
013300     05  WS-PESO-VOLUMEN                PIC 9V99    VALUE .20.
013400     05  WS-PESO-VOLATIL                PIC 9V99    VALUE .10.
013500     05  WS-PESO-SENTIMIENTO             PIC 9V99    VALUE .05.
013600     05  FILLER                          PIC X(05).
013700*
013800     COPY STKRES00.
013900******************************************************************
014000*          AREA DE TRABAJO PARA EL CALCULO POR ACCION             *
014100******************************************************************
014200 01  WS-CALCULO-TRABAJO.
014300     05  WS-VOL-SUMA-5D                 PIC 9(15)       COMP-3.
014400     05  WS-VOL-PROMEDIO-5D              PIC S9(15)V99   COMP-3.
014500     05  WS-VENTANA-INI                  PIC 9(03)       COMP.
014600     05  WS-SUB-J                        PIC 9(03)       COMP.
014700     05  WS-N-VALIDOS                     PIC 9(03)       COMP.
014800     05  WS-CAMBIO-1D                     PIC S9(05)V9(04) COMP-3.
014900     05  WS-CAMBIO-5D                      PIC S9(05)V9(04) COMP-3.
015000     05  WS-RAZON-VOL                      PIC S9(05)V9(04) COMP-3.
015100     05  WS-PUNTAJE-MACD                    PIC S9(03)V99   COMP-3.
015200     05  WS-PUNTAJE-RSI                      PIC S9(03)V99   COMP-3.
015300     05  WS-PUNTAJE-MA                        PIC S9(03)V99   COMP-3.
015400     05  WS-PUNTAJE-TECNICO-U4                 PIC S9(03)V99   COMP-3.
015500     05  WS-PUNTAJE-PRECIO                      PIC S9(03)V99   COMP-3.
015600     05  WS-PUNTAJE-VOLUMEN-U4                   PIC S9(03)V99   COMP-3.
015700     05  WS-PUNTAJE-TOTAL                         PIC S9(03)V99   COMP-3.
015800     05  WS-PUNTAJE-TOTAL-R REDEFINES WS-PUNTAJE-TOTAL PIC X(03).
015900     05  FILLER                                    PIC X(10).
016000******************************************************************
016100*          TABLA DE CANDIDATOS (TODAS LAS ACCIONES CON BARRAS)    *
016200******************************************************************
016300 01  WS-TABLA-CANDIDATOS.
016400     05  WS-CANDIDATO-TOTAL              PIC 9(04)   COMP.
016500     05  WS-CANDIDATO-ENTRY OCCURS 6000 TIMES INDEXED BY WS-CX.
016600         10  WS-CAN-SYMBOL                PIC X(06).
016700         10  WS-CAN-SYMBOL-R REDEFINES WS-CAN-SYMBOL.
016800             15  WS-CAN-PREFIJO-MERCADO   PIC X(02).
016900             15  WS-CAN-NUMERO-ACCION     PIC X(04).
017000         10  WS-CAN-NOMBRE                PIC X(20).
017100         10  WS-CAN-FECHA                  PIC X(08).
017200         10  WS-CAN-CIERRE                  PIC S9(05)V99.
017300         10  WS-CAN-CAMBIO-1D                 PIC S9(03)V99.
017400         10  WS-CAN-CAMBIO-5D                  PIC S9(03)V99.
017500         10  WS-CAN-RAZON-VOL                    PIC S9(03)V99.
017600         10  WS-CAN-ROTACION                      PIC S9(03)V99.
017700         10  WS-CAN-MACD-SENAL                     PIC X(12).
017800         10  WS-CAN-RSI-SENAL                       PIC X(12).
017900         10  WS-CAN-MA-SENAL                         PIC X(12).
018000         10  WS-CAN-TECH-SCORE                       PIC S9(03)V99.
018100         10  WS-CAN-MOM-SCORE                         PIC S9(03)V99.
018200         10  WS-CAN-VOL-SCORE                         PIC S9(03)V99.
018300         10  WS-CAN-VOLA-SCORE                        PIC S9(03)V99.
018400         10  WS-CAN-PUNTAJE-TOTAL                      PIC S9(03)V99.
018500         10  WS-CAN-ELEGIBLE-FLAG                       PIC X(01).
018600             88  WS-CAN-ES-ELEGIBLE                         VALUE 'S'.
018700         10  WS-CAN-ESCOGIDO-FLAG                        PIC X(01).
018800             88  WS-CAN-YA-ESCOGIDO                         VALUE 'S'.
018900         10  FILLER                                        PIC X(05).
019000******************************************************************
019100*          AREA DE TRABAJO PARA LA SELECCION DEL TOP-N            *
019200******************************************************************
019300 01  WS-RANKING-TRABAJO.
019400     05  WS-RANK-MEJOR-IX                PIC 9(04)   COMP.
019500     05  WS-RANK-MEJOR-VALOR              PIC S9(05)V99 COMP-3.
019600     05  WS-RANK-POSICION                  PIC 9(03)   COMP.
019700     05  FILLER                             PIC X(05).
019800******************************************************************
019900*                                                                *
020000*           P R O C E D U R E      D I V I S I O N               *
020100*                                                                *
020200******************************************************************
020300 PROCEDURE DIVISION.
020400*
020500 0000-PROCESO-PRINCIPAL.
020600*
020700     PERFORM 1000-INICIO THRU 1000-INICIO-EXIT
020800*
020900     PERFORM 0000-PROCESO-PRINCIPAL-L1
021000        THRU 0000-PROCESO-PRINCIPAL-L1-EXIT
021100        UNTIL SW-NO-HAY-MAS-MAESTRO.
021200*
021300     PERFORM 2300-APPLY-FILTERS  THRU 2300-APPLY-FILTERS-EXIT
021400     PERFORM 2600-RANK-TOP-N     THRU 2600-RANK-TOP-N-EXIT
021500     PERFORM 2700-TOP-GAINERS    THRU 2700-TOP-GAINERS-EXIT
021600     PERFORM 2800-HIGH-VOLUME    THRU 2800-HIGH-VOLUME-EXIT
021700*
021800     PERFORM 9999-FIN THRU 9999-FIN-EXIT
021900*
022000     GOBACK.
022100******************************************************************
022200*                       1000-INICIO                              *
022300******************************************************************
022400 1000-INICIO.
022500*
022600     OPEN INPUT  MAESTRO-FILE
022700     OPEN INPUT  DIARIAS-FILE
022800     OPEN OUTPUT SELECC-FILE
022900*
023000     MOVE ZEROS                      TO WS-CANDIDATO-TOTAL
023100*
023200     READ MAESTRO-FILE
023300         AT END
023400             SET SW-NO-HAY-MAS-MAESTRO TO TRUE
023500     END-READ
023600*
023700     READ DIARIAS-FILE
023800         AT END
023900             SET SW-NO-HAY-MAS-DIARIAS TO TRUE
024000     END-READ
024100*
024200     .
024300 1000-INICIO-EXIT.
024400     EXIT.
024500******************************************************************
024600*                   2050-VALIDAR-SIMBOLO                         *
024700*   SIMBOLO VALIDO: 6 DIGITOS Y PREFIJO 00/30/60/68 (U8), DE LOS  *
024800*   MERCADOS DE SHANGHAI O SHENZHEN, Y SIN LA BANDERA ST          *
024900******************************************************************
025000 2050-VALIDAR-SIMBOLO.
025100*
025200     MOVE 'N'                        TO SW-SIMBOLO-VALIDO
025300     MOVE SIN-SYMBOL(1:2)             TO WS-PREFIJO-SIMBOLO
025400*
025500     IF  SIN-SYMBOL NUMERIC                                  AND
025600         (WS-PREFIJO-SIMBOLO EQUAL '00' OR '30' OR '60' OR '68') AND
025700         (SIN-MARKET-SHANGHAI OR SIN-MARKET-SHENZHEN)            AND
025800         SIN-ST-NO
025900         SET SW-SIMBOLO-ES-VALIDO     TO TRUE
026000     END-IF
026100*
026200     .
026300 2050-VALIDAR-SIMBOLO-EXIT.
026400     EXIT.
026500******************************************************************
026600*                  2100-BUILD-BAR-TABLE                          *
026700*   CONSUME DE DIARIAS-FILE TODAS LAS RUEDAS DEL SIMBOLO ACTUAL   *
026800*   DEL MAESTRO (AMBOS ARCHIVOS VIENEN POR SIMBOLO ASCENDENTE)    *
026900******************************************************************
027000 2100-BUILD-BAR-TABLE.
027100*
027200     MOVE ZEROS                      TO BAR-ENTRY-COUNT
027300     MOVE SIN-SYMBOL                  TO WS-SIMBOLO-ACTUAL
027400     ADD 1                            TO WS-CONTADOR-ACCIONES
027500*
027600     PERFORM 2100-BUILD-BAR-TABLE-L1 THRU 2100-BUILD-BAR-TABLE-L1-EXIT
027700        UNTIL SW-NO-HAY-MAS-DIARIAS OR DBR-SYMBOL GREATER THAN
027800        WS-SIMBOLO-ACTUAL.
027900*
028000     .
028100 2100-BUILD-BAR-TABLE-EXIT.
028200     EXIT.
028300******************************************************************
028400*                   2150-AGREGAR-BARRA                           *
028500******************************************************************
028600 2150-AGREGAR-BARRA.
028700*
028800     IF  BAR-ENTRY-COUNT NOT LESS THAN 120
028900     PERFORM 2150-AGREGAR-BARRA-L1 THRU 2150-AGREGAR-BARRA-L1-EXIT
029000        VARYING WS-SUB-CORRIMIENTO FROM 1 BY 1 UNTIL WS-SUB-CORRIMIENTO
029100        NOT LESS THAN 120.
029200         MOVE 119                    TO BAR-ENTRY-COUNT
029300     END-IF
029400*
029500     ADD 1                           TO BAR-ENTRY-COUNT
029600*
029700     MOVE DBR-TRADE-DATE    TO BAR-TRADE-DATE(BAR-ENTRY-COUNT)
029800     MOVE DBR-OPEN-PRICE    TO BAR-OPEN-PRICE(BAR-ENTRY-COUNT)
029900     MOVE DBR-HIGH-PRICE    TO BAR-HIGH-PRICE(BAR-ENTRY-COUNT)
030000     MOVE DBR-LOW-PRICE     TO BAR-LOW-PRICE(BAR-ENTRY-COUNT)
030100     MOVE DBR-CLOSE-PRICE   TO BAR-CLOSE-PRICE(BAR-ENTRY-COUNT)
030200     MOVE DBR-VOLUME        TO BAR-VOLUME(BAR-ENTRY-COUNT)
030300     MOVE DBR-AMOUNT        TO BAR-AMOUNT(BAR-ENTRY-COUNT)
030400     MOVE DBR-TURNOVER-RATE TO BAR-TURNOVER-RATE(BAR-ENTRY-COUNT)
030500*
030600     .
030700 2150-AGREGAR-BARRA-EXIT.
030800     EXIT.
030900******************************************************************
031000*                   2190-SALTAR-BARRAS                           *
031100*   SIMBOLO NO VALIDO - SE CONSUMEN SUS RUEDAS SIN ARMAR TABLA    *
031200******************************************************************
031300 2190-SALTAR-BARRAS.
031400*
031500     MOVE SIN-SYMBOL                  TO WS-SIMBOLO-ACTUAL
031600     PERFORM 2190-SALTAR-BARRAS-L1 THRU 2190-SALTAR-BARRAS-L1-EXIT
031700        UNTIL SW-NO-HAY-MAS-DIARIAS OR DBR-SYMBOL GREATER THAN
031800        WS-SIMBOLO-ACTUAL.
031900*
032000     .
032100 2190-SALTAR-BARRAS-EXIT.
032200     EXIT.
032300******************************************************************
032400*               2200-CALC-CHANGE-VOLRATIO                        *
032500*   CAMBIO DE 1 RUEDA, CAMBIO DE 5 RUEDAS Y RAZON DE VOLUMEN      *
032600*   (PROMEDIO DE LAS 5 RUEDAS ANTERIORES, SIN CONTAR HOY - U4)    *
032700******************************************************************
032800 2200-CALC-CHANGE-VOLRATIO.
032900*
033000     IF  BAR-ENTRY-COUNT GREATER THAN 1 AND
033100         BAR-CLOSE-PRICE(BAR-ENTRY-COUNT - 1) NOT EQUAL ZERO
033200         COMPUTE WS-CAMBIO-1D ROUNDED =
033300             (BAR-CLOSE-PRICE(BAR-ENTRY-COUNT) /
033400              BAR-CLOSE-PRICE(BAR-ENTRY-COUNT - 1) - 1) * 100
033500     ELSE
033600         MOVE ZEROS                  TO WS-CAMBIO-1D
033700     END-IF
033800*
033900     IF  BAR-ENTRY-COUNT GREATER THAN 4 AND
034000         BAR-CLOSE-PRICE(BAR-ENTRY-COUNT - 4) NOT EQUAL ZERO
034100         COMPUTE WS-CAMBIO-5D ROUNDED =
034200             (BAR-CLOSE-PRICE(BAR-ENTRY-COUNT) /
034300              BAR-CLOSE-PRICE(BAR-ENTRY-COUNT - 4) - 1) * 100
034400     ELSE
034500         MOVE ZEROS                  TO WS-CAMBIO-5D
034600     END-IF
034700*
034800     COMPUTE WS-VENTANA-INI = BAR-ENTRY-COUNT - 5
034900     IF  WS-VENTANA-INI LESS THAN 1
035000         MOVE 1                      TO WS-VENTANA-INI
035100     END-IF
035200     MOVE ZEROS                      TO WS-VOL-SUMA-5D
035300     MOVE ZEROS                      TO WS-N-VALIDOS
035400     PERFORM 2200-CALC-CHANGE-VOLRATIO-L1
035500        THRU 2200-CALC-CHANGE-VOLRATIO-L1-EXIT
035600        VARYING WS-SUB-J FROM WS-VENTANA-INI BY 1 UNTIL WS-SUB-J GREATER
035700        THAN BAR-ENTRY-COUNT - 1.
035800*
035900     IF  WS-N-VALIDOS EQUAL ZERO
036000         MOVE ZEROS                  TO WS-RAZON-VOL
036100     ELSE
036200         COMPUTE WS-VOL-PROMEDIO-5D ROUNDED =
036300                 WS-VOL-SUMA-5D / WS-N-VALIDOS
036400         IF  WS-VOL-PROMEDIO-5D EQUAL ZERO
036500             MOVE ZEROS              TO WS-RAZON-VOL
036600         ELSE
036700             COMPUTE WS-RAZON-VOL ROUNDED =
036800                 BAR-VOLUME(BAR-ENTRY-COUNT) / WS-VOL-PROMEDIO-5D
036900         END-IF
037000     END-IF
037100*
037200     .
037300 2200-CALC-CHANGE-VOLRATIO-EXIT.
037400     EXIT.
037500******************************************************************
037600*                2400-CALC-SIGNAL-SCORE                          *
037700*   INVOCA EL MOTOR POR LAS SEÑALES Y LAS 4 PUNTUACIONES, Y       *
037800*   CALCULA EL PUNTAJE TECNICO PROPIO DEL SELECTOR BASICO (U8)    *
037900******************************************************************
038000 2400-CALC-SIGNAL-SCORE.
038100*
038200     CALL 'STKENG00' USING WS-SIMBOLO-ACTUAL
038300                            BAR-TABLE-AREA
038400                            WS-PESOS-ESTRATEGIA
038500                            ENG-RESULT-RECORD
038600*
038700     EVALUATE TRUE
038800         WHEN ENG-MACD-SIGNAL EQUAL 'GOLDEN-CROSS'
038900             MOVE 100                TO WS-PUNTAJE-MACD
039000         WHEN ENG-MACD-SIGNAL EQUAL 'BULLISH'
039100             MOVE 60                 TO WS-PUNTAJE-MACD
039200         WHEN ENG-MACD-SIGNAL EQUAL 'DEATH-CROSS'
039300             MOVE 20                 TO WS-PUNTAJE-MACD
039400         WHEN OTHER
039500             MOVE 40                 TO WS-PUNTAJE-MACD
039600     END-EVALUATE
039700*
039800     EVALUATE TRUE
039900         WHEN ENG-RSI-SIGNAL EQUAL 'OVERSOLD-REBOUND'
040000             MOVE 100                TO WS-PUNTAJE-RSI
040100         WHEN ENG-RSI-SIGNAL EQUAL 'NORMAL'
040200             MOVE 60                 TO WS-PUNTAJE-RSI
040300         WHEN ENG-RSI-SIGNAL EQUAL 'OVERBOUGHT'
040400             MOVE 20                 TO WS-PUNTAJE-RSI
040500         WHEN OTHER
040600             MOVE 40                 TO WS-PUNTAJE-RSI
040700     END-EVALUATE
040800*
040900     EVALUATE TRUE
041000         WHEN ENG-MA-SIGNAL EQUAL 'BULL-ALIGN'
041100             MOVE 100                TO WS-PUNTAJE-MA
041200         WHEN ENG-MA-SIGNAL EQUAL 'BREAKOUT'
041300             MOVE 80                 TO WS-PUNTAJE-MA
041400         WHEN ENG-MA-SIGNAL EQUAL 'BEAR-ALIGN'
041500             MOVE 20                 TO WS-PUNTAJE-MA
041600         WHEN OTHER
041700             MOVE 40                 TO WS-PUNTAJE-MA
041800     END-EVALUATE
041900*
042000     COMPUTE WS-PUNTAJE-TECNICO-U4 ROUNDED =
042100             WS-PUNTAJE-MACD * .4 + WS-PUNTAJE-RSI * .3 +
042200             WS-PUNTAJE-MA   * .3
042300*
042400     .
042500 2400-CALC-SIGNAL-SCORE-EXIT.
042600     EXIT.
042700******************************************************************
042800*                 2500-CALC-TOTAL-SCORE                          *
042900*   PRECIOSCORE = CLAMP(CAMBIO*5, 0, 100)                         *
043000*   VOLUMENSCORE = MIN(RAZVOL*30,60) + MIN(ROTACION*2,40)         *
043100*   TOTAL = PRECIOSCORE*.30 + VOLUMENSCORE*.25 + TECNICO*.45      *
043200******************************************************************
043300 2500-CALC-TOTAL-SCORE.
043400*
043500     COMPUTE WS-PUNTAJE-PRECIO ROUNDED = WS-CAMBIO-1D * 5
043600     IF  WS-PUNTAJE-PRECIO LESS THAN ZERO
043700         MOVE ZEROS                  TO WS-PUNTAJE-PRECIO
043800     END-IF
043900     IF  WS-PUNTAJE-PRECIO GREATER THAN 100
044000         MOVE 100                    TO WS-PUNTAJE-PRECIO
044100     END-IF
044200*
044300     COMPUTE WS-PUNTAJE-VOLUMEN-U4 ROUNDED = WS-RAZON-VOL * 30
044400     IF  WS-PUNTAJE-VOLUMEN-U4 GREATER THAN 60
044500         MOVE 60                     TO WS-PUNTAJE-VOLUMEN-U4
044600     END-IF
044700     COMPUTE WS-N-VALIDOS = BAR-TURNOVER-RATE(BAR-ENTRY-COUNT) * 2
044800     IF  WS-N-VALIDOS GREATER THAN 40
044900         ADD 40                      TO WS-PUNTAJE-VOLUMEN-U4
045000     ELSE
045100         ADD WS-N-VALIDOS            TO WS-PUNTAJE-VOLUMEN-U4
045200     END-IF
045300*
045400     COMPUTE WS-PUNTAJE-TOTAL ROUNDED =
045500             WS-PUNTAJE-PRECIO * .30 + WS-PUNTAJE-VOLUMEN-U4 * .25 +
045600             WS-PUNTAJE-TECNICO-U4 * .45
045700*
045800     .
045900 2500-CALC-TOTAL-SCORE-EXIT.
046000     EXIT.
046100******************************************************************
046200*                2590-GUARDAR-CANDIDATO                          *
046300*   GUARDA EL RESULTADO DE LA ACCION EN LA TABLA DE CANDIDATOS    *
046400*   PARA LAS TRES RUTINAS DE RANKING QUE CORREN AL FINAL          *
046500******************************************************************
046600 2590-GUARDAR-CANDIDATO.
046700*
046800     IF  WS-CANDIDATO-TOTAL NOT LESS THAN 6000
046900         GO TO 2590-GUARDAR-CANDIDATO-EXIT
047000     END-IF
047100*
047200     ADD 1                           TO WS-CANDIDATO-TOTAL
047300     SET WS-CX                        TO WS-CANDIDATO-TOTAL
047400*
047500     MOVE SIN-SYMBOL                  TO WS-CAN-SYMBOL(WS-CX)
047600     MOVE SIN-STOCK-NAME               TO WS-CAN-NOMBRE(WS-CX)
047700     MOVE BAR-TRADE-DATE(BAR-ENTRY-COUNT) TO WS-CAN-FECHA(WS-CX)
047800     MOVE BAR-CLOSE-PRICE(BAR-ENTRY-COUNT) TO WS-CAN-CIERRE(WS-CX)
047900     MOVE WS-CAMBIO-1D                  TO WS-CAN-CAMBIO-1D(WS-CX)
048000     MOVE WS-CAMBIO-5D                   TO WS-CAN-CAMBIO-5D(WS-CX)
048100     MOVE WS-RAZON-VOL                    TO WS-CAN-RAZON-VOL(WS-CX)
048200     MOVE BAR-TURNOVER-RATE(BAR-ENTRY-COUNT)
048300                                            TO WS-CAN-ROTACION(WS-CX)
048400     MOVE ENG-MACD-SIGNAL                   TO WS-CAN-MACD-SENAL(WS-CX)
048500     MOVE ENG-RSI-SIGNAL                     TO WS-CAN-RSI-SENAL(WS-CX)
048600     MOVE ENG-MA-SIGNAL                       TO WS-CAN-MA-SENAL(WS-CX)
048700     MOVE ENG-TECH-SCORE                       TO WS-CAN-TECH-SCORE(WS-CX)
048800     MOVE ENG-MOM-SCORE                         TO WS-CAN-MOM-SCORE(WS-CX)
048900     MOVE ENG-VOL-SCORE                          TO
049000          WS-CAN-VOL-SCORE(WS-CX)
049100     MOVE ENG-VOLA-SCORE                         TO
049200          WS-CAN-VOLA-SCORE(WS-CX)
049300     MOVE WS-PUNTAJE-TOTAL                         TO
049400          WS-CAN-PUNTAJE-TOTAL(WS-CX)
049500     MOVE 'N'                                       TO
049600          WS-CAN-ELEGIBLE-FLAG(WS-CX)
049700     MOVE 'N'                                       TO
049800          WS-CAN-ESCOGIDO-FLAG(WS-CX)
049900*
050000     .
050100 2590-GUARDAR-CANDIDATO-EXIT.
050200     EXIT.
050300******************************************************************
050400*                  2300-APPLY-FILTERS                            *
050500*   FILTROS BASICOS DEL NEGOCIO SOBRE TODA LA TABLA DE            *
050600*   CANDIDATOS - MARCA ELEGIBLE-FLAG EN LOS QUE PASAN             *
050700******************************************************************
050800 2300-APPLY-FILTERS.
050900*
051000     PERFORM 2300-APPLY-FILTERS-L1 THRU 2300-APPLY-FILTERS-L1-EXIT
051100        VARYING WS-CX FROM 1 BY 1 UNTIL WS-CX GREATER THAN
051200        WS-CANDIDATO-TOTAL.
051300*
051400     .
051500*    (EL MERCADO Y LA BANDERA ST YA SE VALIDARON ANTES DE ARMAR
051600*     LA TABLA - SOLO SE AGREGAN CANDIDATOS DE MERCADOS SH/SZ SIN
051700*     BANDERA ST, VER 2050-VALIDAR-SIMBOLO Y 2590-GUARDAR-CANDIDATO)
051800 2300-APPLY-FILTERS-EXIT.
051900     EXIT.
052000******************************************************************
052100*                   2600-RANK-TOP-N                              *
052200*   TOP 50 DE LOS ELEGIBLES POR PUNTAJE TOTAL DESCENDENTE         *
052300******************************************************************
052400 2600-RANK-TOP-N.
052500*
052600     PERFORM 2600-RANK-TOP-N-L3 THRU 2600-RANK-TOP-N-L3-EXIT
052700        VARYING WS-CX FROM 1 BY 1 UNTIL WS-CX GREATER THAN
052800        WS-CANDIDATO-TOTAL.
052900*
053000     PERFORM 2600-RANK-TOP-N-L2 THRU 2600-RANK-TOP-N-L2-EXIT
053100        VARYING WS-RANK-POSICION FROM 1 BY 1 UNTIL WS-RANK-POSICION
053200        GREATER THAN WS-TOPE-LISTA.
053300*
053400     .
053500 2600-RANK-TOP-N-EXIT.
053600     EXIT.
053700******************************************************************
053800*                  2650-ESCRIBIR-CANDIDATO                       *
053900*   TRASLADA LA ENTRADA DE LA TABLA SEÑALADA POR WS-CX AL         *
054000*   REGISTRO DE SALIDA SRC-SELECTION-RESULT                      *
054100******************************************************************
054200 2650-ESCRIBIR-CANDIDATO.
054300*
054400     MOVE WS-CAN-SYMBOL(WS-CX)        TO SRC-SYMBOL
054500     MOVE WS-CAN-NOMBRE(WS-CX)         TO SRC-STOCK-NAME
054600     MOVE WS-CAN-FECHA(WS-CX)           TO SRC-SELECT-DATE
054700     MOVE WS-CAN-CIERRE(WS-CX)           TO SRC-CLOSE-PRICE
054800     MOVE WS-CAN-CAMBIO-1D(WS-CX)         TO SRC-PRICE-CHANGE
054900     MOVE WS-CAN-CAMBIO-5D(WS-CX)          TO SRC-PRICE-CHANGE-5D
055000     MOVE WS-CAN-RAZON-VOL(WS-CX)           TO SRC-VOLUME-RATIO
055100     MOVE WS-CAN-ROTACION(WS-CX)             TO SRC-TURNOVER-RATE
055200     MOVE WS-CAN-MACD-SENAL(WS-CX)            TO SRC-MACD-SIGNAL
055300     MOVE WS-CAN-RSI-SENAL(WS-CX)              TO SRC-RSI-SIGNAL
055400     MOVE WS-CAN-MA-SENAL(WS-CX)                TO SRC-MA-SIGNAL
055500     MOVE WS-CAN-TECH-SCORE(WS-CX)               TO SRC-TECH-SCORE
055600     MOVE WS-CAN-MOM-SCORE(WS-CX)                 TO SRC-MOM-SCORE
055700     MOVE WS-CAN-VOL-SCORE(WS-CX)                  TO SRC-VOL-SCORE
055800     MOVE WS-CAN-VOLA-SCORE(WS-CX)                  TO SRC-VOLA-SCORE
055900     MOVE WS-CAN-PUNTAJE-TOTAL(WS-CX)                TO SRC-COMP-SCORE
056000*
056100     .
056200 2650-ESCRIBIR-CANDIDATO-EXIT.
056300     EXIT.
056400******************************************************************
056500*                   2700-TOP-GAINERS                             *
056600*   TOP 50 DE TODOS LOS CANDIDATOS POR CAMBIO DE 1 RUEDA          *
056700******************************************************************
056800 2700-TOP-GAINERS.
056900*
057000     PERFORM 2700-TOP-GAINERS-L3 THRU 2700-TOP-GAINERS-L3-EXIT
057100        VARYING WS-CX FROM 1 BY 1 UNTIL WS-CX GREATER THAN
057200        WS-CANDIDATO-TOTAL.
057300*
057400     PERFORM 2700-TOP-GAINERS-L2 THRU 2700-TOP-GAINERS-L2-EXIT
057500        VARYING WS-RANK-POSICION FROM 1 BY 1 UNTIL WS-RANK-POSICION
057600        GREATER THAN WS-TOPE-LISTA.
057700*
057800     .
057900 2700-TOP-GAINERS-EXIT.
058000     EXIT.
058100******************************************************************
058200*                   2800-HIGH-VOLUME                             *
058300*   TOP 50 DE LOS CANDIDATOS CON RAZON DE VOLUMEN >= 2.0          *
058400******************************************************************
058500 2800-HIGH-VOLUME.
058600*
058700     PERFORM 2800-HIGH-VOLUME-L3 THRU 2800-HIGH-VOLUME-L3-EXIT
058800        VARYING WS-CX FROM 1 BY 1 UNTIL WS-CX GREATER THAN
058900        WS-CANDIDATO-TOTAL.
059000*
059100     PERFORM 2800-HIGH-VOLUME-L2 THRU 2800-HIGH-VOLUME-L2-EXIT
059200        VARYING WS-RANK-POSICION FROM 1 BY 1 UNTIL WS-RANK-POSICION
059300        GREATER THAN WS-TOPE-LISTA.
059400*
059500     .
059600 2800-HIGH-VOLUME-EXIT.
059700     EXIT.
059800******************************************************************
059900*                         9999-FIN                               *
060000******************************************************************
060100 9999-FIN.
060200*
060300     CLOSE MAESTRO-FILE
060400     CLOSE DIARIAS-FILE
060500     CLOSE SELECC-FILE
060600*
060700     DISPLAY 'STKSEL02 - ACCIONES PROCESADAS: ' WS-CONTADOR-ACCIONES
060800     DISPLAY 'STKSEL02 - CANDIDATOS ACUMULADOS: ' WS-CANDIDATO-TOTAL
060900     DISPLAY 'STKSEL02 - ELEGIBLES POR FILTRO: ' WS-CONTADOR-ELEGIBLES
061000     DISPLAY 'STKSEL02 - REGISTROS DE SALIDA: ' WS-CONTADOR-SALIDA
061100*
061200     .
061300 9999-FIN-EXIT.
061400     EXIT.
061500******************************************************************
061600*         PARRAFOS DE CICLO INTERNO (SOPORTE DE PERFORM)         *
061700******************************************************************
061800 2800-HIGH-VOLUME-L1.
061900*
062000             IF  WS-CAN-ESCOGIDO-FLAG(WS-CX) EQUAL 'N'      AND
062100                 WS-CAN-RAZON-VOL(WS-CX) NOT LESS THAN 2.0  AND
062200                 WS-CAN-RAZON-VOL(WS-CX) GREATER THAN
062300                     WS-RANK-MEJOR-VALOR
062400                 SET WS-RANK-MEJOR-IX  TO WS-CX
062500                 MOVE WS-CAN-RAZON-VOL(WS-CX)
062600                                        TO WS-RANK-MEJOR-VALOR
062700             END-IF
062800 2800-HIGH-VOLUME-L1-EXIT.
062900     EXIT.
063000 2700-TOP-GAINERS-L1.
063100*
063200             IF  WS-CAN-ESCOGIDO-FLAG(WS-CX) EQUAL 'N' AND
063300                 WS-CAN-CAMBIO-1D(WS-CX) GREATER THAN
063400                     WS-RANK-MEJOR-VALOR
063500                 SET WS-RANK-MEJOR-IX  TO WS-CX
063600                 MOVE WS-CAN-CAMBIO-1D(WS-CX)
063700                                        TO WS-RANK-MEJOR-VALOR
063800             END-IF
063900 2700-TOP-GAINERS-L1-EXIT.
064000     EXIT.
064100 2600-RANK-TOP-N-L1.
064200*
064300             IF  WS-CAN-ES-ELEGIBLE(WS-CX)             AND
064400                 WS-CAN-ESCOGIDO-FLAG(WS-CX) EQUAL 'N' AND
064500                 WS-CAN-PUNTAJE-TOTAL(WS-CX) GREATER THAN
064600                     WS-RANK-MEJOR-VALOR
064700                 SET WS-RANK-MEJOR-IX  TO WS-CX
064800                 MOVE WS-CAN-PUNTAJE-TOTAL(WS-CX)
064900                                        TO WS-RANK-MEJOR-VALOR
065000             END-IF
065100 2600-RANK-TOP-N-L1-EXIT.
065200     EXIT.
065300 2800-HIGH-VOLUME-L2.
065400*
065500*
065600         MOVE ZEROS                   TO WS-RANK-MEJOR-IX
065700         MOVE -99999                  TO WS-RANK-MEJOR-VALOR
065800*
065900     PERFORM 2800-HIGH-VOLUME-L1 THRU 2800-HIGH-VOLUME-L1-EXIT
066000        VARYING WS-CX FROM 1 BY 1 UNTIL WS-CX GREATER THAN
066100        WS-CANDIDATO-TOTAL.
066200*
066300         IF  WS-RANK-MEJOR-IX EQUAL ZERO
066400             GO TO 2800-HIGH-VOLUME-EXIT
066500         END-IF
066600*
066700         SET WS-CX                     TO WS-RANK-MEJOR-IX
066800         MOVE 'S'                       TO WS-CAN-ESCOGIDO-FLAG(WS-CX)
066900         PERFORM 2650-ESCRIBIR-CANDIDATO
067000            THRU 2650-ESCRIBIR-CANDIDATO-EXIT
067100         MOVE 'HIGH-VOLUME'             TO SRC-STRATEGY-ID
067200         MOVE ZEROS                      TO SRC-STRATEGY-COUNT
067300         WRITE SRC-SELECTION-RESULT
067400         ADD 1                            TO WS-CONTADOR-SALIDA
067500*
067600 2800-HIGH-VOLUME-L2-EXIT.
067700     EXIT.
067800 2800-HIGH-VOLUME-L3.
067900*
068000         MOVE 'N'                     TO WS-CAN-ESCOGIDO-FLAG(WS-CX)
068100 2800-HIGH-VOLUME-L3-EXIT.
068200     EXIT.
068300 2700-TOP-GAINERS-L2.
068400*
068500*
068600         MOVE ZEROS                   TO WS-RANK-MEJOR-IX
068700         MOVE -99999                  TO WS-RANK-MEJOR-VALOR
068800*
068900     PERFORM 2700-TOP-GAINERS-L1 THRU 2700-TOP-GAINERS-L1-EXIT
069000        VARYING WS-CX FROM 1 BY 1 UNTIL WS-CX GREATER THAN
069100        WS-CANDIDATO-TOTAL.
069200*
069300         IF  WS-RANK-MEJOR-IX EQUAL ZERO
069400             GO TO 2700-TOP-GAINERS-EXIT
069500         END-IF
069600*
069700         SET WS-CX                     TO WS-RANK-MEJOR-IX
069800         MOVE 'S'                       TO WS-CAN-ESCOGIDO-FLAG(WS-CX)
069900         PERFORM 2650-ESCRIBIR-CANDIDATO
070000            THRU 2650-ESCRIBIR-CANDIDATO-EXIT
070100         MOVE 'TOP-GAINERS'             TO SRC-STRATEGY-ID
070200         MOVE ZEROS                      TO SRC-STRATEGY-COUNT
070300         WRITE SRC-SELECTION-RESULT
070400         ADD 1                            TO WS-CONTADOR-SALIDA
070500*
070600 2700-TOP-GAINERS-L2-EXIT.
070700     EXIT.
070800 2700-TOP-GAINERS-L3.
070900*
071000         MOVE 'N'                     TO WS-CAN-ESCOGIDO-FLAG(WS-CX)
071100 2700-TOP-GAINERS-L3-EXIT.
071200     EXIT.
071300 2600-RANK-TOP-N-L2.
071400*
071500*
071600         MOVE ZEROS                   TO WS-RANK-MEJOR-IX
071700         MOVE -99999                  TO WS-RANK-MEJOR-VALOR
071800*
071900     PERFORM 2600-RANK-TOP-N-L1 THRU 2600-RANK-TOP-N-L1-EXIT
072000        VARYING WS-CX FROM 1 BY 1 UNTIL WS-CX GREATER THAN
072100        WS-CANDIDATO-TOTAL.
072200*
072300         IF  WS-RANK-MEJOR-IX EQUAL ZERO
072400             GO TO 2600-RANK-TOP-N-EXIT
072500         END-IF
072600*
072700         SET WS-CX                     TO WS-RANK-MEJOR-IX
072800         MOVE 'S'                       TO WS-CAN-ESCOGIDO-FLAG(WS-CX)
072900         PERFORM 2650-ESCRIBIR-CANDIDATO
073000            THRU 2650-ESCRIBIR-CANDIDATO-EXIT
073100         MOVE 'BASIC-SELECTOR'          TO SRC-STRATEGY-ID
073200         MOVE ZEROS                      TO SRC-STRATEGY-COUNT
073300         WRITE SRC-SELECTION-RESULT
073400         ADD 1                            TO WS-CONTADOR-SALIDA
073500*
073600 2600-RANK-TOP-N-L2-EXIT.
073700     EXIT.
073800 2600-RANK-TOP-N-L3.
073900*
074000         MOVE 'N'                     TO WS-CAN-ESCOGIDO-FLAG(WS-CX)
074100 2600-RANK-TOP-N-L3-EXIT.
074200     EXIT.
074300 2300-APPLY-FILTERS-L1.
074400*
074500*
074600         IF  WS-CAN-CIERRE(WS-CX) NOT LESS THAN 3.00   AND
074700             WS-CAN-CIERRE(WS-CX) NOT GREATER THAN 200.00 AND
074800             WS-CAN-CAMBIO-1D(WS-CX) NOT LESS THAN 1.0  AND
074900             WS-CAN-CAMBIO-1D(WS-CX) NOT GREATER THAN 20.0 AND
075000             WS-CAN-RAZON-VOL(WS-CX) NOT LESS THAN 1.2  AND
075100             WS-CAN-ROTACION(WS-CX)  NOT LESS THAN 2.0
075200             MOVE 'S'                 TO WS-CAN-ELEGIBLE-FLAG(WS-CX)
075300             ADD 1                    TO WS-CONTADOR-ELEGIBLES
075400         END-IF
075500*
075600 2300-APPLY-FILTERS-L1-EXIT.
075700     EXIT.
075800 2200-CALC-CHANGE-VOLRATIO-L1.
075900*
076000         ADD BAR-VOLUME(WS-SUB-J)    TO WS-VOL-SUMA-5D
076100         ADD 1                       TO WS-N-VALIDOS
076200 2200-CALC-CHANGE-VOLRATIO-L1-EXIT.
076300     EXIT.
076400 2190-SALTAR-BARRAS-L1.
076500*
076600         READ DIARIAS-FILE
076700             AT END
076800                 SET SW-NO-HAY-MAS-DIARIAS TO TRUE
076900         END-READ
077000 2190-SALTAR-BARRAS-L1-EXIT.
077100     EXIT.
077200 2150-AGREGAR-BARRA-L1.
077300*
077400             MOVE BAR-ENTRY(WS-SUB-CORRIMIENTO + 1)
077500               TO BAR-ENTRY(WS-SUB-CORRIMIENTO)
077600 2150-AGREGAR-BARRA-L1-EXIT.
077700     EXIT.
077800 2100-BUILD-BAR-TABLE-L1.
077900*
078000         IF  DBR-SYMBOL EQUAL WS-SIMBOLO-ACTUAL
078100             PERFORM 2150-AGREGAR-BARRA
078200                THRU 2150-AGREGAR-BARRA-EXIT
078300         END-IF
078400         READ DIARIAS-FILE
078500             AT END
078600                 SET SW-NO-HAY-MAS-DIARIAS TO TRUE
078700         END-READ
078800 2100-BUILD-BAR-TABLE-L1-EXIT.
078900     EXIT.
079000 0000-PROCESO-PRINCIPAL-L1.
079100*
079200         PERFORM 2050-VALIDAR-SIMBOLO THRU 2050-VALIDAR-SIMBOLO-EXIT
079300         IF  SW-SIMBOLO-ES-VALIDO
079400             PERFORM 2100-BUILD-BAR-TABLE
079500                THRU 2100-BUILD-BAR-TABLE-EXIT
079600             IF  BAR-ENTRY-COUNT NOT LESS THAN 10
079700                 PERFORM 2200-CALC-CHANGE-VOLRATIO
079800                    THRU 2200-CALC-CHANGE-VOLRATIO-EXIT
079900                 PERFORM 2400-CALC-SIGNAL-SCORE
080000                    THRU 2400-CALC-SIGNAL-SCORE-EXIT
080100                 PERFORM 2500-CALC-TOTAL-SCORE
080200                    THRU 2500-CALC-TOTAL-SCORE-EXIT
080300                 PERFORM 2590-GUARDAR-CANDIDATO
080400                    THRU 2590-GUARDAR-CANDIDATO-EXIT
080500             END-IF
080600         ELSE
080700             PERFORM 2190-SALTAR-BARRAS
080800                THRU 2190-SALTAR-BARRAS-EXIT
080900         END-IF
081000         READ MAESTRO-FILE
081100             AT END
081200                 SET SW-NO-HAY-MAS-MAESTRO TO TRUE
081300         END-READ
081400 0000-PROCESO-PRINCIPAL-L1-EXIT.
081500     EXIT.
