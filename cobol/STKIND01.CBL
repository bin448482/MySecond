000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: STKIND01                                            *
000400*                                                                *
000500*  FECHA CREACION: 06/05/1987                                    *
000600*                                                                *
000700*  AUTOR: R. MENDOZA                                             *
000800*                                                                *
000900*  APLICACION: FILTRADO Y PUNTUACION DIARIA DE ACCIONES          *
001000*                                                                *
001100*  DESCRIPCION: DRIVER DE RUPTURA DE CONTROL QUE LEE LAS          *
001200*               BARRAS DIARIAS (ORDENADAS POR SIMBOLO Y FECHA     *
001300*               ASCENDENTE), ARMA LA TABLA DE HASTA 120 RUEDAS    *
001400*               DE CADA ACCION, LLAMA AL MOTOR STKENG00 Y         *
001500*               ESCRIBE EL REGISTRO DE INDICADORES DEL ULTIMO     *
001600*               DIA DE CADA ACCION.                               *
001700*                                                                *
001800******************************************************************
001900*-----------------------------------------------------------------
002000* BITACORA DE CAMBIOS
002100*-----------------------------------------------------------------
002200* FECHA     | POR  | TICKET    | DESCRIPCION
002300*-----------|------|-----------|---------------------------------
002400* 06/05/1987| RMZ  | SCRN-0008 | CREACION INICIAL
002500* 11/09/1991| HDB  | SCRN-0080 | VENTANA AMPLIADA A 120 RUEDAS
002600* 02/11/1998| JQV  | SCRN-0125 | REVISION Y2K - FECHAS A 8 DIGITOS
002700* 23/02/2006| RMZ  | SCRN-0234 | PASA A LLAMAR AL MOTOR UNIFICADO
002800*           |      |           | STKENG00 EN LUGAR DE CALCULAR
002900*           |      |           | MACD/RSI/MA EN ESTE MISMO DRIVER
003000* 14/08/2014| LCA  | SCRN-0352 | CONTADORES DE CONTROL EN EL
003100*           |      |           | MENSAJE DE FIN DE PROCESO
003200*-----------------------------------------------------------------
003300******************************************************************
003400*                                                                *
003500*         I D E N T I F I C A T I O N   D I V I S I O N          *
003600*                                                                *
003700******************************************************************
003800 IDENTIFICATION DIVISION.
003900*
004000 PROGRAM-ID.       STKIND01.
004100 AUTHOR.           R. MENDOZA.
004200 INSTALLATION.     DEPARTAMENTO DE SISTEMAS.
004300 DATE-WRITTEN.     06/05/1987.
004400 DATE-COMPILED.
004500 SECURITY.         CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
004600******************************************************************
004700*                                                                *
004800*        E N V I R O N M E N T         D I V I S I O N           *
004900*                                                                *
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200*
005300 CONFIGURATION SECTION.
005400*
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     CLASS DIGITOS IS '0' THRU '9'.
005800*
005900 INPUT-OUTPUT SECTION.
006000*
006100 FILE-CONTROL.
006200     SELECT DIARIAS-FILE  ASSIGN TO DIARIAS
006300            ORGANIZATION IS SEQUENTIAL.
006400*
006500     SELECT INDICADO-FILE ASSIGN TO INDICADO
006600            ORGANIZATION IS SEQUENTIAL.
006700******************************************************************
006800*                                                                *
006900*                D A T A            D I V I S I O N              *
007000*                                                                *
007100******************************************************************
007200 DATA DIVISION.
007300******************************************************************
007400*                      F I L E   S E C T I O N                   *
007500******************************************************************
007600 FILE SECTION.
007700*
007800 FD  DIARIAS-FILE
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD.
008100     COPY STKDBR00.
008200*
008300 FD  INDICADO-FILE
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD.
008600     COPY STKIRC00.
008700******************************************************************
008800*         W O R K I N G   S T O R A G E   S E C T I O N          *
008900******************************************************************
009000 WORKING-STORAGE SECTION.
009100*
009200 77  WS-CONTADOR-LEIDOS              PIC 9(07)   COMP    VALUE ZERO.
009300 77  WS-CONTADOR-ACCIONES            PIC 9(05)   COMP    VALUE ZERO.
009400 77  WS-CONTADOR-ESCRITOS            PIC 9(05)   COMP    VALUE ZERO.
009500 77  WS-CONTADOR-DESCARTADOS         PIC 9(05)   COMP    VALUE ZERO.
009600*
009700 01  SW-SWITCHES.
009800     05  SW-FIN-DIARIAS               PIC X(01)   VALUE 'N'.
009900         88  SW-NO-HAY-MAS-DIARIAS        VALUE 'S'.
010000     05  SW-PRIMER-SIMBOLO             PIC X(01)   VALUE 'S'.
010100         88  SW-ES-PRIMER-SIMBOLO          VALUE 'S'.
010200     05  FILLER                        PIC X(05).
010300*
010400 01  WS-CONTROL-RUPTURA.
010500     05  WS-SIMBOLO-ANTERIOR           PIC X(06)   VALUE SPACES.
010600     05  WS-SIMBOLO-ANTERIOR-R REDEFINES WS-SIMBOLO-ANTERIOR.
010700         10  WS-SA-PREFIJO-MERCADO     PIC X(02).
010800         10  WS-SA-NUMERO-ACCION       PIC X(04).
010900     05  WS-SUB-CORRIMIENTO            PIC 9(03)   COMP.
011000     05  FILLER                        PIC X(05).
011100 01  WS-ULTIMA-FECHA-PROCESADA.
011200     05  WS-UFP-FECHA                  PIC X(08)   VALUE SPACES.
011300     05  WS-UFP-FECHA-R REDEFINES WS-UFP-FECHA.
011400         10  WS-UFP-AAAA               PIC 9(04).
011500         10  WS-UFP-MM                 PIC 9(02).
011600         10  WS-UFP-DD                 PIC 9(02).
011700*
011800     COPY STKBAR00.
011900*
012000 01  WS-PESOS-ESTRATEGIA.
012100     05  WS-PESO-TECNICO              PIC 9V99    VALUE .40.
012200     05  WS-PESO-MOMENTO               PIC 9V99    VALUE .25.
012300     05  WS-PESO-VOLUMEN               PIC 9V99    VALUE .20.
012400     05  WS-PESO-VOLATIL               PIC 9V99    VALUE .10.
012500     05  WS-PESO-SENTIMIENTO           PIC 9V99    VALUE .05.
012600     05  FILLER                        PIC X(05).
012700 01  WS-PESOS-EN-TEXTO REDEFINES WS-PESOS-ESTRATEGIA.
012800     05  FILLER                        PIC X(15).
012900*
013000     COPY STKRES00.
013100******************************************************************
013200*                     LINKAGE SECTION                            *
013300*   (NO HAY - ESTE PROGRAMA NO RECIBE PARAMETROS DE JCL)          *
013400******************************************************************
013500******************************************************************
013600*                                                                *
013700*           P R O C E D U R E      D I V I S I O N               *
013800*                                                                *
013900******************************************************************
014000 PROCEDURE DIVISION.
014100*
014200 0000-PROCESO-PRINCIPAL.
014300*
014400     PERFORM 1000-INICIO THRU 1000-INICIO-EXIT
014500*
014600     PERFORM 2000-LEER-DIARIA THRU 2000-LEER-DIARIA-EXIT
014700*
014800     PERFORM 0000-PROCESO-PRINCIPAL-L1
014900        THRU 0000-PROCESO-PRINCIPAL-L1-EXIT
015000        UNTIL SW-NO-HAY-MAS-DIARIAS.
015100*
015200     IF  NOT SW-ES-PRIMER-SIMBOLO
015300         PERFORM 3000-INVOCAR-MOTOR THRU 3000-INVOCAR-MOTOR-EXIT
015400     END-IF
015500*
015600     PERFORM 9999-FIN THRU 9999-FIN-EXIT
015700*
015800     GOBACK.
015900******************************************************************
016000*                       1000-INICIO                              *
016100******************************************************************
016200 1000-INICIO.
016300*
016400     OPEN INPUT  DIARIAS-FILE
016500     OPEN OUTPUT INDICADO-FILE
016600*
016700     MOVE ZEROS                      TO BAR-ENTRY-COUNT
016800*
016900     .
017000 1000-INICIO-EXIT.
017100     EXIT.
017200******************************************************************
017300*                      2000-LEER-DIARIA                          *
017400******************************************************************
017500 2000-LEER-DIARIA.
017600*
017700     READ DIARIAS-FILE
017800         AT END
017900             SET SW-NO-HAY-MAS-DIARIAS TO TRUE
018000         NOT AT END
018100             ADD 1                   TO WS-CONTADOR-LEIDOS
018200             MOVE DBR-TRADE-DATE     TO WS-UFP-FECHA
018300     END-READ
018400*
018500     .
018600 2000-LEER-DIARIA-EXIT.
018700     EXIT.
018800******************************************************************
018900*                    2100-AGREGAR-BARRA                          *
019000*   SI LA TABLA YA TIENE 120 RUEDAS, SE DESCARTA LA MAS VIEJA Y   *
019100*   SE CORRE TODO UN LUGAR ANTES DE AGREGAR LA NUEVA (VENTANA     *
019200*   DESLIZANTE DE LAS ULTIMAS 120 RUEDAS DE CADA ACCION)          *
019300******************************************************************
019400 2100-AGREGAR-BARRA.
019500*
019600     IF  BAR-ENTRY-COUNT NOT LESS THAN 120
019700     PERFORM 2100-AGREGAR-BARRA-L1 THRU 2100-AGREGAR-BARRA-L1-EXIT
019800        VARYING WS-SUB-CORRIMIENTO FROM 1 BY 1 UNTIL WS-SUB-CORRIMIENTO
019900        NOT LESS THAN 120.
020000         MOVE 119                    TO BAR-ENTRY-COUNT
020100     END-IF
020200*
020300     ADD 1                           TO BAR-ENTRY-COUNT
020400*
020500     MOVE DBR-TRADE-DATE    TO BAR-TRADE-DATE(BAR-ENTRY-COUNT)
020600     MOVE DBR-OPEN-PRICE    TO BAR-OPEN-PRICE(BAR-ENTRY-COUNT)
020700     MOVE DBR-HIGH-PRICE    TO BAR-HIGH-PRICE(BAR-ENTRY-COUNT)
020800     MOVE DBR-LOW-PRICE     TO BAR-LOW-PRICE(BAR-ENTRY-COUNT)
020900     MOVE DBR-CLOSE-PRICE   TO BAR-CLOSE-PRICE(BAR-ENTRY-COUNT)
021000     MOVE DBR-VOLUME        TO BAR-VOLUME(BAR-ENTRY-COUNT)
021100     MOVE DBR-AMOUNT        TO BAR-AMOUNT(BAR-ENTRY-COUNT)
021200     MOVE DBR-TURNOVER-RATE TO BAR-TURNOVER-RATE(BAR-ENTRY-COUNT)
021300*
021400     .
021500 2100-AGREGAR-BARRA-EXIT.
021600     EXIT.
021700******************************************************************
021800*                   3000-INVOCAR-MOTOR                           *
021900*   LLAMA AL MOTOR DE CALCULO CON LA TABLA ACUMULADA DEL SIMBOLO  *
022000*   QUE SE ACABA DE CERRAR, Y ESCRIBE EL INDICADOR DEL ULTIMO     *
022100*   DIA.  EL MOTOR DESCARTA LA ACCION SI NO HAY AL MENOS 10       *
022200*   RUEDAS (SCRN-0234).                                           *
022300******************************************************************
022400 3000-INVOCAR-MOTOR.
022500*
022600     ADD 1                           TO WS-CONTADOR-ACCIONES
022700*
022800     CALL 'STKENG00' USING WS-SIMBOLO-ANTERIOR
022900                            BAR-TABLE-AREA
023000                            WS-PESOS-ESTRATEGIA
023100                            ENG-RESULT-RECORD
023200*
023300     IF  ENG-OK
023400         PERFORM 3100-ESCRIBIR-INDICADOR
023500            THRU 3100-ESCRIBIR-INDICADOR-EXIT
023600     ELSE
023700         ADD 1                       TO WS-CONTADOR-DESCARTADOS
023800     END-IF
023900*
024000     .
024100 3000-INVOCAR-MOTOR-EXIT.
024200     EXIT.
024300******************************************************************
024400*                 3100-ESCRIBIR-INDICADOR                        *
024500******************************************************************
024600 3100-ESCRIBIR-INDICADOR.
024700*
024800     MOVE WS-SIMBOLO-ANTERIOR             TO IRC-SYMBOL
024900     MOVE BAR-TRADE-DATE(BAR-ENTRY-COUNT)  TO IRC-TRADE-DATE
025000     MOVE ENG-MACD-DIF                     TO IRC-MACD-DIF
025100     MOVE ENG-MACD-DEA                     TO IRC-MACD-DEA
025200     MOVE ENG-MACD-HIST                     TO IRC-MACD-HIST
025300     MOVE ENG-RSI-VALUE                     TO IRC-RSI-VALUE
025400     MOVE ENG-MA5                           TO IRC-MA5
025500     MOVE ENG-MA10                          TO IRC-MA10
025600     MOVE ENG-MA20                          TO IRC-MA20
025700     MOVE ENG-MA60                          TO IRC-MA60
025800     MOVE ENG-BB-UPPER                      TO IRC-BB-UPPER
025900     MOVE ENG-BB-MIDDLE                     TO IRC-BB-MIDDLE
026000     MOVE ENG-BB-LOWER                       TO IRC-BB-LOWER
026100     MOVE ENG-BB-WIDTH                       TO IRC-BB-WIDTH
026200     MOVE ENG-BB-POSITION                    TO IRC-BB-POSITION
026300     MOVE ENG-KDJ-K                          TO IRC-KDJ-K
026400     MOVE ENG-KDJ-D                          TO IRC-KDJ-D
026500     MOVE ENG-KDJ-J                          TO IRC-KDJ-J
026600     MOVE ENG-CCI-VALUE                      TO IRC-CCI-VALUE
026700     MOVE ENG-WILLIAMS-R                     TO IRC-WILLIAMS-R
026800     MOVE ENG-MOMENTUM-VAL                   TO IRC-MOMENTUM-VAL
026900     MOVE ENG-ROC-VAL                        TO IRC-ROC-VAL
027000     MOVE ENG-OBV-VAL                        TO IRC-OBV-VAL
027100     MOVE ENG-ATR-VAL                        TO IRC-ATR-VAL
027200     MOVE ENG-VOLUME-RATIO                   TO IRC-VOLUME-RATIO
027300*
027400     WRITE IRC-INDICATOR-RECORD
027500*
027600     ADD 1                           TO WS-CONTADOR-ESCRITOS
027700*
027800     .
027900 3100-ESCRIBIR-INDICADOR-EXIT.
028000     EXIT.
028100******************************************************************
028200*                         9999-FIN                               *
028300******************************************************************
028400 9999-FIN.
028500*
028600     CLOSE DIARIAS-FILE
028700     CLOSE INDICADO-FILE
028800*
028900     DISPLAY 'STKIND01 - RUEDAS LEIDAS    : ' WS-CONTADOR-LEIDOS
029000     DISPLAY 'STKIND01 - ACCIONES PROCESADAS: ' WS-CONTADOR-ACCIONES
029100     DISPLAY 'STKIND01 - INDICADORES ESCRITOS: ' WS-CONTADOR-ESCRITOS
029200     DISPLAY 'STKIND01 - DESCARTADOS (<10 RUEDAS): '
029300             WS-CONTADOR-DESCARTADOS
029400*
029500     .
029600 9999-FIN-EXIT.
029700     EXIT.
029800******************************************************************
029900*         PARRAFOS DE CICLO INTERNO (SOPORTE DE PERFORM)         *
030000******************************************************************
030100 2100-AGREGAR-BARRA-L1.
030200*
030300             MOVE BAR-ENTRY(WS-SUB-CORRIMIENTO + 1)
030400               TO BAR-ENTRY(WS-SUB-CORRIMIENTO)
030500 2100-AGREGAR-BARRA-L1-EXIT.
030600     EXIT.
030700 0000-PROCESO-PRINCIPAL-L1.
030800*
030900*
031000         IF  NOT SW-ES-PRIMER-SIMBOLO AND
031100             DBR-SYMBOL NOT EQUAL WS-SIMBOLO-ANTERIOR
031200             PERFORM 3000-INVOCAR-MOTOR
031300                THRU 3000-INVOCAR-MOTOR-EXIT
031400             MOVE ZEROS              TO BAR-ENTRY-COUNT
031500         END-IF
031600*
031700         MOVE 'N'                    TO SW-PRIMER-SIMBOLO
031800         MOVE DBR-SYMBOL              TO WS-SIMBOLO-ANTERIOR
031900*
032000         PERFORM 2100-AGREGAR-BARRA THRU 2100-AGREGAR-BARRA-EXIT
032100*
032200         PERFORM 2000-LEER-DIARIA THRU 2000-LEER-DIARIA-EXIT
032300*
032400 0000-PROCESO-PRINCIPAL-L1-EXIT.
032500     EXIT.
