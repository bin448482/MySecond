000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: STKIRC00                                           *
000400*                                                                *
000500*  FECHA CREACION: 20/04/1987                                    *
000600*                                                                *
000700*  AUTOR: R. MENDOZA                                             *
000800*                                                                *
000900*  APLICACION: FILTRADO Y PUNTUACION DIARIA DE ACCIONES          *
001000*                                                                *
001100*  DESCRIPCION: LAYOUT DEL REGISTRO DE INDICADORES TECNICOS,     *
001200*               UN REGISTRO POR ACCION CON EL ULTIMO DIA DE      *
001300*               NEGOCIACION CALCULADO.  SALIDA DEL DRIVER        *
001400*               STKIND01 Y ENTRADA DE REFERENCIA PARA LOS        *
001500*               REPORTES.                                       *
001600******************************************************************
001700*-----------------------------------------------------------------
001800* BITACORA DE CAMBIOS
001900*-----------------------------------------------------------------
002000* FECHA     | POR  | TICKET    | DESCRIPCION
002100*-----------|------|-----------|---------------------------------
002200* 20/04/1987| RMZ  | SCRN-0003 | CREACION INICIAL - MACD/RSI/MA
002300* 11/09/1991| HDB  | SCRN-0077 | AGREGADAS BANDAS DE BOLLINGER
002400* 02/11/1998| JQV  | SCRN-0120 | REVISION Y2K - FECHAS A 8 DIGITOS
002500* 23/02/2006| RMZ  | SCRN-0231 | AGREGADOS KDJ, CCI Y WILLIAMS %R
002600* 14/08/2014| LCA  | SCRN-0349 | AGREGADOS OBV, ATR Y RAZON VOLUMEN
002700*-----------------------------------------------------------------
002800 01  IRC-INDICATOR-RECORD.
002900     05  IRC-SYMBOL                   PIC X(06).
003000     05  IRC-TRADE-DATE                PIC X(08).
003100     05  IRC-TRADE-DATE-R REDEFINES IRC-TRADE-DATE.
003200         10  IRC-TRADE-YYYY            PIC 9(04).
003300         10  IRC-TRADE-MM              PIC 9(02).
003400         10  IRC-TRADE-DD              PIC 9(02).
003500     05  IRC-MACD-DIF                  PIC S9(04)V9(04).
003600     05  IRC-MACD-DEA                  PIC S9(04)V9(04).
003700     05  IRC-MACD-HIST                 PIC S9(04)V9(04).
003800     05  IRC-RSI-VALUE                 PIC S9(03)V99.
003900     05  IRC-MA5                       PIC S9(05)V99.
004000     05  IRC-MA10                      PIC S9(05)V99.
004100     05  IRC-MA20                      PIC S9(05)V99.
004200     05  IRC-MA60                      PIC S9(05)V99.
004300     05  IRC-BB-UPPER                  PIC S9(05)V99.
004400     05  IRC-BB-MIDDLE                 PIC S9(05)V99.
004500     05  IRC-BB-LOWER                  PIC S9(05)V99.
004600     05  IRC-BB-WIDTH                  PIC S9(03)V99.
004700     05  IRC-BB-POSITION               PIC S9(03)V99.
004800     05  IRC-KDJ-K                     PIC S9(03)V99.
004900     05  IRC-KDJ-D                     PIC S9(03)V99.
005000     05  IRC-KDJ-J                     PIC S9(03)V99.
005100     05  IRC-CCI-VALUE                 PIC S9(04)V99.
005200     05  IRC-WILLIAMS-R                PIC S9(03)V99.
005300     05  IRC-MOMENTUM-VAL              PIC S9(03)V99.
005400     05  IRC-ROC-VAL                   PIC S9(03)V99.
005500     05  IRC-OBV-VAL                   PIC S9(13).
005600     05  IRC-ATR-VAL                   PIC S9(05)V99.
005700     05  IRC-VOLUME-RATIO              PIC S9(03)V99.
005800     05  FILLER                        PIC X(10).
