000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: STKINF00                                           *
000400*                                                                *
000500*  FECHA CREACION: 14/03/1987                                    *
000600*                                                                *
000700*  AUTOR: R. MENDOZA                                             *
000800*                                                                *
000900*  APLICACION: FILTRADO Y PUNTUACION DIARIA DE ACCIONES          *
001000*                                                                *
001100*  DESCRIPCION: LAYOUT DEL MAESTRO DE ACCIONES (UN REGISTRO      *
001200*               POR SIMBOLO).  TRAE EL NOMBRE, EL MERCADO Y EL   *
001300*               INDICADOR DE ACCION ST/DELIST CALCULADO AGUAS    *
001400*               ARRIBA POR EL PROCESO DE CARGA.                  *
001500******************************************************************
001600*-----------------------------------------------------------------
001700* BITACORA DE CAMBIOS
001800*-----------------------------------------------------------------
001900* FECHA     | POR  | TICKET    | DESCRIPCION
002000*-----------|------|-----------|---------------------------------
002100* 14/03/1987| RMZ  | SCRN-0002 | CREACION INICIAL DEL LAYOUT
002200* 02/11/1998| JQV  | SCRN-0119 | REVISION Y2K - SIN CAMBIOS DE DATO
002300* 17/05/2009| LCA  | SCRN-0288 | AGREGADA BANDERA ST-FLAG
002400*-----------------------------------------------------------------
002500 01  SIN-STOCK-INFO-RECORD.
002600     05  SIN-SYMBOL                   PIC X(06).
002700     05  SIN-STOCK-NAME                PIC X(20).
002800     05  SIN-MARKET-CODE                PIC X(02).
002900         88  SIN-MARKET-SHANGHAI             VALUE 'SH'.
003000         88  SIN-MARKET-SHENZHEN             VALUE 'SZ'.
003100         88  SIN-MARKET-OTHER                VALUE 'OT'.
003200     05  SIN-ST-FLAG                    PIC X(01).
003300         88  SIN-ST-YES                      VALUE 'Y'.
003400         88  SIN-ST-NO                       VALUE 'N'.
003500     05  FILLER                         PIC X(01).
