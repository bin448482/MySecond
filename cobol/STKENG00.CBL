000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: STKENG00                                            *
000400*                                                                *
000500*  FECHA CREACION: 20/04/1987                                    *
000600*                                                                *
000700*  AUTOR: R. MENDOZA                                             *
000800*                                                                *
000900*  APLICACION: FILTRADO Y PUNTUACION DIARIA DE ACCIONES          *
001000*                                                                *
001100*  DESCRIPCION: SUBPROGRAMA DE CALCULO.  RECIBE LA TABLA DE      *
001200*               BARRAS DIARIAS DE UNA ACCION (STKBAR00) Y        *
001300*               DEVUELVE LOS INDICADORES TECNICOS DEL ULTIMO     *
001400*               DIA, LAS SEÑALES DE COMPRA/VENTA Y LAS CUATRO    *
001500*               PUNTUACIONES DE DIMENSION MAS EL COMPUESTO       *
001600*               (STKRES00).  ES LLAMADO POR LOS TRES DRIVERS     *
001700*               DE SELECCION (STKIND01, STKSEL02, STKSTR03) DE  *
001800*               MODO QUE LA FORMULA SE MANTIENE EN UN SOLO       *
001900*               LUGAR.                                          *
002000*                                                                *
002100******************************************************************
002200*-----------------------------------------------------------------
002300* BITACORA DE CAMBIOS
002400*-----------------------------------------------------------------
002500* FECHA     | POR  | TICKET    | DESCRIPCION
002600*-----------|------|-----------|---------------------------------
002700* 20/04/1987| RMZ  | SCRN-0001 | CREACION INICIAL - MACD/RSI/MA
002800* 11/09/1991| HDB  | SCRN-0079 | AGREGADAS BANDAS DE BOLLINGER
002900* 30/06/1993| HDB  | SCRN-0091 | AGREGADA LA PUNTUACION COMPUESTA
003000* 02/11/1998| JQV  | SCRN-0124 | REVISION Y2K - SIN CAMBIOS DE DATO
003100* 23/02/2006| RMZ  | SCRN-0233 | AGREGADOS KDJ, CCI Y WILLIAMS %R
003200* 19/03/2007| RMZ  | SCRN-0247 | PESO DE SENTIMIENTO PARAMETRIZABLE
003300*           |      |           | PARA SOPORTAR EL MOTOR DE
003400*           |      |           | ESTRATEGIAS (STKSTR03)
003500* 14/08/2014| LCA  | SCRN-0350 | AGREGADOS OBV, ATR Y RAZON VOLUMEN
003600* 02/09/2014| LCA  | SCRN-0351 | AGREGADA RUTINA PROPIA DE RAIZ
003700*           |      |           | CUADRADA (9200-CALC-RAIZ) - NO SE
003800*           |      |           | USAN FUNCIONES INTRINSECAS AQUI
003900*-----------------------------------------------------------------
004000******************************************************************
004100*                                                                *
004200*         I D E N T I F I C A T I O N   D I V I S I O N          *
004300*                                                                *
004400******************************************************************
004500 IDENTIFICATION DIVISION.
004600*
004700 PROGRAM-ID.       STKENG00.
004800 AUTHOR.           R. MENDOZA.
004900 INSTALLATION.     DEPARTAMENTO DE SISTEMAS.
005000 DATE-WRITTEN.     20/04/1987.
005100 DATE-COMPILED.
005200 SECURITY.         CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
005300******************************************************************
005400*                                                                *
005500*        E N V I R O N M E N T         D I V I S I O N           *
005600*                                                                *
005700******************************************************************
005800 ENVIRONMENT DIVISION.
005900*
006000 CONFIGURATION SECTION.
006100*
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM
006400     CLASS DIGITOS  IS '0' THRU '9'.
006500******************************************************************
006600*                                                                *
006700*                D A T A            D I V I S I O N              *
006800*                                                                *
006900******************************************************************
007000 DATA DIVISION.
007100******************************************************************
007200*                                                                *
007300*         W O R K I N G   S T O R A G E   S E C T I O N          *
007400*                                                                *
007500******************************************************************
007600 WORKING-STORAGE SECTION.
007700******************************************************************
007800*                    AREA DE CONSTANTES                          *
007900******************************************************************
008000 01  CT-CONSTANTES.
008100     05  CT-PROGRAMA                 PIC X(08)   VALUE 'STKENG00'.
008200     05  CT-ALFA-EMA12               PIC S9V9(4) COMP-3
008300                                                  VALUE .1538.
008400     05  CT-ALFA-EMA26               PIC S9V9(4) COMP-3
008500                                                  VALUE .0741.
008600     05  CT-ALFA-DEA                 PIC S9V9(4) COMP-3
008700                                                  VALUE .2000.
008800     05  CT-ALFA-RSI                 PIC S9V9(4) COMP-3
008900                                                  VALUE .0714.
009000     05  CT-ALFA-KDJ                 PIC S9V9(4) COMP-3
009100                                                  VALUE .5000.
009200     05  CT-DIAS-MIN-COMP            PIC 9(03)   VALUE 010.
009300     05  CT-DIAS-MIN-VOLA            PIC 9(03)   VALUE 020.
009400     05  CT-DIAS-MIN-ATR             PIC 9(03)   VALUE 014.
009500     05  CT-DIAS-ANO-BURSATIL        PIC 9(03)   VALUE 252.
009600     05  FILLER                      PIC X(08).
009700******************************************************************
009800*                    AREA DE SWITCHES                            *
009900******************************************************************
010000 01  SW-SWITCHES.
010100     05  SW-CRUCE-MACD               PIC X(01)   VALUE 'N'.
010200         88  SW-HUBO-CRUCE-MACD-ARR      VALUE 'A'.
010300         88  SW-HUBO-CRUCE-MACD-ABJ      VALUE 'B'.
010400     05  SW-CRUCE-RSI                PIC X(01)   VALUE 'N'.
010500         88  SW-HUBO-CRUCE-RSI-30        VALUE 'S'.
010600     05  SW-CRUCE-MA                 PIC X(01)   VALUE 'N'.
010700         88  SW-HUBO-BREAKOUT            VALUE 'S'.
010800     05  FILLER                      PIC X(05).
010900******************************************************************
011000*          AREA DE TRABAJO DE LA SERIE MACD / RSI / KDJ           *
011100******************************************************************
011200 01  WS-SERIE-TRABAJO.
011300     05  WS-SUB-N                    PIC 9(03)   COMP.
011400     05  WS-SUB-J                    PIC 9(03)   COMP.
011500     05  WS-SUB-ASOF                 PIC 9(03)   COMP.
011600     05  WS-VENTANA-LEN              PIC 9(03)   COMP.
011700     05  WS-VENTANA-INI              PIC 9(03)   COMP.
011800     05  WS-N-VALIDOS                PIC 9(03)   COMP.
011900*
012000     05  WS-EMA12-CUR                PIC S9(05)V9(04) COMP-3.
012100     05  WS-EMA12-ANT                PIC S9(05)V9(04) COMP-3.
012200     05  WS-EMA26-CUR                PIC S9(05)V9(04) COMP-3.
012300     05  WS-EMA26-ANT                PIC S9(05)V9(04) COMP-3.
012400     05  WS-DIF-CUR                  PIC S9(04)V9(04) COMP-3.
012500     05  WS-DIF-ANT                  PIC S9(04)V9(04) COMP-3.
012600     05  WS-DEA-CUR                  PIC S9(04)V9(04) COMP-3.
012700     05  WS-DEA-ANT                  PIC S9(04)V9(04) COMP-3.
012800     05  WS-HIST-CUR                 PIC S9(04)V9(04) COMP-3.
012900     05  WS-HIST-ANT                 PIC S9(04)V9(04) COMP-3.
013000*
013100     05  WS-DELTA-CLOSE              PIC S9(05)V99    COMP-3.
013200     05  WS-GANANCIA                 PIC S9(05)V99    COMP-3.
013300     05  WS-PERDIDA                  PIC S9(05)V99    COMP-3.
013400     05  WS-AVGGAN-CUR               PIC S9(05)V9(04) COMP-3.
013500     05  WS-AVGGAN-ANT               PIC S9(05)V9(04) COMP-3.
013600     05  WS-AVGPER-CUR               PIC S9(05)V9(04) COMP-3.
013700     05  WS-AVGPER-ANT               PIC S9(05)V9(04) COMP-3.
013800     05  WS-RS-VALOR                 PIC S9(05)V9(04) COMP-3.
013900     05  WS-RSI-CUR                  PIC S9(03)V99    COMP-3.
014000     05  WS-RSI-ANT                  PIC S9(03)V99    COMP-3.
014100*
014200     05  WS-RSV-CUR                  PIC S9(05)V99    COMP-3.
014300     05  WS-KDJ-K-CUR                PIC S9(05)V99    COMP-3.
014400     05  WS-KDJ-K-ANT                PIC S9(05)V99    COMP-3.
014500     05  WS-KDJ-D-CUR                PIC S9(05)V99    COMP-3.
014600     05  WS-KDJ-D-ANT                PIC S9(05)V99    COMP-3.
014700     05  WS-KDJ-J-CUR                PIC S9(05)V99    COMP-3.
014800*
014900     05  WS-OBV-CUR                  PIC S9(13)       COMP-3.
015000*
015100     05  FILLER                      PIC X(10).
015200******************************************************************
015300*          AREA DE TRABAJO DE VENTANAS (SOLO ULTIMO DIA)          *
015400******************************************************************
015500 01  WS-VENTANA-TRABAJO.
015600     05  WS-SUMA-SIMPLE              PIC S9(11)V99    COMP-3.
015700     05  WS-SMA-RESULTADO            PIC S9(05)V99    COMP-3.
015800     05  WS-HHV                      PIC S9(05)V99    COMP-3.
015900     05  WS-LLV                      PIC S9(05)V99    COMP-3.
016000     05  WS-HHV-20-PREVIO            PIC S9(05)V99    COMP-3.
016100*
016200     05  WS-MA5-HOY                  PIC S9(05)V99    COMP-3.
016300     05  WS-MA10-HOY                 PIC S9(05)V99    COMP-3.
016400     05  WS-MA20-HOY                 PIC S9(05)V99    COMP-3.
016500     05  WS-MA60-HOY                 PIC S9(05)V99    COMP-3.
016600     05  WS-MA5-AYER                 PIC S9(05)V99    COMP-3.
016700     05  WS-MA10-AYER                PIC S9(05)V99    COMP-3.
016800     05  WS-MA20-AYER                PIC S9(05)V99    COMP-3.
016900     05  WS-MA60-AYER                PIC S9(05)V99    COMP-3.
017000*
017100     05  WS-DESVIACION               PIC S9(05)V9(04) COMP-3.
017200     05  WS-VARIANZA                 PIC S9(09)V9(04) COMP-3.
017300     05  WS-MEDIA-VENTANA            PIC S9(05)V9(04) COMP-3.
017400     05  WS-SUMA-CUADRADOS           PIC S9(11)V9(04) COMP-3.
017500     05  WS-SUMA-ABS-DESV            PIC S9(09)V9(04) COMP-3.
017600     05  WS-TP-VALOR                 PIC S9(05)V9(04) COMP-3.
017700*
017800     05  WS-TR-VALOR                 PIC S9(05)V99    COMP-3.
017900     05  WS-TR-SUMA                  PIC S9(07)V99    COMP-3.
018000*
018100     05  WS-VOL-SUMA                 PIC S9(15)       COMP-3.
018200     05  WS-VOL-PROMEDIO             PIC S9(15)V99    COMP-3.
018300*
018400     05  WS-SUMA-X                   PIC S9(07)V9(04) COMP-3.
018500     05  WS-SUMA-Y                   PIC S9(11)V9(04) COMP-3.
018600     05  WS-SUMA-XY                  PIC S9(11)V9(04) COMP-3.
018700     05  WS-SUMA-XX                  PIC S9(09)V9(04) COMP-3.
018800     05  WS-PENDIENTE                PIC S9(05)V9(04) COMP-3.
018900     05  WS-CORRELACION              PIC S9(03)V9(04) COMP-3.
019000*
019100     05  WS-CAMBIO-PCT-A             PIC S9(05)V9(04) COMP-3.
019200     05  WS-CAMBIO-PCT-B             PIC S9(05)V9(04) COMP-3.
019300     05  WS-VALOR-PREVIO             PIC S9(11)V99    COMP-3.
019400     05  WS-VALOR-ACTUAL             PIC S9(11)V99    COMP-3.
019500*
019600     05  FILLER                      PIC X(10).
019700******************************************************************
019800*      AREA DE TRABAJO PARA VISTAS ALTERNAS (DEPURACION)          *
019900******************************************************************
020000 01  WS-VISTAS-TRABAJO.
020100     05  WS-CIERRE-VISTA             PIC 9(05)V99.
020200     05  WS-CIERRE-VISTA-R  REDEFINES WS-CIERRE-VISTA.
020300         10  WS-CIERRE-VISTA-ENTERO  PIC 9(05).
020400         10  WS-CIERRE-VISTA-DECIMAL PIC 99.
020500     05  WS-FECHA-VISTA               PIC X(08).
020600     05  WS-FECHA-VISTA-R  REDEFINES WS-FECHA-VISTA.
020700         10  WS-FECHA-VISTA-AA        PIC 9(04).
020800         10  WS-FECHA-VISTA-MM        PIC 9(02).
020900         10  WS-FECHA-VISTA-DD        PIC 9(02).
021000     05  WS-VEREDICTO-VISTA           PIC X(12).
021100     05  WS-VEREDICTO-VISTA-R REDEFINES WS-VEREDICTO-VISTA.
021200         10  WS-VEREDICTO-PREFIJO     PIC X(04).
021300         10  FILLER                   PIC X(08).
021400     05  FILLER                       PIC X(05).
021500******************************************************************
021600*          AREA DE TRABAJO PARA LA RAIZ CUADRADA MANUAL           *
021700******************************************************************
021800 01  WS-RAIZ-TRABAJO.
021900     05  WS-RAIZ-ENTRADA             PIC S9(09)V9(04) COMP-3.
022000     05  WS-RAIZ-RESULTADO           PIC S9(05)V9(04) COMP-3.
022100     05  WS-RAIZ-APROX               PIC S9(05)V9(04) COMP-3.
022200     05  WS-RAIZ-ITER                PIC 9(02)        COMP.
022300     05  FILLER                      PIC X(05).
022400******************************************************************
022500*          AREA DE TRABAJO PARA LOS PUNTAJES POR DIMENSION        *
022600******************************************************************
022700 01  WS-PUNTAJE-TRABAJO.
022800     05  WS-PTJ-MACD                 PIC S9(03)V99    COMP-3.
022900     05  WS-PTJ-RSI                  PIC S9(03)V99    COMP-3.
023000     05  WS-PTJ-BOLL                 PIC S9(03)V99    COMP-3.
023100     05  WS-PTJ-KDJ                  PIC S9(03)V99    COMP-3.
023200     05  WS-PTJ-MEDIAS               PIC S9(03)V99    COMP-3.
023300     05  WS-PTJ-CCI                  PIC S9(03)V99    COMP-3.
023400*
023500     05  WS-PTJ-CAMBIO-5D            PIC S9(03)V99    COMP-3.
023600     05  WS-PTJ-PENDIENTE            PIC S9(03)V99    COMP-3.
023700     05  WS-PTJ-POSICION-20D         PIC S9(03)V99    COMP-3.
023800     05  WS-PTJ-RUPTURA              PIC S9(03)V99    COMP-3.
023900*
024000     05  WS-PTJ-RAZON-VOL            PIC S9(03)V99    COMP-3.
024100     05  WS-PTJ-CORREL               PIC S9(03)V99    COMP-3.
024200     05  WS-PTJ-TENDENCIA-VOL        PIC S9(03)V99    COMP-3.
024300     05  WS-PTJ-BURSATIL             PIC S9(03)V99    COMP-3.
024400*
024500     05  WS-PTJ-VOLATIL-ANUAL        PIC S9(03)V99    COMP-3.
024600     05  WS-PTJ-ATR-PCT              PIC S9(03)V99    COMP-3.
024700     05  WS-PTJ-TEND-VOLATIL         PIC S9(03)V99    COMP-3.
024800*
024900     05  WS-CAMBIO-5D                PIC S9(05)V99    COMP-3.
025000     05  WS-ATR-PCT                  PIC S9(05)V99    COMP-3.
025100     05  WS-VOLATIL-ANUAL            PIC S9(05)V99    COMP-3.
025200     05  WS-STDV-RECIENTE            PIC S9(05)V9(04) COMP-3.
025300     05  WS-STDV-ANTERIOR            PIC S9(05)V9(04) COMP-3.
025400     05  WS-CAMBIO-TENDENCIA         PIC S9(05)V9(04) COMP-3.
025500*
025600     05  FILLER                      PIC X(10).
025700******************************************************************
025800*                     LINKAGE SECTION                            *
025900******************************************************************
026000 LINKAGE SECTION.
026100*
026200 01  LK-SIMBOLO                      PIC X(06).
026300*
026400     COPY STKBAR00.
026500*
026600 01  LK-PESOS-ESTRATEGIA.
026700     05  LK-PESO-TECNICO             PIC 9V99.
026800     05  LK-PESO-MOMENTO             PIC 9V99.
026900     05  LK-PESO-VOLUMEN             PIC 9V99.
027000     05  LK-PESO-VOLATIL             PIC 9V99.
027100     05  LK-PESO-SENTIMIENTO         PIC 9V99.
027200     05  FILLER                      PIC X(05).
027300*
027400     COPY STKRES00.
027500******************************************************************
027600*                                                                *
027700*           P R O C E D U R E      D I V I S I O N               *
027800*                                                                *
027900******************************************************************
028000 PROCEDURE DIVISION USING LK-SIMBOLO
028100                           BAR-TABLE-AREA
028200                           LK-PESOS-ESTRATEGIA
028300                           ENG-RESULT-RECORD.
028400*
028500 0000-ENGINE-MAIN.
028600*
028700     INITIALIZE ENG-RESULT-RECORD
028800     MOVE 'I'                        TO ENG-STATUS-FLAG
028900*
029000     IF  BAR-ENTRY-COUNT LESS THAN CT-DIAS-MIN-COMP
029100         GO TO 0000-ENGINE-MAIN-EXIT
029200     END-IF
029300*
029400     MOVE 'O'                        TO ENG-STATUS-FLAG
029500*
029600     PERFORM 1000-CALC-MACD-SERIE
029700        THRU 1000-CALC-MACD-SERIE-EXIT
029800*
029900     PERFORM 1100-CALC-RSI-SERIE
030000        THRU 1100-CALC-RSI-SERIE-EXIT
030100*
030200     PERFORM 1200-CALC-KDJ-SERIE
030300        THRU 1200-CALC-KDJ-SERIE-EXIT
030400*
030500     PERFORM 1300-CALC-OBV-SERIE
030600        THRU 1300-CALC-OBV-SERIE-EXIT
030700*
030800     PERFORM 1400-CALC-MEDIAS
030900        THRU 1400-CALC-MEDIAS-EXIT
031000*
031100     PERFORM 1500-CALC-BOLLINGER
031200        THRU 1500-CALC-BOLLINGER-EXIT
031300*
031400     PERFORM 1600-CALC-CCI
031500        THRU 1600-CALC-CCI-EXIT
031600*
031700     PERFORM 1700-CALC-WILLIAMS-R
031800        THRU 1700-CALC-WILLIAMS-R-EXIT
031900*
032000     PERFORM 1750-CALC-MOMENTO-ROC
032100        THRU 1750-CALC-MOMENTO-ROC-EXIT
032200*
032300     PERFORM 1800-CALC-ATR
032400        THRU 1800-CALC-ATR-EXIT
032500*
032600     PERFORM 1900-CALC-RAZON-VOL
032700        THRU 1900-CALC-RAZON-VOL-EXIT
032800*
032900     PERFORM 2000-CLASIFICAR-MACD
033000        THRU 2000-CLASIFICAR-MACD-EXIT
033100*
033200     PERFORM 2100-CLASIFICAR-RSI
033300        THRU 2100-CLASIFICAR-RSI-EXIT
033400*
033500     PERFORM 2200-CLASIFICAR-MEDIAS
033600        THRU 2200-CLASIFICAR-MEDIAS-EXIT
033700*
033800     PERFORM 2300-CLASIFICAR-VEREDICTO
033900        THRU 2300-CLASIFICAR-VEREDICTO-EXIT
034000*
034100     PERFORM 3000-PUNTAJE-TECNICO
034200        THRU 3000-PUNTAJE-TECNICO-EXIT
034300*
034400     PERFORM 3100-PUNTAJE-MOMENTO
034500        THRU 3100-PUNTAJE-MOMENTO-EXIT
034600*
034700     PERFORM 3200-PUNTAJE-VOLUMEN
034800        THRU 3200-PUNTAJE-VOLUMEN-EXIT
034900*
035000     PERFORM 3300-PUNTAJE-VOLATILIDAD
035100        THRU 3300-PUNTAJE-VOLATILIDAD-EXIT
035200*
035300     PERFORM 3900-PUNTAJE-COMPUESTO
035400        THRU 3900-PUNTAJE-COMPUESTO-EXIT
035500*
035600*    VISTAS DE DEPURACION - QUEDAN EN EL VOLCADO SI EL PROGRAMA
035700*    TERMINA POR ABEND (COSTUMBRE DEL TALLER DESDE LOS TIEMPOS
035800*    DE LA MESA DE CAMBIO)
035900     MOVE BAR-CLOSE-PRICE(BAR-ENTRY-COUNT) TO WS-CIERRE-VISTA
036000     MOVE BAR-TRADE-DATE(BAR-ENTRY-COUNT)  TO WS-FECHA-VISTA
036100     MOVE ENG-VERDICT                      TO WS-VEREDICTO-VISTA
036200*
036300     .
036400 0000-ENGINE-MAIN-EXIT.
036500     GOBACK.
036600******************************************************************
036700*                    1000-CALC-MACD-SERIE                        *
036800*   RECORRE TODA LA TABLA DE BARRAS CALCULANDO LA EMA12, LA       *
036900*   EMA26, EL DIF, LA DEA (EMA9 DEL DIF) Y EL HISTOGRAMA, Y SE    *
037000*   QUEDA CON LOS VALORES DE HOY Y DE AYER PARA LA SEÑAL DE       *
037100*   CRUCE (SCRN-0233 AGREGO EL USO DE ESTOS PARA KDJ TAMBIEN)     *
037200******************************************************************
037300 1000-CALC-MACD-SERIE.
037400*
037500     MOVE BAR-CLOSE-PRICE(1)         TO WS-EMA12-CUR
037600                                        WS-EMA26-CUR
037700     MOVE ZEROS                      TO WS-DIF-CUR
037800     MOVE ZEROS                      TO WS-DEA-CUR
037900                                        WS-HIST-CUR
038000*
038100     PERFORM 1000-CALC-MACD-SERIE-L1 THRU 1000-CALC-MACD-SERIE-L1-EXIT
038200        VARYING WS-SUB-N FROM 2 BY 1 UNTIL WS-SUB-N GREATER THAN
038300        BAR-ENTRY-COUNT.
038400*
038500     .
038600 1000-CALC-MACD-SERIE-EXIT.
038700     EXIT.
038800******************************************************************
038900*                    1100-CALC-RSI-SERIE                         *
039000*   RSI DE WILDER, SUAVIZADO EXPONENCIAL CON ALFA = 1/14          *
039100******************************************************************
039200 1100-CALC-RSI-SERIE.
039300*
039400     MOVE ZEROS                      TO WS-AVGGAN-CUR
039500                                        WS-AVGPER-CUR
039600                                        WS-RSI-CUR
039700*
039800     PERFORM 1100-CALC-RSI-SERIE-L1 THRU 1100-CALC-RSI-SERIE-L1-EXIT
039900        VARYING WS-SUB-N FROM 2 BY 1 UNTIL WS-SUB-N GREATER THAN
040000        BAR-ENTRY-COUNT.
040100*
040200     .
040300 1100-CALC-RSI-SERIE-EXIT.
040400     EXIT.
040500******************************************************************
040600*                    1200-CALC-KDJ-SERIE                         *
040700*   RSV SOBRE VENTANA DE 9 RUEDAS, K Y D POR SUAVIZADO EMA        *
040800*   (ALFA = 1/2), J = 3K - 2D                                     *
040900******************************************************************
041000 1200-CALC-KDJ-SERIE.
041100*
041200     MOVE ZEROS                      TO WS-KDJ-K-CUR
041300                                        WS-KDJ-D-CUR
041400*
041500     PERFORM 1200-CALC-KDJ-SERIE-L1 THRU 1200-CALC-KDJ-SERIE-L1-EXIT
041600        VARYING WS-SUB-N FROM 1 BY 1 UNTIL WS-SUB-N GREATER THAN
041700        BAR-ENTRY-COUNT.
041800*
041900     COMPUTE WS-KDJ-J-CUR ROUNDED = 3 * WS-KDJ-K-CUR -
042000                                     2 * WS-KDJ-D-CUR
042100*
042200     .
042300 1200-CALC-KDJ-SERIE-EXIT.
042400     EXIT.
042500******************************************************************
042600*                    1250-CALC-HHV-LLV                           *
042700*   MAXIMO Y MINIMO DE LAS ULTIMAS WS-VENTANA-LEN RUEDAS QUE      *
042800*   TERMINAN EN WS-SUB-ASOF (ACOTADO AL INICIO DE LA TABLA)       *
042900******************************************************************
043000 1250-CALC-HHV-LLV.
043100*
043200     COMPUTE WS-VENTANA-INI = WS-SUB-ASOF - WS-VENTANA-LEN + 1
043300     IF  WS-VENTANA-INI LESS THAN 1
043400         MOVE 1                      TO WS-VENTANA-INI
043500     END-IF
043600*
043700     MOVE BAR-HIGH-PRICE(WS-VENTANA-INI) TO WS-HHV
043800     MOVE BAR-LOW-PRICE(WS-VENTANA-INI)  TO WS-LLV
043900*
044000     PERFORM 1250-CALC-HHV-LLV-L1 THRU 1250-CALC-HHV-LLV-L1-EXIT
044100        VARYING WS-SUB-J FROM WS-VENTANA-INI BY 1 UNTIL WS-SUB-J GREATER
044200        THAN WS-SUB-ASOF.
044300*
044400     .
044500 1250-CALC-HHV-LLV-EXIT.
044600     EXIT.
044700******************************************************************
044800*                    1300-CALC-OBV-SERIE                         *
044900*   VOLUMEN EN BALANCE - SUMA ACUMULADA DESDE LA PRIMERA RUEDA    *
045000******************************************************************
045100 1300-CALC-OBV-SERIE.
045200*
045300     MOVE ZEROS                      TO WS-OBV-CUR
045400*
045500     PERFORM 1300-CALC-OBV-SERIE-L1 THRU 1300-CALC-OBV-SERIE-L1-EXIT
045600        VARYING WS-SUB-N FROM 2 BY 1 UNTIL WS-SUB-N GREATER THAN
045700        BAR-ENTRY-COUNT.
045800*
045900     .
046000 1300-CALC-OBV-SERIE-EXIT.
046100     EXIT.
046200******************************************************************
046300*                    1400-CALC-MEDIAS                            *
046400*   MEDIAS MOVILES DE HOY Y DE AYER (5/10/20/60) PARA LA SEÑAL    *
046500*   DE MEDIAS Y PARA LA PUNTUACION TECNICA                       *
046600******************************************************************
046700 1400-CALC-MEDIAS.
046800*
046900     MOVE BAR-ENTRY-COUNT            TO WS-SUB-ASOF
047000     PERFORM 1450-CALC-SMA-VENTANA THRU 1450-CALC-SMA-VENTANA-EXIT
047100                 VARYING WS-VENTANA-LEN FROM 5 BY 1
047200                 UNTIL WS-VENTANA-LEN GREATER THAN 5
047300*
047400     MOVE 5                          TO WS-VENTANA-LEN
047500     PERFORM 1450-CALC-SMA-VENTANA
047600        THRU 1450-CALC-SMA-VENTANA-EXIT
047700     MOVE WS-SMA-RESULTADO           TO WS-MA5-HOY
047800*
047900     MOVE 10                         TO WS-VENTANA-LEN
048000     PERFORM 1450-CALC-SMA-VENTANA
048100        THRU 1450-CALC-SMA-VENTANA-EXIT
048200     MOVE WS-SMA-RESULTADO           TO WS-MA10-HOY
048300*
048400     MOVE 20                         TO WS-VENTANA-LEN
048500     PERFORM 1450-CALC-SMA-VENTANA
048600        THRU 1450-CALC-SMA-VENTANA-EXIT
048700     MOVE WS-SMA-RESULTADO           TO WS-MA20-HOY
048800*
048900     MOVE 60                         TO WS-VENTANA-LEN
049000     PERFORM 1450-CALC-SMA-VENTANA
049100        THRU 1450-CALC-SMA-VENTANA-EXIT
049200     MOVE WS-SMA-RESULTADO           TO WS-MA60-HOY
049300*
049400     IF  BAR-ENTRY-COUNT GREATER THAN 1
049500         COMPUTE WS-SUB-ASOF = BAR-ENTRY-COUNT - 1
049600*
049700         MOVE 5                      TO WS-VENTANA-LEN
049800         PERFORM 1450-CALC-SMA-VENTANA
049900            THRU 1450-CALC-SMA-VENTANA-EXIT
050000         MOVE WS-SMA-RESULTADO       TO WS-MA5-AYER
050100*
050200         MOVE 10                     TO WS-VENTANA-LEN
050300         PERFORM 1450-CALC-SMA-VENTANA
050400            THRU 1450-CALC-SMA-VENTANA-EXIT
050500         MOVE WS-SMA-RESULTADO       TO WS-MA10-AYER
050600*
050700         MOVE 20                     TO WS-VENTANA-LEN
050800         PERFORM 1450-CALC-SMA-VENTANA
050900            THRU 1450-CALC-SMA-VENTANA-EXIT
051000         MOVE WS-SMA-RESULTADO       TO WS-MA20-AYER
051100*
051200         MOVE 60                     TO WS-VENTANA-LEN
051300         PERFORM 1450-CALC-SMA-VENTANA
051400            THRU 1450-CALC-SMA-VENTANA-EXIT
051500         MOVE WS-SMA-RESULTADO       TO WS-MA60-AYER
051600*
051700         MOVE BAR-ENTRY-COUNT        TO WS-SUB-ASOF
051800     ELSE
051900         MOVE WS-MA5-HOY             TO WS-MA5-AYER
052000         MOVE WS-MA10-HOY            TO WS-MA10-AYER
052100         MOVE WS-MA20-HOY            TO WS-MA20-AYER
052200         MOVE WS-MA60-HOY            TO WS-MA60-AYER
052300     END-IF
052400*
052500     .
052600 1400-CALC-MEDIAS-EXIT.
052700     EXIT.
052800******************************************************************
052900*                   1450-CALC-SMA-VENTANA                        *
053000*   PROMEDIO SIMPLE DE LAS ULTIMAS WS-VENTANA-LEN RUEDAS QUE      *
053100*   TERMINAN EN WS-SUB-ASOF (ACOTADO AL INICIO DE LA TABLA)       *
053200******************************************************************
053300 1450-CALC-SMA-VENTANA.
053400*
053500     COMPUTE WS-VENTANA-INI = WS-SUB-ASOF - WS-VENTANA-LEN + 1
053600     IF  WS-VENTANA-INI LESS THAN 1
053700         MOVE 1                      TO WS-VENTANA-INI
053800     END-IF
053900*
054000     MOVE ZEROS                      TO WS-SUMA-SIMPLE
054100     MOVE ZEROS                      TO WS-N-VALIDOS
054200*
054300     PERFORM 1450-CALC-SMA-VENTANA-L1 THRU 1450-CALC-SMA-VENTANA-L1-EXIT
054400        VARYING WS-SUB-J FROM WS-VENTANA-INI BY 1 UNTIL WS-SUB-J GREATER
054500        THAN WS-SUB-ASOF.
054600*
054700     IF  WS-N-VALIDOS EQUAL ZERO
054800         MOVE ZEROS                  TO WS-SMA-RESULTADO
054900     ELSE
055000         COMPUTE WS-SMA-RESULTADO ROUNDED =
055100                 WS-SUMA-SIMPLE / WS-N-VALIDOS
055200     END-IF
055300*
055400     .
055500 1450-CALC-SMA-VENTANA-EXIT.
055600     EXIT.
055700******************************************************************
055800*                   1500-CALC-BOLLINGER                          *
055900*   BANDA MEDIA = SMA20, DESVIACION MUESTRAL (DIVISOR N-1),       *
056000*   BANDAS SUPERIOR/INFERIOR = MEDIA +/- 2 DESVIACIONES           *
056100******************************************************************
056200 1500-CALC-BOLLINGER.
056300*
056400     MOVE WS-MA20-HOY                TO IRC-BB-MIDDLE
056500     MOVE WS-MA20-HOY                TO ENG-BB-MIDDLE
056600*
056700     MOVE BAR-ENTRY-COUNT            TO WS-SUB-ASOF
056800     MOVE 20                         TO WS-VENTANA-LEN
056900     COMPUTE WS-VENTANA-INI = WS-SUB-ASOF - WS-VENTANA-LEN + 1
057000     IF  WS-VENTANA-INI LESS THAN 1
057100         MOVE 1                      TO WS-VENTANA-INI
057200     END-IF
057300*
057400     MOVE ZEROS                      TO WS-SUMA-CUADRADOS
057500     MOVE ZEROS                      TO WS-N-VALIDOS
057600*
057700     PERFORM 1500-CALC-BOLLINGER-L1 THRU 1500-CALC-BOLLINGER-L1-EXIT
057800        VARYING WS-SUB-J FROM WS-VENTANA-INI BY 1 UNTIL WS-SUB-J GREATER
057900        THAN WS-SUB-ASOF.
058000*
058100     IF  WS-N-VALIDOS GREATER THAN 1
058200         COMPUTE WS-VARIANZA ROUNDED =
058300                 WS-SUMA-CUADRADOS / (WS-N-VALIDOS - 1)
058400         MOVE WS-VARIANZA            TO WS-RAIZ-ENTRADA
058500         PERFORM 9200-CALC-RAIZ THRU 9200-CALC-RAIZ-EXIT
058600         MOVE WS-RAIZ-RESULTADO      TO WS-DESVIACION
058700     ELSE
058800         MOVE ZEROS                  TO WS-DESVIACION
058900     END-IF
059000*
059100     COMPUTE ENG-BB-UPPER ROUNDED = WS-MA20-HOY + 2 * WS-DESVIACION
059200     COMPUTE ENG-BB-LOWER ROUNDED = WS-MA20-HOY - 2 * WS-DESVIACION
059300*
059400     IF  ENG-BB-MIDDLE EQUAL ZERO
059500         MOVE ZEROS                  TO ENG-BB-WIDTH
059600     ELSE
059700         COMPUTE ENG-BB-WIDTH ROUNDED =
059800                 (ENG-BB-UPPER - ENG-BB-LOWER) / ENG-BB-MIDDLE * 100
059900     END-IF
060000*
060100     IF  ENG-BB-UPPER EQUAL ENG-BB-LOWER
060200         MOVE 50                     TO ENG-BB-POSITION
060300     ELSE
060400         COMPUTE ENG-BB-POSITION ROUNDED =
060500                 (BAR-CLOSE-PRICE(BAR-ENTRY-COUNT) - ENG-BB-LOWER) /
060600                 (ENG-BB-UPPER - ENG-BB-LOWER) * 100
060700     END-IF
060800*
060900     .
061000 1500-CALC-BOLLINGER-EXIT.
061100     EXIT.
061200******************************************************************
061300*                      1600-CALC-CCI                             *
061400*   CCI(14) SOBRE EL PRECIO TIPICO (H+L+C)/3                      *
061500******************************************************************
061600 1600-CALC-CCI.
061700*
061800     MOVE BAR-ENTRY-COUNT            TO WS-SUB-ASOF
061900     MOVE 14                         TO WS-VENTANA-LEN
062000     COMPUTE WS-VENTANA-INI = WS-SUB-ASOF - WS-VENTANA-LEN + 1
062100     IF  WS-VENTANA-INI LESS THAN 1
062200         MOVE 1                      TO WS-VENTANA-INI
062300     END-IF
062400*
062500     MOVE ZEROS                      TO WS-SUMA-SIMPLE
062600     MOVE ZEROS                      TO WS-N-VALIDOS
062700*
062800     PERFORM 1600-CALC-CCI-L2 THRU 1600-CALC-CCI-L2-EXIT
062900        VARYING WS-SUB-J FROM WS-VENTANA-INI BY 1 UNTIL WS-SUB-J GREATER
063000        THAN WS-SUB-ASOF.
063100*
063200     COMPUTE WS-MEDIA-VENTANA ROUNDED = WS-SUMA-SIMPLE / WS-N-VALIDOS
063300*
063400     COMPUTE WS-TP-VALOR ROUNDED =
063500             (BAR-HIGH-PRICE(BAR-ENTRY-COUNT) +
063600              BAR-LOW-PRICE(BAR-ENTRY-COUNT) +
063700              BAR-CLOSE-PRICE(BAR-ENTRY-COUNT)) / 3
063800*
063900     MOVE ZEROS                      TO WS-SUMA-ABS-DESV
064000     PERFORM 1600-CALC-CCI-L1 THRU 1600-CALC-CCI-L1-EXIT
064100        VARYING WS-SUB-J FROM WS-VENTANA-INI BY 1 UNTIL WS-SUB-J GREATER
064200        THAN WS-SUB-ASOF.
064300*
064400     COMPUTE WS-SUMA-ABS-DESV ROUNDED = WS-SUMA-ABS-DESV / WS-N-VALIDOS
064500*
064600     IF  WS-SUMA-ABS-DESV EQUAL ZERO
064700         MOVE ZEROS                  TO ENG-CCI-VALUE
064800     ELSE
064900         COMPUTE ENG-CCI-VALUE ROUNDED =
065000                 (WS-TP-VALOR - WS-MEDIA-VENTANA) /
065100                 (.015 * WS-SUMA-ABS-DESV)
065200     END-IF
065300*
065400     .
065500 1600-CALC-CCI-EXIT.
065600     EXIT.
065700******************************************************************
065800*                   1700-CALC-WILLIAMS-R                         *
065900******************************************************************
066000 1700-CALC-WILLIAMS-R.
066100*
066200     MOVE BAR-ENTRY-COUNT            TO WS-SUB-ASOF
066300     MOVE 14                         TO WS-VENTANA-LEN
066400     PERFORM 1250-CALC-HHV-LLV THRU 1250-CALC-HHV-LLV-EXIT
066500*
066600     IF  WS-HHV EQUAL WS-LLV
066700         MOVE ZEROS                  TO ENG-WILLIAMS-R
066800     ELSE
066900         COMPUTE ENG-WILLIAMS-R ROUNDED =
067000                 (WS-HHV - BAR-CLOSE-PRICE(BAR-ENTRY-COUNT)) /
067100                 (WS-HHV - WS-LLV) * -100
067200     END-IF
067300*
067400     .
067500 1700-CALC-WILLIAMS-R-EXIT.
067600     EXIT.
067700******************************************************************
067800*                  1750-CALC-MOMENTO-ROC                         *
067900******************************************************************
068000 1750-CALC-MOMENTO-ROC.
068100*
068200     IF  BAR-ENTRY-COUNT GREATER THAN 10
068300         COMPUTE WS-SUB-J = BAR-ENTRY-COUNT - 10
068400         COMPUTE ENG-MOMENTUM-VAL ROUNDED =
068500                 BAR-CLOSE-PRICE(BAR-ENTRY-COUNT) /
068600                 BAR-CLOSE-PRICE(WS-SUB-J) * 100
068700     ELSE
068800         MOVE 100                    TO ENG-MOMENTUM-VAL
068900     END-IF
069000*
069100     IF  BAR-ENTRY-COUNT GREATER THAN 12
069200         COMPUTE WS-SUB-J = BAR-ENTRY-COUNT - 12
069300         IF  BAR-CLOSE-PRICE(WS-SUB-J) NOT EQUAL ZERO
069400             COMPUTE ENG-ROC-VAL ROUNDED =
069500                     (BAR-CLOSE-PRICE(BAR-ENTRY-COUNT) -
069600                      BAR-CLOSE-PRICE(WS-SUB-J)) /
069700                     BAR-CLOSE-PRICE(WS-SUB-J) * 100
069800         ELSE
069900             MOVE ZEROS              TO ENG-ROC-VAL
070000         END-IF
070100     ELSE
070200         MOVE ZEROS                  TO ENG-ROC-VAL
070300     END-IF
070400*
070500     .
070600 1750-CALC-MOMENTO-ROC-EXIT.
070700     EXIT.
070800******************************************************************
070900*                      1800-CALC-ATR                             *
071000*   RANGO VERDADERO PROMEDIO DE 14 RUEDAS                        *
071100******************************************************************
071200 1800-CALC-ATR.
071300*
071400     MOVE BAR-ENTRY-COUNT            TO WS-SUB-ASOF
071500     MOVE 14                         TO WS-VENTANA-LEN
071600     COMPUTE WS-VENTANA-INI = WS-SUB-ASOF - WS-VENTANA-LEN + 1
071700     IF  WS-VENTANA-INI LESS THAN 2
071800         MOVE 2                      TO WS-VENTANA-INI
071900     END-IF
072000*
072100     MOVE ZEROS                      TO WS-TR-SUMA
072200     MOVE ZEROS                      TO WS-N-VALIDOS
072300*
072400     PERFORM 1800-CALC-ATR-L1 THRU 1800-CALC-ATR-L1-EXIT
072500        VARYING WS-SUB-J FROM WS-VENTANA-INI BY 1 UNTIL WS-SUB-J GREATER
072600        THAN WS-SUB-ASOF.
072700*
072800     IF  WS-N-VALIDOS EQUAL ZERO
072900         MOVE ZEROS                  TO ENG-ATR-VAL
073000     ELSE
073100         COMPUTE ENG-ATR-VAL ROUNDED = WS-TR-SUMA / WS-N-VALIDOS
073200     END-IF
073300*
073400     .
073500 1800-CALC-ATR-EXIT.
073600     EXIT.
073700******************************************************************
073800*                   1900-CALC-RAZON-VOL                          *
073900*   RAZON DE VOLUMEN = VOLUMEN DE HOY / PROMEDIO DE 5 RUEDAS      *
074000*   (INCLUYE LA RUEDA DE HOY, PARA EL INDICADOR DE SALIDA U1)     *
074100******************************************************************
074200 1900-CALC-RAZON-VOL.
074300*
074400     MOVE BAR-ENTRY-COUNT            TO WS-SUB-ASOF
074500     MOVE 5                          TO WS-VENTANA-LEN
074600     COMPUTE WS-VENTANA-INI = WS-SUB-ASOF - WS-VENTANA-LEN + 1
074700     IF  WS-VENTANA-INI LESS THAN 1
074800         MOVE 1                      TO WS-VENTANA-INI
074900     END-IF
075000*
075100     MOVE ZEROS                      TO WS-VOL-SUMA
075200     MOVE ZEROS                      TO WS-N-VALIDOS
075300*
075400     PERFORM 1900-CALC-RAZON-VOL-L1 THRU 1900-CALC-RAZON-VOL-L1-EXIT
075500        VARYING WS-SUB-J FROM WS-VENTANA-INI BY 1 UNTIL WS-SUB-J GREATER
075600        THAN WS-SUB-ASOF.
075700*
075800     IF  WS-N-VALIDOS EQUAL ZERO
075900         MOVE ZEROS                  TO ENG-VOLUME-RATIO
076000     ELSE
076100         COMPUTE WS-VOL-PROMEDIO ROUNDED = WS-VOL-SUMA / WS-N-VALIDOS
076200         IF  WS-VOL-PROMEDIO EQUAL ZERO
076300             MOVE ZEROS              TO ENG-VOLUME-RATIO
076400         ELSE
076500             COMPUTE ENG-VOLUME-RATIO ROUNDED =
076600                     BAR-VOLUME(BAR-ENTRY-COUNT) / WS-VOL-PROMEDIO
076700         END-IF
076800     END-IF
076900*
077000     .
077100 1900-CALC-RAZON-VOL-EXIT.
077200     EXIT.
077300******************************************************************
077400*                  2000-CLASIFICAR-MACD                          *
077500******************************************************************
077600 2000-CLASIFICAR-MACD.
077700*
077800     MOVE 'N'                        TO SW-CRUCE-MACD
077900     IF  WS-DIF-ANT NOT GREATER THAN WS-DEA-ANT AND
078000         WS-DIF-CUR GREATER THAN WS-DEA-CUR
078100         SET SW-HUBO-CRUCE-MACD-ARR  TO TRUE
078200     END-IF
078300     IF  WS-DIF-ANT NOT LESS THAN WS-DEA-ANT AND
078400         WS-DIF-CUR LESS THAN WS-DEA-CUR
078500         SET SW-HUBO-CRUCE-MACD-ABJ  TO TRUE
078600     END-IF
078700*
078800     EVALUATE TRUE
078900         WHEN SW-HUBO-CRUCE-MACD-ARR
079000             MOVE 'GOLDEN-CROSS'     TO ENG-MACD-SIGNAL
079100         WHEN SW-HUBO-CRUCE-MACD-ABJ
079200             MOVE 'DEATH-CROSS'      TO ENG-MACD-SIGNAL
079300         WHEN WS-DIF-CUR GREATER THAN ZERO AND
079400              WS-DEA-CUR GREATER THAN ZERO AND
079500              WS-HIST-CUR GREATER THAN ZERO
079600             MOVE 'BULLISH'          TO ENG-MACD-SIGNAL
079700         WHEN WS-DIF-CUR LESS THAN ZERO AND
079800              WS-DEA-CUR LESS THAN ZERO AND
079900              WS-HIST-CUR LESS THAN ZERO
080000             MOVE 'BEARISH'          TO ENG-MACD-SIGNAL
080100         WHEN OTHER
080200             MOVE 'HOLD'             TO ENG-MACD-SIGNAL
080300     END-EVALUATE
080400*
080500     MOVE WS-DIF-CUR                 TO ENG-MACD-DIF
080600     MOVE WS-DEA-CUR                 TO ENG-MACD-DEA
080700     MOVE WS-HIST-CUR                TO ENG-MACD-HIST
080800*
080900     .
081000 2000-CLASIFICAR-MACD-EXIT.
081100     EXIT.
081200******************************************************************
081300*                  2100-CLASIFICAR-RSI                           *
081400******************************************************************
081500 2100-CLASIFICAR-RSI.
081600*
081700     MOVE 'N'                        TO SW-CRUCE-RSI
081800     IF  WS-RSI-ANT NOT GREATER THAN 30 AND
081900         WS-RSI-CUR GREATER THAN 30
082000         SET SW-HUBO-CRUCE-RSI-30    TO TRUE
082100     END-IF
082200*
082300     EVALUATE TRUE
082400         WHEN SW-HUBO-CRUCE-RSI-30
082500             MOVE 'OVERSOLD-REBOUND' TO ENG-RSI-SIGNAL
082600         WHEN WS-RSI-CUR GREATER THAN 70
082700             MOVE 'OVERBOUGHT'       TO ENG-RSI-SIGNAL
082800         WHEN WS-RSI-CUR LESS THAN 30
082900             MOVE 'OVERSOLD'         TO ENG-RSI-SIGNAL
083000         WHEN OTHER
083100             MOVE 'NORMAL'           TO ENG-RSI-SIGNAL
083200     END-EVALUATE
083300*
083400     MOVE WS-RSI-CUR                 TO ENG-RSI-VALUE
083500*
083600     .
083700 2100-CLASIFICAR-RSI-EXIT.
083800     EXIT.
083900******************************************************************
084000*                 2200-CLASIFICAR-MEDIAS                         *
084100******************************************************************
084200 2200-CLASIFICAR-MEDIAS.
084300*
084400     MOVE BAR-CLOSE-PRICE(BAR-ENTRY-COUNT) TO WS-VALOR-ACTUAL
084500     IF  BAR-ENTRY-COUNT GREATER THAN 1
084600         COMPUTE WS-SUB-J = BAR-ENTRY-COUNT - 1
084700         MOVE BAR-CLOSE-PRICE(WS-SUB-J) TO WS-VALOR-PREVIO
084800     ELSE
084900         MOVE WS-VALOR-ACTUAL        TO WS-VALOR-PREVIO
085000     END-IF
085100*
085200     MOVE 'N'                        TO SW-CRUCE-MA
085300     IF  (WS-VALOR-PREVIO NOT GREATER THAN WS-MA5-AYER AND
085400          WS-VALOR-ACTUAL GREATER THAN WS-MA5-HOY)   OR
085500         (WS-VALOR-PREVIO NOT GREATER THAN WS-MA10-AYER AND
085600          WS-VALOR-ACTUAL GREATER THAN WS-MA10-HOY)  OR
085700         (WS-VALOR-PREVIO NOT GREATER THAN WS-MA20-AYER AND
085800          WS-VALOR-ACTUAL GREATER THAN WS-MA20-HOY)  OR
085900         (WS-VALOR-PREVIO NOT GREATER THAN WS-MA60-AYER AND
086000          WS-VALOR-ACTUAL GREATER THAN WS-MA60-HOY)
086100         SET SW-HUBO-BREAKOUT        TO TRUE
086200     END-IF
086300*
086400     EVALUATE TRUE
086500         WHEN SW-HUBO-BREAKOUT
086600             MOVE 'BREAKOUT'         TO ENG-MA-SIGNAL
086700         WHEN WS-MA5-HOY GREATER THAN WS-MA60-HOY
086800             MOVE 'BULL-ALIGN'       TO ENG-MA-SIGNAL
086900         WHEN WS-MA5-HOY LESS THAN WS-MA60-HOY
087000             MOVE 'BEAR-ALIGN'       TO ENG-MA-SIGNAL
087100         WHEN OTHER
087200             MOVE 'HOLD'             TO ENG-MA-SIGNAL
087300     END-EVALUATE
087400*
087500     MOVE WS-MA5-HOY                 TO ENG-MA5
087600     MOVE WS-MA10-HOY                TO ENG-MA10
087700     MOVE WS-MA20-HOY                TO ENG-MA20
087800     MOVE WS-MA60-HOY                TO ENG-MA60
087900*
088000     MOVE WS-KDJ-K-CUR               TO ENG-KDJ-K
088100     MOVE WS-KDJ-D-CUR               TO ENG-KDJ-D
088200     MOVE WS-KDJ-J-CUR               TO ENG-KDJ-J
088300     MOVE WS-OBV-CUR                 TO ENG-OBV-VAL
088400*
088500     .
088600 2200-CLASIFICAR-MEDIAS-EXIT.
088700     EXIT.
088800******************************************************************
088900*                2300-CLASIFICAR-VEREDICTO                       *
089000*   CUENTA SEÑALES ALCISTAS CONTRA BAJISTAS ENTRE MACD, RSI,      *
089100*   BANDAS DE BOLLINGER Y KDJ PARA EL VEREDICTO AGREGADO          *
089200******************************************************************
089300 2300-CLASIFICAR-VEREDICTO.
089400*
089500     MOVE ZEROS                      TO WS-N-VALIDOS
089600     MOVE ZEROS                      TO WS-SUB-J
089700*
089800     IF  ENG-MACD-SIGNAL EQUAL 'GOLDEN-CROSS' OR 'BULLISH'
089900         ADD 1                       TO WS-N-VALIDOS
090000     END-IF
090100     IF  ENG-MACD-SIGNAL EQUAL 'DEATH-CROSS' OR 'BEARISH'
090200         ADD 1                       TO WS-SUB-J
090300     END-IF
090400*
090500     IF  ENG-RSI-SIGNAL EQUAL 'OVERSOLD-REBOUND' OR 'OVERSOLD'
090600         ADD 1                       TO WS-N-VALIDOS
090700     END-IF
090800     IF  ENG-RSI-SIGNAL EQUAL 'OVERBOUGHT'
090900         ADD 1                       TO WS-SUB-J
091000     END-IF
091100*
091200     IF  ENG-BB-POSITION LESS THAN 20
091300         ADD 1                       TO WS-N-VALIDOS
091400     END-IF
091500     IF  ENG-BB-POSITION GREATER THAN 80
091600         ADD 1                       TO WS-SUB-J
091700     END-IF
091800*
091900     IF  ENG-KDJ-K GREATER THAN ENG-KDJ-D AND ENG-KDJ-K LESS THAN 20
092000         ADD 1                       TO WS-N-VALIDOS
092100     END-IF
092200     IF  ENG-KDJ-K LESS THAN ENG-KDJ-D AND ENG-KDJ-K GREATER THAN 80
092300         ADD 1                       TO WS-SUB-J
092400     END-IF
092500*
092600     EVALUATE TRUE
092700         WHEN WS-N-VALIDOS GREATER THAN WS-SUB-J
092800             MOVE 'BULL-BIAS'        TO ENG-VERDICT
092900         WHEN WS-SUB-J GREATER THAN WS-N-VALIDOS
093000             MOVE 'BEAR-BIAS'        TO ENG-VERDICT
093100         WHEN OTHER
093200             MOVE 'NEUTRAL'          TO ENG-VERDICT
093300     END-EVALUATE
093400*
093500     .
093600 2300-CLASIFICAR-VEREDICTO-EXIT.
093700     EXIT.
093800******************************************************************
093900*                  3000-PUNTAJE-TECNICO                          *
094000*   SUMA DE 6 SUBPUNTAJES - TOTAL 0 A 100                        *
094100******************************************************************
094200 3000-PUNTAJE-TECNICO.
094300*
094400     EVALUATE TRUE
094500         WHEN WS-DIF-CUR GREATER THAN WS-DEA-CUR AND
094600              WS-HIST-CUR GREATER THAN ZERO AND
094700              WS-DIF-CUR GREATER THAN ZERO
094800             MOVE 25                 TO WS-PTJ-MACD
094900         WHEN WS-DIF-CUR GREATER THAN WS-DEA-CUR AND
095000              WS-HIST-CUR GREATER THAN ZERO
095100             MOVE 20                 TO WS-PTJ-MACD
095200         WHEN WS-DIF-CUR GREATER THAN WS-DEA-CUR
095300             MOVE 15                 TO WS-PTJ-MACD
095400         WHEN WS-DIF-CUR LESS THAN WS-DEA-CUR AND
095500              WS-HIST-CUR LESS THAN ZERO AND
095600              WS-DIF-CUR LESS THAN ZERO
095700             MOVE 0                  TO WS-PTJ-MACD
095800         WHEN WS-DIF-CUR LESS THAN WS-DEA-CUR AND
095900              WS-HIST-CUR LESS THAN ZERO
096000             MOVE 5                  TO WS-PTJ-MACD
096100         WHEN OTHER
096200             MOVE 10                 TO WS-PTJ-MACD
096300     END-EVALUATE
096400*
096500     EVALUATE TRUE
096600         WHEN ENG-RSI-VALUE NOT LESS THAN 40 AND
096700              ENG-RSI-VALUE NOT GREATER THAN 60
096800             MOVE 20                 TO WS-PTJ-RSI
096900         WHEN ENG-RSI-VALUE NOT LESS THAN 30 AND
097000              ENG-RSI-VALUE LESS THAN 40
097100             MOVE 18                 TO WS-PTJ-RSI
097200         WHEN ENG-RSI-VALUE GREATER THAN 60 AND
097300              ENG-RSI-VALUE NOT GREATER THAN 70
097400             MOVE 15                 TO WS-PTJ-RSI
097500         WHEN ENG-RSI-VALUE NOT LESS THAN 20 AND
097600              ENG-RSI-VALUE LESS THAN 30
097700             MOVE 12                 TO WS-PTJ-RSI
097800         WHEN ENG-RSI-VALUE GREATER THAN 70 AND
097900              ENG-RSI-VALUE NOT GREATER THAN 80
098000             MOVE 8                  TO WS-PTJ-RSI
098100         WHEN ENG-RSI-VALUE LESS THAN 20
098200             MOVE 5                  TO WS-PTJ-RSI
098300         WHEN OTHER
098400             MOVE 2                  TO WS-PTJ-RSI
098500     END-EVALUATE
098600*
098700     EVALUATE TRUE
098800         WHEN ENG-BB-POSITION NOT LESS THAN 30 AND
098900              ENG-BB-POSITION NOT GREATER THAN 70
099000             MOVE 15                 TO WS-PTJ-BOLL
099100         WHEN ENG-BB-POSITION NOT LESS THAN 20 AND
099200              ENG-BB-POSITION LESS THAN 30
099300             MOVE 12                 TO WS-PTJ-BOLL
099400         WHEN ENG-BB-POSITION LESS THAN 20
099500             MOVE 10                 TO WS-PTJ-BOLL
099600         WHEN ENG-BB-POSITION GREATER THAN 70 AND
099700              ENG-BB-POSITION NOT GREATER THAN 80
099800             MOVE 8                  TO WS-PTJ-BOLL
099900         WHEN OTHER
100000             MOVE 3                  TO WS-PTJ-BOLL
100100     END-EVALUATE
100200*
100300     EVALUATE TRUE
100400         WHEN ENG-KDJ-K GREATER THAN ENG-KDJ-D AND
100500              ENG-KDJ-K GREATER THAN 20 AND ENG-KDJ-K LESS THAN 80
100600             MOVE 15                 TO WS-PTJ-KDJ
100700         WHEN ENG-KDJ-K GREATER THAN ENG-KDJ-D
100800             MOVE 10                 TO WS-PTJ-KDJ
100900         WHEN ENG-KDJ-K LESS THAN ENG-KDJ-D AND
101000              ENG-KDJ-K GREATER THAN 20 AND ENG-KDJ-K LESS THAN 80
101100             MOVE 5                  TO WS-PTJ-KDJ
101200         WHEN OTHER
101300             MOVE 2                  TO WS-PTJ-KDJ
101400     END-EVALUATE
101500     IF  ENG-KDJ-K LESS THAN 20 AND ENG-KDJ-D LESS THAN 20 AND
101600         ENG-KDJ-J GREATER THAN ENG-KDJ-K
101700         ADD 5                       TO WS-PTJ-KDJ
101800     END-IF
101900*
102000     MOVE ZEROS                      TO WS-PTJ-MEDIAS
102100     IF  BAR-CLOSE-PRICE(BAR-ENTRY-COUNT) GREATER THAN WS-MA5-HOY
102200         ADD 4                       TO WS-PTJ-MEDIAS
102300     END-IF
102400     IF  BAR-CLOSE-PRICE(BAR-ENTRY-COUNT) GREATER THAN WS-MA10-HOY
102500         ADD 3                       TO WS-PTJ-MEDIAS
102600     END-IF
102700     IF  BAR-CLOSE-PRICE(BAR-ENTRY-COUNT) GREATER THAN WS-MA20-HOY
102800         ADD 3                       TO WS-PTJ-MEDIAS
102900     END-IF
103000     IF  BAR-CLOSE-PRICE(BAR-ENTRY-COUNT) GREATER THAN WS-MA60-HOY
103100         ADD 2                       TO WS-PTJ-MEDIAS
103200     END-IF
103300     IF  WS-MA5-HOY GREATER THAN WS-MA10-HOY AND
103400         WS-MA10-HOY GREATER THAN WS-MA20-HOY AND
103500         WS-MA20-HOY GREATER THAN WS-MA60-HOY
103600         ADD 3                       TO WS-PTJ-MEDIAS
103700     ELSE
103800         IF  WS-MA5-HOY GREATER THAN WS-MA10-HOY AND
103900             WS-MA10-HOY GREATER THAN WS-MA20-HOY
104000             ADD 2                   TO WS-PTJ-MEDIAS
104100         END-IF
104200     END-IF
104300     IF  WS-MA5-HOY LESS THAN WS-MA10-HOY AND
104400         WS-MA10-HOY LESS THAN WS-MA20-HOY AND
104500         WS-MA20-HOY LESS THAN WS-MA60-HOY
104600         SUBTRACT 3                  FROM WS-PTJ-MEDIAS
104700     END-IF
104800     IF  WS-PTJ-MEDIAS LESS THAN ZERO
104900         MOVE ZEROS                  TO WS-PTJ-MEDIAS
105000     END-IF
105100     IF  WS-PTJ-MEDIAS GREATER THAN 15
105200         MOVE 15                     TO WS-PTJ-MEDIAS
105300     END-IF
105400*
105500     EVALUATE TRUE
105600         WHEN ENG-CCI-VALUE NOT LESS THAN -100 AND
105700              ENG-CCI-VALUE NOT GREATER THAN 100
105800             MOVE 10                 TO WS-PTJ-CCI
105900         WHEN ENG-CCI-VALUE NOT LESS THAN -200 AND
106000              ENG-CCI-VALUE LESS THAN -100
106100             MOVE 8                  TO WS-PTJ-CCI
106200         WHEN ENG-CCI-VALUE GREATER THAN 100 AND
106300              ENG-CCI-VALUE NOT GREATER THAN 200
106400             MOVE 6                  TO WS-PTJ-CCI
106500         WHEN ENG-CCI-VALUE LESS THAN -200
106600             MOVE 5                  TO WS-PTJ-CCI
106700         WHEN OTHER
106800             MOVE 2                  TO WS-PTJ-CCI
106900     END-EVALUATE
107000*
107100     COMPUTE ENG-TECH-SCORE ROUNDED =
107200             WS-PTJ-MACD + WS-PTJ-RSI + WS-PTJ-BOLL +
107300             WS-PTJ-KDJ  + WS-PTJ-MEDIAS + WS-PTJ-CCI
107400*
107500     .
107600 3000-PUNTAJE-TECNICO-EXIT.
107700     EXIT.
107800******************************************************************
107900*                  3100-PUNTAJE-MOMENTO                          *
108000*   NECESITA AL MENOS 10 RUEDAS DE LAS ULTIMAS 30                *
108100******************************************************************
108200 3100-PUNTAJE-MOMENTO.
108300*
108400     IF  BAR-ENTRY-COUNT LESS THAN 10
108500         MOVE ZEROS                  TO ENG-MOM-SCORE
108600         GO TO 3100-PUNTAJE-MOMENTO-EXIT
108700     END-IF
108800*
108900*    CAMBIO A 5 RUEDAS (HOY CONTRA LA QUINTA HACIA ATRAS)
109000     IF  BAR-ENTRY-COUNT GREATER THAN 4
109100         COMPUTE WS-SUB-J = BAR-ENTRY-COUNT - 4
109200         IF  BAR-CLOSE-PRICE(WS-SUB-J) NOT EQUAL ZERO
109300             COMPUTE WS-CAMBIO-5D ROUNDED =
109400                 (BAR-CLOSE-PRICE(BAR-ENTRY-COUNT) /
109500                  BAR-CLOSE-PRICE(WS-SUB-J) - 1) * 100
109600         ELSE
109700             MOVE ZEROS              TO WS-CAMBIO-5D
109800         END-IF
109900         EVALUATE TRUE
110000             WHEN WS-CAMBIO-5D GREATER THAN 10
110100                 MOVE 30             TO WS-PTJ-CAMBIO-5D
110200             WHEN WS-CAMBIO-5D GREATER THAN 5
110300                 MOVE 25             TO WS-PTJ-CAMBIO-5D
110400             WHEN WS-CAMBIO-5D GREATER THAN 2
110500                 MOVE 20             TO WS-PTJ-CAMBIO-5D
110600             WHEN WS-CAMBIO-5D GREATER THAN 0
110700                 MOVE 15             TO WS-PTJ-CAMBIO-5D
110800             WHEN WS-CAMBIO-5D GREATER THAN -2
110900                 MOVE 10             TO WS-PTJ-CAMBIO-5D
111000             WHEN WS-CAMBIO-5D GREATER THAN -5
111100                 MOVE 5              TO WS-PTJ-CAMBIO-5D
111200             WHEN OTHER
111300                 MOVE 0              TO WS-PTJ-CAMBIO-5D
111400         END-EVALUATE
111500     ELSE
111600         MOVE 10                     TO WS-PTJ-CAMBIO-5D
111700     END-IF
111800*
111900*    PENDIENTE DE LOS ULTIMOS 10 CIERRES POR MINIMOS CUADRADOS
112000     IF  BAR-ENTRY-COUNT GREATER THAN 9
112100         PERFORM 3110-CALC-PENDIENTE
112200            THRU 3110-CALC-PENDIENTE-EXIT
112300         EVALUATE TRUE
112400             WHEN WS-PENDIENTE GREATER THAN .5
112500                 MOVE 25             TO WS-PTJ-PENDIENTE
112600             WHEN WS-PENDIENTE GREATER THAN .2
112700                 MOVE 20             TO WS-PTJ-PENDIENTE
112800             WHEN WS-PENDIENTE GREATER THAN 0
112900                 MOVE 15             TO WS-PTJ-PENDIENTE
113000             WHEN WS-PENDIENTE GREATER THAN -.2
113100                 MOVE 10             TO WS-PTJ-PENDIENTE
113200             WHEN WS-PENDIENTE GREATER THAN -.5
113300                 MOVE 5              TO WS-PTJ-PENDIENTE
113400             WHEN OTHER
113500                 MOVE 0              TO WS-PTJ-PENDIENTE
113600         END-EVALUATE
113700     ELSE
113800         MOVE 10                     TO WS-PTJ-PENDIENTE
113900     END-IF
114000*
114100*    POSICION RELATIVA EN LA VENTANA DE 20 RUEDAS
114200     IF  BAR-ENTRY-COUNT GREATER THAN 19
114300         MOVE BAR-ENTRY-COUNT        TO WS-SUB-ASOF
114400         MOVE 20                     TO WS-VENTANA-LEN
114500         PERFORM 1250-CALC-HHV-LLV THRU 1250-CALC-HHV-LLV-EXIT
114600         IF  WS-HHV EQUAL WS-LLV
114700             MOVE 12.5               TO WS-PTJ-POSICION-20D
114800         ELSE
114900             COMPUTE WS-PTJ-POSICION-20D ROUNDED =
115000                 (BAR-CLOSE-PRICE(BAR-ENTRY-COUNT) - WS-LLV) /
115100                 (WS-HHV - WS-LLV) * 25
115200         END-IF
115300     ELSE
115400         MOVE 12.5                   TO WS-PTJ-POSICION-20D
115500     END-IF
115600*
115700*    RUPTURA DE MAXIMOS DE 20 RUEDAS
115800     IF  BAR-ENTRY-COUNT GREATER THAN 19
115900         MOVE BAR-ENTRY-COUNT        TO WS-SUB-ASOF
116000         MOVE 20                     TO WS-VENTANA-LEN
116100         PERFORM 1250-CALC-HHV-LLV THRU 1250-CALC-HHV-LLV-EXIT
116200         COMPUTE WS-SUB-ASOF = BAR-ENTRY-COUNT - 1
116300         PERFORM 1250-CALC-HHV-LLV THRU 1250-CALC-HHV-LLV-EXIT
116400         MOVE WS-HHV                 TO WS-HHV-20-PREVIO
116500         MOVE BAR-ENTRY-COUNT        TO WS-SUB-ASOF
116600         MOVE 20                     TO WS-VENTANA-LEN
116700         PERFORM 1250-CALC-HHV-LLV THRU 1250-CALC-HHV-LLV-EXIT
116800         EVALUATE TRUE
116900             WHEN BAR-CLOSE-PRICE(BAR-ENTRY-COUNT) NOT LESS THAN
117000                  WS-HHV AND WS-HHV GREATER THAN WS-HHV-20-PREVIO
117100                 MOVE 20             TO WS-PTJ-RUPTURA
117200             WHEN BAR-CLOSE-PRICE(BAR-ENTRY-COUNT) NOT LESS THAN
117300                  WS-HHV * .98
117400                 MOVE 15             TO WS-PTJ-RUPTURA
117500             WHEN BAR-CLOSE-PRICE(BAR-ENTRY-COUNT) NOT LESS THAN
117600                  WS-HHV * .95
117700                 MOVE 10             TO WS-PTJ-RUPTURA
117800             WHEN OTHER
117900                 MOVE 5              TO WS-PTJ-RUPTURA
118000         END-EVALUATE
118100     ELSE
118200         MOVE 10                     TO WS-PTJ-RUPTURA
118300     END-IF
118400*
118500     COMPUTE ENG-MOM-SCORE ROUNDED =
118600             WS-PTJ-CAMBIO-5D + WS-PTJ-PENDIENTE +
118700             WS-PTJ-POSICION-20D + WS-PTJ-RUPTURA
118800*
118900     .
119000 3100-PUNTAJE-MOMENTO-EXIT.
119100     EXIT.
119200******************************************************************
119300*                  3110-CALC-PENDIENTE                           *
119400*   PENDIENTE POR MINIMOS CUADRADOS DE LOS ULTIMOS 10 CIERRES,   *
119500*   CONTRA EL INDICE 0..9                                        *
119600******************************************************************
119700 3110-CALC-PENDIENTE.
119800*
119900     COMPUTE WS-VENTANA-INI = BAR-ENTRY-COUNT - 9
120000     MOVE ZEROS                      TO WS-SUMA-X  WS-SUMA-Y
120100     MOVE ZEROS                      TO WS-SUMA-XY WS-SUMA-XX
120200     MOVE ZEROS                      TO WS-SUB-N
120300*
120400     PERFORM 3110-CALC-PENDIENTE-L1 THRU 3110-CALC-PENDIENTE-L1-EXIT
120500        VARYING WS-SUB-J FROM WS-VENTANA-INI BY 1 UNTIL WS-SUB-J GREATER
120600        THAN BAR-ENTRY-COUNT.
120700*
120800     COMPUTE WS-PENDIENTE ROUNDED =
120900             (10 * WS-SUMA-XY - WS-SUMA-X * WS-SUMA-Y) /
121000             (10 * WS-SUMA-XX - WS-SUMA-X * WS-SUMA-X)
121100*
121200     .
121300 3110-CALC-PENDIENTE-EXIT.
121400     EXIT.
121500******************************************************************
121600*                  3200-PUNTAJE-VOLUMEN                          *
121700******************************************************************
121800 3200-PUNTAJE-VOLUMEN.
121900*
122000     IF  BAR-ENTRY-COUNT LESS THAN 10
122100         MOVE ZEROS                  TO ENG-VOL-SCORE
122200         GO TO 3200-PUNTAJE-VOLUMEN-EXIT
122300     END-IF
122400*
122500     EVALUATE TRUE
122600         WHEN ENG-VOLUME-RATIO GREATER THAN 3
122700             MOVE 30                 TO WS-PTJ-RAZON-VOL
122800         WHEN ENG-VOLUME-RATIO GREATER THAN 2
122900             MOVE 25                 TO WS-PTJ-RAZON-VOL
123000         WHEN ENG-VOLUME-RATIO GREATER THAN 1.5
123100             MOVE 20                 TO WS-PTJ-RAZON-VOL
123200         WHEN ENG-VOLUME-RATIO GREATER THAN 1
123300             MOVE 15                 TO WS-PTJ-RAZON-VOL
123400         WHEN ENG-VOLUME-RATIO GREATER THAN .7
123500             MOVE 10                 TO WS-PTJ-RAZON-VOL
123600         WHEN OTHER
123700             MOVE 5                  TO WS-PTJ-RAZON-VOL
123800     END-EVALUATE
123900*
124000     PERFORM 3210-CALC-CORREL-VOL
124100        THRU 3210-CALC-CORREL-VOL-EXIT
124200     EVALUATE TRUE
124300         WHEN WS-N-VALIDOS LESS THAN 3
124400             MOVE 12                 TO WS-PTJ-CORREL
124500         WHEN WS-CORRELACION GREATER THAN .5
124600             MOVE 25                 TO WS-PTJ-CORREL
124700         WHEN WS-CORRELACION GREATER THAN .2
124800             MOVE 20                 TO WS-PTJ-CORREL
124900         WHEN WS-CORRELACION GREATER THAN -.2
125000             MOVE 15                 TO WS-PTJ-CORREL
125100         WHEN WS-CORRELACION GREATER THAN -.5
125200             MOVE 10                 TO WS-PTJ-CORREL
125300         WHEN OTHER
125400             MOVE 5                  TO WS-PTJ-CORREL
125500     END-EVALUATE
125600*
125700     MOVE BAR-ENTRY-COUNT            TO WS-SUB-ASOF
125800     MOVE 5                          TO WS-VENTANA-LEN
125900     PERFORM 1450-CALC-SMA-VENTANA-VOL
126000        THRU 1450-CALC-SMA-VENTANA-VOL-EXIT
126100     MOVE WS-VOL-PROMEDIO            TO WS-VALOR-ACTUAL
126200     COMPUTE WS-SUB-ASOF = BAR-ENTRY-COUNT - 5
126300     IF  WS-SUB-ASOF LESS THAN 1
126400         MOVE 1                      TO WS-SUB-ASOF
126500     END-IF
126600     PERFORM 1450-CALC-SMA-VENTANA-VOL
126700        THRU 1450-CALC-SMA-VENTANA-VOL-EXIT
126800     MOVE WS-VOL-PROMEDIO            TO WS-VALOR-PREVIO
126900*
127000     IF  WS-VALOR-PREVIO EQUAL ZERO
127100         MOVE 12                     TO WS-PTJ-TENDENCIA-VOL
127200     ELSE
127300         COMPUTE WS-CAMBIO-PCT-A ROUNDED =
127400                 (WS-VALOR-ACTUAL / WS-VALOR-PREVIO - 1) * 100
127500         EVALUATE TRUE
127600             WHEN WS-CAMBIO-PCT-A GREATER THAN 50
127700                 MOVE 25             TO WS-PTJ-TENDENCIA-VOL
127800             WHEN WS-CAMBIO-PCT-A GREATER THAN 20
127900                 MOVE 20             TO WS-PTJ-TENDENCIA-VOL
128000             WHEN WS-CAMBIO-PCT-A GREATER THAN 0
128100                 MOVE 15             TO WS-PTJ-TENDENCIA-VOL
128200             WHEN WS-CAMBIO-PCT-A GREATER THAN -20
128300                 MOVE 10             TO WS-PTJ-TENDENCIA-VOL
128400             WHEN OTHER
128500                 MOVE 5              TO WS-PTJ-TENDENCIA-VOL
128600         END-EVALUATE
128700     END-IF
128800*
128900     EVALUATE TRUE
129000         WHEN BAR-TURNOVER-RATE(BAR-ENTRY-COUNT) GREATER THAN 10
129100             MOVE 20                 TO WS-PTJ-BURSATIL
129200         WHEN BAR-TURNOVER-RATE(BAR-ENTRY-COUNT) GREATER THAN 5
129300             MOVE 18                 TO WS-PTJ-BURSATIL
129400         WHEN BAR-TURNOVER-RATE(BAR-ENTRY-COUNT) GREATER THAN 3
129500             MOVE 15                 TO WS-PTJ-BURSATIL
129600         WHEN BAR-TURNOVER-RATE(BAR-ENTRY-COUNT) GREATER THAN 1
129700             MOVE 12                 TO WS-PTJ-BURSATIL
129800         WHEN OTHER
129900             MOVE 8                  TO WS-PTJ-BURSATIL
130000     END-EVALUATE
130100*
130200     COMPUTE ENG-VOL-SCORE ROUNDED =
130300             WS-PTJ-RAZON-VOL + WS-PTJ-CORREL +
130400             WS-PTJ-TENDENCIA-VOL + WS-PTJ-BURSATIL
130500*
130600     .
130700 3200-PUNTAJE-VOLUMEN-EXIT.
130800     EXIT.
130900******************************************************************
131000*              1450-CALC-SMA-VENTANA-VOL                        *
131100*   IGUAL A 1450-CALC-SMA-VENTANA PERO SOBRE VOLUMEN, NO CIERRE  *
131200******************************************************************
131300 1450-CALC-SMA-VENTANA-VOL.
131400*
131500     COMPUTE WS-VENTANA-INI = WS-SUB-ASOF - WS-VENTANA-LEN + 1
131600     IF  WS-VENTANA-INI LESS THAN 1
131700         MOVE 1                      TO WS-VENTANA-INI
131800     END-IF
131900*
132000     MOVE ZEROS                      TO WS-VOL-SUMA
132100     MOVE ZEROS                      TO WS-N-VALIDOS
132200*
132300     PERFORM 1450-CALC-SMA-VENTANA-VOL-L1
132400        THRU 1450-CALC-SMA-VENTANA-VOL-L1-EXIT
132500        VARYING WS-SUB-J FROM WS-VENTANA-INI BY 1 UNTIL WS-SUB-J GREATER
132600        THAN WS-SUB-ASOF.
132700*
132800     IF  WS-N-VALIDOS EQUAL ZERO
132900         MOVE ZEROS                  TO WS-VOL-PROMEDIO
133000     ELSE
133100         COMPUTE WS-VOL-PROMEDIO ROUNDED = WS-VOL-SUMA / WS-N-VALIDOS
133200     END-IF
133300*
133400     .
133500 1450-CALC-SMA-VENTANA-VOL-EXIT.
133600     EXIT.
133700******************************************************************
133800*               3210-CALC-CORREL-VOL                             *
133900*   CORRELACION DE PEARSON ENTRE EL CAMBIO % DE PRECIO Y EL      *
134000*   CAMBIO % DE VOLUMEN DE LOS ULTIMOS 5 DIAS (MINIMO 3 PARES)   *
134100******************************************************************
134200 3210-CALC-CORREL-VOL.
134300*
134400     MOVE ZEROS TO WS-SUMA-X WS-SUMA-Y WS-SUMA-XY WS-SUMA-XX
134500     MOVE ZEROS TO WS-N-VALIDOS
134600*
134700     COMPUTE WS-VENTANA-INI = BAR-ENTRY-COUNT - 4
134800     IF  WS-VENTANA-INI LESS THAN 2
134900         MOVE 2                      TO WS-VENTANA-INI
135000     END-IF
135100*
135200     PERFORM 3210-CALC-CORREL-VOL-L1 THRU 3210-CALC-CORREL-VOL-L1-EXIT
135300        VARYING WS-SUB-J FROM WS-VENTANA-INI BY 1 UNTIL WS-SUB-J GREATER
135400        THAN BAR-ENTRY-COUNT.
135500*
135600     IF  WS-N-VALIDOS LESS THAN 3
135700         MOVE ZEROS                  TO WS-CORRELACION
135800     ELSE
135900         IF  WS-SUMA-XX EQUAL ZERO
136000             MOVE ZEROS              TO WS-CORRELACION
136100         ELSE
136200             COMPUTE WS-CORRELACION ROUNDED =
136300                 (WS-N-VALIDOS * WS-SUMA-XY - WS-SUMA-X * WS-SUMA-Y) /
136400                 (WS-N-VALIDOS * WS-SUMA-XX - WS-SUMA-X * WS-SUMA-X)
136500         END-IF
136600     END-IF
136700*
136800     .
136900 3210-CALC-CORREL-VOL-EXIT.
137000     EXIT.
137100******************************************************************
137200*                3300-PUNTAJE-VOLATILIDAD                       *
137300******************************************************************
137400 3300-PUNTAJE-VOLATILIDAD.
137500*
137600     IF  BAR-ENTRY-COUNT LESS THAN 10
137700         MOVE ZEROS                  TO ENG-VOLA-SCORE
137800         GO TO 3300-PUNTAJE-VOLATILIDAD-EXIT
137900     END-IF
138000*
138100     IF  BAR-ENTRY-COUNT GREATER THAN 19
138200         PERFORM 3310-CALC-VOLATIL-ANUAL
138300            THRU 3310-CALC-VOLATIL-ANUAL-EXIT
138400         EVALUATE TRUE
138500             WHEN WS-VOLATIL-ANUAL NOT LESS THAN 15 AND
138600                  WS-VOLATIL-ANUAL NOT GREATER THAN 35
138700                 MOVE 40             TO WS-PTJ-VOLATIL-ANUAL
138800             WHEN WS-VOLATIL-ANUAL NOT LESS THAN 10 AND
138900                  WS-VOLATIL-ANUAL LESS THAN 15
139000                 MOVE 35             TO WS-PTJ-VOLATIL-ANUAL
139100             WHEN WS-VOLATIL-ANUAL GREATER THAN 35 AND
139200                  WS-VOLATIL-ANUAL NOT GREATER THAN 50
139300                 MOVE 35             TO WS-PTJ-VOLATIL-ANUAL
139400             WHEN WS-VOLATIL-ANUAL NOT LESS THAN 5 AND
139500                  WS-VOLATIL-ANUAL LESS THAN 10
139600                 MOVE 25             TO WS-PTJ-VOLATIL-ANUAL
139700             WHEN WS-VOLATIL-ANUAL GREATER THAN 50 AND
139800                  WS-VOLATIL-ANUAL NOT GREATER THAN 70
139900                 MOVE 25             TO WS-PTJ-VOLATIL-ANUAL
140000             WHEN WS-VOLATIL-ANUAL LESS THAN 5
140100                 MOVE 15             TO WS-PTJ-VOLATIL-ANUAL
140200             WHEN OTHER
140300                 MOVE 10             TO WS-PTJ-VOLATIL-ANUAL
140400         END-EVALUATE
140500     ELSE
140600         MOVE 20                     TO WS-PTJ-VOLATIL-ANUAL
140700     END-IF
140800*
140900     IF  BAR-ENTRY-COUNT NOT LESS THAN CT-DIAS-MIN-ATR
141000         IF  BAR-CLOSE-PRICE(BAR-ENTRY-COUNT) NOT EQUAL ZERO
141100             COMPUTE WS-ATR-PCT ROUNDED =
141200                 ENG-ATR-VAL / BAR-CLOSE-PRICE(BAR-ENTRY-COUNT) * 100
141300         ELSE
141400             MOVE ZEROS              TO WS-ATR-PCT
141500         END-IF
141600         EVALUATE TRUE
141700             WHEN WS-ATR-PCT NOT LESS THAN 2 AND
141800                  WS-ATR-PCT NOT GREATER THAN 5
141900                 MOVE 30             TO WS-PTJ-ATR-PCT
142000             WHEN WS-ATR-PCT NOT LESS THAN 1 AND WS-ATR-PCT LESS THAN 2
142100                 MOVE 25             TO WS-PTJ-ATR-PCT
142200             WHEN WS-ATR-PCT GREATER THAN 5 AND
142300                  WS-ATR-PCT NOT GREATER THAN 8
142400                 MOVE 25             TO WS-PTJ-ATR-PCT
142500             WHEN WS-ATR-PCT NOT LESS THAN .5 AND WS-ATR-PCT LESS THAN 1
142600                 MOVE 20             TO WS-PTJ-ATR-PCT
142700             WHEN WS-ATR-PCT GREATER THAN 8 AND
142800                  WS-ATR-PCT NOT GREATER THAN 12
142900                 MOVE 20             TO WS-PTJ-ATR-PCT
143000             WHEN OTHER
143100                 MOVE 10             TO WS-PTJ-ATR-PCT
143200         END-EVALUATE
143300     ELSE
143400         MOVE 15                     TO WS-PTJ-ATR-PCT
143500     END-IF
143600*
143700     IF  BAR-ENTRY-COUNT GREATER THAN 20
143800         PERFORM 3320-CALC-TEND-VOLATIL
143900            THRU 3320-CALC-TEND-VOLATIL-EXIT
144000         EVALUATE TRUE
144100             WHEN WS-CAMBIO-TENDENCIA NOT LESS THAN -20 AND
144200                  WS-CAMBIO-TENDENCIA NOT GREATER THAN 20
144300                 MOVE 30             TO WS-PTJ-TEND-VOLATIL
144400             WHEN WS-CAMBIO-TENDENCIA NOT LESS THAN -40 AND
144500                  WS-CAMBIO-TENDENCIA LESS THAN -20
144600                 MOVE 25             TO WS-PTJ-TEND-VOLATIL
144700             WHEN WS-CAMBIO-TENDENCIA GREATER THAN 20 AND
144800                  WS-CAMBIO-TENDENCIA NOT GREATER THAN 40
144900                 MOVE 25             TO WS-PTJ-TEND-VOLATIL
145000             WHEN WS-CAMBIO-TENDENCIA LESS THAN -40
145100                 MOVE 20             TO WS-PTJ-TEND-VOLATIL
145200             WHEN OTHER
145300                 MOVE 15             TO WS-PTJ-TEND-VOLATIL
145400         END-EVALUATE
145500     ELSE
145600         MOVE 15                     TO WS-PTJ-TEND-VOLATIL
145700     END-IF
145800*
145900     COMPUTE ENG-VOLA-SCORE ROUNDED =
146000             WS-PTJ-VOLATIL-ANUAL + WS-PTJ-ATR-PCT +
146100             WS-PTJ-TEND-VOLATIL
146200*
146300     .
146400 3300-PUNTAJE-VOLATILIDAD-EXIT.
146500     EXIT.
146600******************************************************************
146700*              3310-CALC-VOLATIL-ANUAL                          *
146800*   DESVIACION DE LOS RENDIMIENTOS DIARIOS DE LAS ULTIMAS 20      *
146900*   RUEDAS, ANUALIZADA CON LA RAIZ DE 252                         *
147000******************************************************************
147100 3310-CALC-VOLATIL-ANUAL.
147200*
147300     COMPUTE WS-VENTANA-INI = BAR-ENTRY-COUNT - 19
147400     IF  WS-VENTANA-INI LESS THAN 2
147500         MOVE 2                      TO WS-VENTANA-INI
147600     END-IF
147700*
147800     MOVE ZEROS TO WS-SUMA-X WS-N-VALIDOS
147900     PERFORM 3310-CALC-VOLATIL-ANUAL-L2
148000        THRU 3310-CALC-VOLATIL-ANUAL-L2-EXIT
148100        VARYING WS-SUB-J FROM WS-VENTANA-INI BY 1 UNTIL WS-SUB-J GREATER
148200        THAN BAR-ENTRY-COUNT.
148300*
148400     IF  WS-N-VALIDOS EQUAL ZERO
148500         MOVE ZEROS                  TO WS-VOLATIL-ANUAL
148600         GO TO 3310-CALC-VOLATIL-ANUAL-EXIT
148700     END-IF
148800*
148900     COMPUTE WS-MEDIA-VENTANA ROUNDED = WS-SUMA-X / WS-N-VALIDOS
149000*
149100     MOVE ZEROS                      TO WS-SUMA-CUADRADOS
149200     PERFORM 3310-CALC-VOLATIL-ANUAL-L1
149300        THRU 3310-CALC-VOLATIL-ANUAL-L1-EXIT
149400        VARYING WS-SUB-J FROM WS-VENTANA-INI BY 1 UNTIL WS-SUB-J GREATER
149500        THAN BAR-ENTRY-COUNT.
149600*
149700     COMPUTE WS-VARIANZA ROUNDED = WS-SUMA-CUADRADOS / WS-N-VALIDOS
149800     MOVE WS-VARIANZA                TO WS-RAIZ-ENTRADA
149900     PERFORM 9200-CALC-RAIZ THRU 9200-CALC-RAIZ-EXIT
150000     MOVE WS-RAIZ-RESULTADO          TO WS-STDV-RECIENTE
150100*
150200     COMPUTE WS-RAIZ-ENTRADA = CT-DIAS-ANO-BURSATIL
150300     PERFORM 9200-CALC-RAIZ THRU 9200-CALC-RAIZ-EXIT
150400*
150500     COMPUTE WS-VOLATIL-ANUAL ROUNDED =
150600             WS-STDV-RECIENTE * WS-RAIZ-RESULTADO
150700*
150800     .
150900 3310-CALC-VOLATIL-ANUAL-EXIT.
151000     EXIT.
151100******************************************************************
151200*              3320-CALC-TEND-VOLATIL                            *
151300*   COMPARA LA DESVIACION DE LOS ULTIMOS 10 RENDIMIENTOS CONTRA   *
151400*   LA DE LOS 10 ANTERIORES                                       *
151500******************************************************************
151600 3320-CALC-TEND-VOLATIL.
151700*
151800     PERFORM 3321-CALC-STDV-RANGO
151900        THRU 3321-CALC-STDV-RANGO-EXIT
152000*
152100     COMPUTE WS-VENTANA-INI = BAR-ENTRY-COUNT - 9
152200     MOVE WS-STDV-RECIENTE           TO WS-STDV-RECIENTE
152300*
152400     COMPUTE WS-SUB-ASOF = BAR-ENTRY-COUNT - 10
152500     MOVE WS-SUB-ASOF                TO WS-VENTANA-INI
152600     PERFORM 3322-CALC-STDV-ANTERIOR
152700        THRU 3322-CALC-STDV-ANTERIOR-EXIT
152800*
152900     IF  WS-STDV-ANTERIOR EQUAL ZERO
153000         MOVE ZEROS                  TO WS-CAMBIO-TENDENCIA
153100     ELSE
153200         COMPUTE WS-CAMBIO-TENDENCIA ROUNDED =
153300             (WS-STDV-RECIENTE / WS-STDV-ANTERIOR - 1) * 100
153400     END-IF
153500*
153600     .
153700 3320-CALC-TEND-VOLATIL-EXIT.
153800     EXIT.
153900******************************************************************
154000*              3321-CALC-STDV-RANGO                              *
154100*   DESVIACION DE LOS RENDIMIENTOS DE LAS ULTIMAS 10 RUEDAS       *
154200******************************************************************
154300 3321-CALC-STDV-RANGO.
154400*
154500     COMPUTE WS-VENTANA-INI = BAR-ENTRY-COUNT - 9
154600     MOVE ZEROS TO WS-SUMA-X WS-N-VALIDOS
154700     PERFORM 3321-CALC-STDV-RANGO-L2 THRU 3321-CALC-STDV-RANGO-L2-EXIT
154800        VARYING WS-SUB-J FROM WS-VENTANA-INI BY 1 UNTIL WS-SUB-J GREATER
154900        THAN BAR-ENTRY-COUNT.
155000*
155100     IF  WS-N-VALIDOS EQUAL ZERO
155200         MOVE ZEROS                  TO WS-STDV-RECIENTE
155300         GO TO 3321-CALC-STDV-RANGO-EXIT
155400     END-IF
155500*
155600     COMPUTE WS-MEDIA-VENTANA ROUNDED = WS-SUMA-X / WS-N-VALIDOS
155700     MOVE ZEROS                      TO WS-SUMA-CUADRADOS
155800     PERFORM 3321-CALC-STDV-RANGO-L1 THRU 3321-CALC-STDV-RANGO-L1-EXIT
155900        VARYING WS-SUB-J FROM WS-VENTANA-INI BY 1 UNTIL WS-SUB-J GREATER
156000        THAN BAR-ENTRY-COUNT.
156100*
156200     COMPUTE WS-VARIANZA ROUNDED = WS-SUMA-CUADRADOS / WS-N-VALIDOS
156300     MOVE WS-VARIANZA                TO WS-RAIZ-ENTRADA
156400     PERFORM 9200-CALC-RAIZ THRU 9200-CALC-RAIZ-EXIT
156500     MOVE WS-RAIZ-RESULTADO          TO WS-STDV-RECIENTE
156600*
156700     .
156800 3321-CALC-STDV-RANGO-EXIT.
156900     EXIT.
157000******************************************************************
157100*              3322-CALC-STDV-ANTERIOR                           *
157200*   DESVIACION DE LOS RENDIMIENTOS DE LAS 10 RUEDAS ANTERIORES    *
157300*   A LA VENTANA RECIENTE (MISMO METODO QUE 3321)                 *
157400******************************************************************
157500 3322-CALC-STDV-ANTERIOR.
157600*
157700     IF  WS-VENTANA-INI LESS THAN 2
157800         MOVE ZEROS                  TO WS-STDV-ANTERIOR
157900         GO TO 3322-CALC-STDV-ANTERIOR-EXIT
158000     END-IF
158100*
158200     COMPUTE WS-SUB-ASOF = WS-VENTANA-INI + 9
158300     MOVE ZEROS TO WS-SUMA-X WS-N-VALIDOS
158400     PERFORM 3322-CALC-STDV-ANTERIOR-L2
158500        THRU 3322-CALC-STDV-ANTERIOR-L2-EXIT
158600        VARYING WS-SUB-J FROM WS-VENTANA-INI BY 1 UNTIL WS-SUB-J GREATER
158700        THAN WS-SUB-ASOF.
158800*
158900     IF  WS-N-VALIDOS EQUAL ZERO
159000         MOVE ZEROS                  TO WS-STDV-ANTERIOR
159100         GO TO 3322-CALC-STDV-ANTERIOR-EXIT
159200     END-IF
159300*
159400     COMPUTE WS-MEDIA-VENTANA ROUNDED = WS-SUMA-X / WS-N-VALIDOS
159500     MOVE ZEROS                      TO WS-SUMA-CUADRADOS
159600     PERFORM 3322-CALC-STDV-ANTERIOR-L1
159700        THRU 3322-CALC-STDV-ANTERIOR-L1-EXIT
159800        VARYING WS-SUB-J FROM WS-VENTANA-INI BY 1 UNTIL WS-SUB-J GREATER
159900        THAN WS-SUB-ASOF.
160000*
160100     COMPUTE WS-VARIANZA ROUNDED = WS-SUMA-CUADRADOS / WS-N-VALIDOS
160200     MOVE WS-VARIANZA                TO WS-RAIZ-ENTRADA
160300     PERFORM 9200-CALC-RAIZ THRU 9200-CALC-RAIZ-EXIT
160400     MOVE WS-RAIZ-RESULTADO          TO WS-STDV-ANTERIOR
160500*
160600     .
160700 3322-CALC-STDV-ANTERIOR-EXIT.
160800     EXIT.
160900******************************************************************
161000*                3900-PUNTAJE-COMPUESTO                          *
161100*   COMPUESTO = TEC*WT + MOM*WM + VOL*WV + VOLA*WVOL + SENT*50    *
161200*   REDONDEADO A 2 DECIMALES (SCRN-0247 - PESO DE SENTIMIENTO     *
161300*   VIENE POR PARAMETRO PARA QUE EL MOTOR DE ESTRATEGIAS PUEDA    *
161400*   PASAR CERO Y NO DUPLICAR EL TERMINO)                          *
161500******************************************************************
161600 3900-PUNTAJE-COMPUESTO.
161700*
161800     COMPUTE ENG-COMP-SCORE ROUNDED =
161900             ENG-TECH-SCORE * LK-PESO-TECNICO +
162000             ENG-MOM-SCORE  * LK-PESO-MOMENTO +
162100             ENG-VOL-SCORE  * LK-PESO-VOLUMEN +
162200             ENG-VOLA-SCORE * LK-PESO-VOLATIL +
162300             LK-PESO-SENTIMIENTO * 50
162400*
162500     .
162600 3900-PUNTAJE-COMPUESTO-EXIT.
162700     EXIT.
162800******************************************************************
162900*                   9200-CALC-RAIZ                                *
163000*   RAIZ CUADRADA POR EL METODO DE NEWTON-RAPHSON (10 ITERACIONES)*
163100*   NO SE USAN FUNCIONES INTRINSECAS EN ESTE TALLER (SCRN-0351)   *
163200******************************************************************
163300 9200-CALC-RAIZ.
163400*
163500     IF  WS-RAIZ-ENTRADA LESS THAN ZERO
163600         MOVE ZEROS                  TO WS-RAIZ-RESULTADO
163700         GO TO 9200-CALC-RAIZ-EXIT
163800     END-IF
163900*
164000     IF  WS-RAIZ-ENTRADA EQUAL ZERO
164100         MOVE ZEROS                  TO WS-RAIZ-RESULTADO
164200         GO TO 9200-CALC-RAIZ-EXIT
164300     END-IF
164400*
164500     MOVE WS-RAIZ-ENTRADA            TO WS-RAIZ-APROX
164600*
164700     PERFORM 9200-CALC-RAIZ-L1 THRU 9200-CALC-RAIZ-L1-EXIT
164800        VARYING WS-RAIZ-ITER FROM 1 BY 1 UNTIL WS-RAIZ-ITER GREATER THAN
164900        10.
165000*
165100     MOVE WS-RAIZ-APROX              TO WS-RAIZ-RESULTADO
165200*
165300     .
165400 9200-CALC-RAIZ-EXIT.
165500     EXIT.
165600******************************************************************
165700*                   9000-SAFE-DIVIDE                             *
165800*   NO USADO DIRECTAMENTE POR ESTE MODULO - QUEDA DISPONIBLE      *
165900*   PARA LOS DRIVERS QUE LO INVOCAN POR CALL (U8 UTILS)          *
166000******************************************************************
166100 9000-SAFE-DIVIDE.
166200*
166300     IF  WS-DIVISOR EQUAL ZERO
166400         MOVE ZEROS                  TO WS-QUOTIENT
166500     ELSE
166600         COMPUTE WS-QUOTIENT ROUNDED = WS-DIVIDEND / WS-DIVISOR
166700     END-IF
166800*
166900     .
167000 9000-SAFE-DIVIDE-EXIT.
167100     EXIT.
167200******************************************************************
167300*                  9100-CHANGE-PERCENT                           *
167400*   NO USADO DIRECTAMENTE POR ESTE MODULO - QUEDA DISPONIBLE      *
167500*   PARA LOS DRIVERS QUE LO INVOCAN POR CALL (U8 UTILS)          *
167600******************************************************************
167700 9100-CHANGE-PERCENT.
167800*
167900     IF  WS-VALOR-PREVIO EQUAL ZERO
168000         MOVE ZEROS                  TO WS-CAMBIO-PCT-A
168100     ELSE
168200         COMPUTE WS-CAMBIO-PCT-A ROUNDED =
168300                 (WS-VALOR-ACTUAL - WS-VALOR-PREVIO) /
168400                 WS-VALOR-PREVIO * 100
168500     END-IF
168600*
168700     .
168800 9100-CHANGE-PERCENT-EXIT.
168900     EXIT.
169000******************************************************************
169100*         PARRAFOS DE CICLO INTERNO (SOPORTE DE PERFORM)         *
169200******************************************************************
169300 9200-CALC-RAIZ-L1.
169400*
169500         COMPUTE WS-RAIZ-APROX ROUNDED =
169600                 (WS-RAIZ-APROX + WS-RAIZ-ENTRADA / WS-RAIZ-APROX) / 2
169700 9200-CALC-RAIZ-L1-EXIT.
169800     EXIT.
169900 3322-CALC-STDV-ANTERIOR-L1.
170000*
170100         IF  BAR-CLOSE-PRICE(WS-SUB-J - 1) NOT EQUAL ZERO
170200             COMPUTE WS-CAMBIO-PCT-A ROUNDED =
170300                 (BAR-CLOSE-PRICE(WS-SUB-J) /
170400                  BAR-CLOSE-PRICE(WS-SUB-J - 1) - 1) * 100
170500             COMPUTE WS-SUMA-CUADRADOS = WS-SUMA-CUADRADOS +
170600                 (WS-CAMBIO-PCT-A - WS-MEDIA-VENTANA) *
170700                 (WS-CAMBIO-PCT-A - WS-MEDIA-VENTANA)
170800         END-IF
170900 3322-CALC-STDV-ANTERIOR-L1-EXIT.
171000     EXIT.
171100 3322-CALC-STDV-ANTERIOR-L2.
171200*
171300         IF  BAR-CLOSE-PRICE(WS-SUB-J - 1) NOT EQUAL ZERO
171400             COMPUTE WS-CAMBIO-PCT-A ROUNDED =
171500                 (BAR-CLOSE-PRICE(WS-SUB-J) /
171600                  BAR-CLOSE-PRICE(WS-SUB-J - 1) - 1) * 100
171700             ADD WS-CAMBIO-PCT-A     TO WS-SUMA-X
171800             ADD 1                   TO WS-N-VALIDOS
171900         END-IF
172000 3322-CALC-STDV-ANTERIOR-L2-EXIT.
172100     EXIT.
172200 3321-CALC-STDV-RANGO-L1.
172300*
172400         IF  BAR-CLOSE-PRICE(WS-SUB-J - 1) NOT EQUAL ZERO
172500             COMPUTE WS-CAMBIO-PCT-A ROUNDED =
172600                 (BAR-CLOSE-PRICE(WS-SUB-J) /
172700                  BAR-CLOSE-PRICE(WS-SUB-J - 1) - 1) * 100
172800             COMPUTE WS-SUMA-CUADRADOS = WS-SUMA-CUADRADOS +
172900                 (WS-CAMBIO-PCT-A - WS-MEDIA-VENTANA) *
173000                 (WS-CAMBIO-PCT-A - WS-MEDIA-VENTANA)
173100         END-IF
173200 3321-CALC-STDV-RANGO-L1-EXIT.
173300     EXIT.
173400 3321-CALC-STDV-RANGO-L2.
173500*
173600         IF  BAR-CLOSE-PRICE(WS-SUB-J - 1) NOT EQUAL ZERO
173700             COMPUTE WS-CAMBIO-PCT-A ROUNDED =
173800                 (BAR-CLOSE-PRICE(WS-SUB-J) /
173900                  BAR-CLOSE-PRICE(WS-SUB-J - 1) - 1) * 100
174000             ADD WS-CAMBIO-PCT-A     TO WS-SUMA-X
174100             ADD 1                   TO WS-N-VALIDOS
174200         END-IF
174300 3321-CALC-STDV-RANGO-L2-EXIT.
174400     EXIT.
174500 3310-CALC-VOLATIL-ANUAL-L1.
174600*
174700         IF  BAR-CLOSE-PRICE(WS-SUB-J - 1) NOT EQUAL ZERO
174800             COMPUTE WS-CAMBIO-PCT-A ROUNDED =
174900                 (BAR-CLOSE-PRICE(WS-SUB-J) /
175000                  BAR-CLOSE-PRICE(WS-SUB-J - 1) - 1) * 100
175100             COMPUTE WS-SUMA-CUADRADOS = WS-SUMA-CUADRADOS +
175200                 (WS-CAMBIO-PCT-A - WS-MEDIA-VENTANA) *
175300                 (WS-CAMBIO-PCT-A - WS-MEDIA-VENTANA)
175400         END-IF
175500 3310-CALC-VOLATIL-ANUAL-L1-EXIT.
175600     EXIT.
175700 3310-CALC-VOLATIL-ANUAL-L2.
175800*
175900         IF  BAR-CLOSE-PRICE(WS-SUB-J - 1) NOT EQUAL ZERO
176000             COMPUTE WS-CAMBIO-PCT-A ROUNDED =
176100                 (BAR-CLOSE-PRICE(WS-SUB-J) /
176200                  BAR-CLOSE-PRICE(WS-SUB-J - 1) - 1) * 100
176300             ADD WS-CAMBIO-PCT-A     TO WS-SUMA-X
176400             ADD 1                   TO WS-N-VALIDOS
176500         END-IF
176600 3310-CALC-VOLATIL-ANUAL-L2-EXIT.
176700     EXIT.
176800 3210-CALC-CORREL-VOL-L1.
176900*
177000         IF  BAR-CLOSE-PRICE(WS-SUB-J - 1) NOT EQUAL ZERO AND
177100             BAR-VOLUME(WS-SUB-J - 1) NOT EQUAL ZERO
177200             COMPUTE WS-CAMBIO-PCT-A ROUNDED =
177300                 (BAR-CLOSE-PRICE(WS-SUB-J) /
177400                  BAR-CLOSE-PRICE(WS-SUB-J - 1) - 1) * 100
177500             COMPUTE WS-CAMBIO-PCT-B ROUNDED =
177600                 (BAR-VOLUME(WS-SUB-J) /
177700                  BAR-VOLUME(WS-SUB-J - 1) - 1) * 100
177800             ADD WS-CAMBIO-PCT-A     TO WS-SUMA-X
177900             ADD WS-CAMBIO-PCT-B     TO WS-SUMA-Y
178000             COMPUTE WS-SUMA-XY = WS-SUMA-XY +
178100                     WS-CAMBIO-PCT-A * WS-CAMBIO-PCT-B
178200             COMPUTE WS-SUMA-XX = WS-SUMA-XX +
178300                     WS-CAMBIO-PCT-A * WS-CAMBIO-PCT-A
178400             ADD 1                   TO WS-N-VALIDOS
178500         END-IF
178600 3210-CALC-CORREL-VOL-L1-EXIT.
178700     EXIT.
178800 1450-CALC-SMA-VENTANA-VOL-L1.
178900*
179000         ADD BAR-VOLUME(WS-SUB-J)    TO WS-VOL-SUMA
179100         ADD 1                       TO WS-N-VALIDOS
179200 1450-CALC-SMA-VENTANA-VOL-L1-EXIT.
179300     EXIT.
179400 3110-CALC-PENDIENTE-L1.
179500*
179600         ADD WS-SUB-N                TO WS-SUMA-X
179700         ADD BAR-CLOSE-PRICE(WS-SUB-J) TO WS-SUMA-Y
179800         COMPUTE WS-SUMA-XY = WS-SUMA-XY +
179900                 WS-SUB-N * BAR-CLOSE-PRICE(WS-SUB-J)
180000         COMPUTE WS-SUMA-XX = WS-SUMA-XX + WS-SUB-N * WS-SUB-N
180100         ADD 1                       TO WS-SUB-N
180200 3110-CALC-PENDIENTE-L1-EXIT.
180300     EXIT.
180400 1900-CALC-RAZON-VOL-L1.
180500*
180600         ADD BAR-VOLUME(WS-SUB-J)    TO WS-VOL-SUMA
180700         ADD 1                       TO WS-N-VALIDOS
180800 1900-CALC-RAZON-VOL-L1-EXIT.
180900     EXIT.
181000 1800-CALC-ATR-L1.
181100*
181200*
181300         COMPUTE WS-TR-VALOR = BAR-HIGH-PRICE(WS-SUB-J) -
181400                                BAR-LOW-PRICE(WS-SUB-J)
181500*
181600         IF  BAR-HIGH-PRICE(WS-SUB-J) GREATER THAN
181700             BAR-CLOSE-PRICE(WS-SUB-J - 1)
181800             COMPUTE WS-VALOR-ACTUAL = BAR-HIGH-PRICE(WS-SUB-J) -
181900                                        BAR-CLOSE-PRICE(WS-SUB-J - 1)
182000         ELSE
182100             COMPUTE WS-VALOR-ACTUAL = BAR-CLOSE-PRICE(WS-SUB-J - 1) -
182200                                        BAR-HIGH-PRICE(WS-SUB-J)
182300         END-IF
182400         IF  WS-VALOR-ACTUAL GREATER THAN WS-TR-VALOR
182500             MOVE WS-VALOR-ACTUAL    TO WS-TR-VALOR
182600         END-IF
182700*
182800         IF  BAR-LOW-PRICE(WS-SUB-J) GREATER THAN
182900             BAR-CLOSE-PRICE(WS-SUB-J - 1)
183000             COMPUTE WS-VALOR-ACTUAL = BAR-LOW-PRICE(WS-SUB-J) -
183100                                        BAR-CLOSE-PRICE(WS-SUB-J - 1)
183200         ELSE
183300             COMPUTE WS-VALOR-ACTUAL = BAR-CLOSE-PRICE(WS-SUB-J - 1) -
183400                                        BAR-LOW-PRICE(WS-SUB-J)
183500         END-IF
183600         IF  WS-VALOR-ACTUAL GREATER THAN WS-TR-VALOR
183700             MOVE WS-VALOR-ACTUAL    TO WS-TR-VALOR
183800         END-IF
183900*
184000         ADD WS-TR-VALOR             TO WS-TR-SUMA
184100         ADD 1                       TO WS-N-VALIDOS
184200*
184300 1800-CALC-ATR-L1-EXIT.
184400     EXIT.
184500 1600-CALC-CCI-L1.
184600*
184700         COMPUTE WS-CAMBIO-PCT-A ROUNDED =
184800                 (BAR-HIGH-PRICE(WS-SUB-J) +
184900                  BAR-LOW-PRICE(WS-SUB-J) +
185000                  BAR-CLOSE-PRICE(WS-SUB-J)) / 3
185100         IF  WS-CAMBIO-PCT-A GREATER THAN WS-MEDIA-VENTANA
185200             COMPUTE WS-SUMA-ABS-DESV =
185300                 WS-SUMA-ABS-DESV +
185400                 (WS-CAMBIO-PCT-A - WS-MEDIA-VENTANA)
185500         ELSE
185600             COMPUTE WS-SUMA-ABS-DESV =
185700                 WS-SUMA-ABS-DESV +
185800                 (WS-MEDIA-VENTANA - WS-CAMBIO-PCT-A)
185900         END-IF
186000 1600-CALC-CCI-L1-EXIT.
186100     EXIT.
186200 1600-CALC-CCI-L2.
186300*
186400         COMPUTE WS-TP-VALOR ROUNDED =
186500                 (BAR-HIGH-PRICE(WS-SUB-J) +
186600                  BAR-LOW-PRICE(WS-SUB-J) +
186700                  BAR-CLOSE-PRICE(WS-SUB-J)) / 3
186800         ADD WS-TP-VALOR             TO WS-SUMA-SIMPLE
186900         ADD 1                       TO WS-N-VALIDOS
187000 1600-CALC-CCI-L2-EXIT.
187100     EXIT.
187200 1500-CALC-BOLLINGER-L1.
187300*
187400         COMPUTE WS-SUMA-CUADRADOS =
187500                 WS-SUMA-CUADRADOS +
187600                 (BAR-CLOSE-PRICE(WS-SUB-J) - WS-MA20-HOY) *
187700                 (BAR-CLOSE-PRICE(WS-SUB-J) - WS-MA20-HOY)
187800         ADD 1                       TO WS-N-VALIDOS
187900 1500-CALC-BOLLINGER-L1-EXIT.
188000     EXIT.
188100 1450-CALC-SMA-VENTANA-L1.
188200*
188300         ADD BAR-CLOSE-PRICE(WS-SUB-J)   TO WS-SUMA-SIMPLE
188400         ADD 1                           TO WS-N-VALIDOS
188500 1450-CALC-SMA-VENTANA-L1-EXIT.
188600     EXIT.
188700 1300-CALC-OBV-SERIE-L1.
188800*
188900*
189000         IF  BAR-CLOSE-PRICE(WS-SUB-N) GREATER THAN
189100             BAR-CLOSE-PRICE(WS-SUB-N - 1)
189200             ADD BAR-VOLUME(WS-SUB-N) TO WS-OBV-CUR
189300         ELSE
189400             IF  BAR-CLOSE-PRICE(WS-SUB-N) LESS THAN
189500                 BAR-CLOSE-PRICE(WS-SUB-N - 1)
189600                 SUBTRACT BAR-VOLUME(WS-SUB-N) FROM WS-OBV-CUR
189700             END-IF
189800         END-IF
189900*
190000 1300-CALC-OBV-SERIE-L1-EXIT.
190100     EXIT.
190200 1250-CALC-HHV-LLV-L1.
190300*
190400         IF  BAR-HIGH-PRICE(WS-SUB-J) GREATER THAN WS-HHV
190500             MOVE BAR-HIGH-PRICE(WS-SUB-J) TO WS-HHV
190600         END-IF
190700         IF  BAR-LOW-PRICE(WS-SUB-J) LESS THAN WS-LLV
190800             MOVE BAR-LOW-PRICE(WS-SUB-J) TO WS-LLV
190900         END-IF
191000 1250-CALC-HHV-LLV-L1-EXIT.
191100     EXIT.
191200 1200-CALC-KDJ-SERIE-L1.
191300*
191400*
191500         MOVE WS-KDJ-K-CUR           TO WS-KDJ-K-ANT
191600         MOVE WS-KDJ-D-CUR           TO WS-KDJ-D-ANT
191700*
191800         MOVE WS-SUB-N                TO WS-SUB-ASOF
191900         MOVE 9                       TO WS-VENTANA-LEN
192000         PERFORM 1250-CALC-HHV-LLV
192100            THRU 1250-CALC-HHV-LLV-EXIT
192200*
192300         IF  WS-HHV EQUAL WS-LLV
192400             MOVE 50                 TO WS-RSV-CUR
192500         ELSE
192600             COMPUTE WS-RSV-CUR ROUNDED =
192700                     (BAR-CLOSE-PRICE(WS-SUB-N) - WS-LLV) /
192800                     (WS-HHV - WS-LLV) * 100
192900         END-IF
193000*
193100         IF  WS-SUB-N EQUAL 1
193200             MOVE WS-RSV-CUR         TO WS-KDJ-K-CUR
193300             MOVE WS-KDJ-K-CUR       TO WS-KDJ-D-CUR
193400         ELSE
193500             COMPUTE WS-KDJ-K-CUR ROUNDED =
193600                     CT-ALFA-KDJ * WS-RSV-CUR +
193700                     (1 - CT-ALFA-KDJ) * WS-KDJ-K-ANT
193800             COMPUTE WS-KDJ-D-CUR ROUNDED =
193900                     CT-ALFA-KDJ * WS-KDJ-K-CUR +
194000                     (1 - CT-ALFA-KDJ) * WS-KDJ-D-ANT
194100         END-IF
194200*
194300 1200-CALC-KDJ-SERIE-L1-EXIT.
194400     EXIT.
194500 1100-CALC-RSI-SERIE-L1.
194600*
194700*
194800         MOVE WS-AVGGAN-CUR          TO WS-AVGGAN-ANT
194900         MOVE WS-AVGPER-CUR          TO WS-AVGPER-ANT
195000         MOVE WS-RSI-CUR             TO WS-RSI-ANT
195100*
195200         COMPUTE WS-DELTA-CLOSE =
195300                 BAR-CLOSE-PRICE(WS-SUB-N) -
195400                 BAR-CLOSE-PRICE(WS-SUB-N - 1)
195500*
195600         IF  WS-DELTA-CLOSE GREATER THAN ZERO
195700             MOVE WS-DELTA-CLOSE     TO WS-GANANCIA
195800             MOVE ZEROS              TO WS-PERDIDA
195900         ELSE
196000             MOVE ZEROS              TO WS-GANANCIA
196100             COMPUTE WS-PERDIDA = ZERO - WS-DELTA-CLOSE
196200         END-IF
196300*
196400         IF  WS-SUB-N EQUAL 2
196500             MOVE WS-GANANCIA        TO WS-AVGGAN-CUR
196600             MOVE WS-PERDIDA         TO WS-AVGPER-CUR
196700         ELSE
196800             COMPUTE WS-AVGGAN-CUR ROUNDED =
196900                     CT-ALFA-RSI * WS-GANANCIA +
197000                     (1 - CT-ALFA-RSI) * WS-AVGGAN-ANT
197100             COMPUTE WS-AVGPER-CUR ROUNDED =
197200                     CT-ALFA-RSI * WS-PERDIDA +
197300                     (1 - CT-ALFA-RSI) * WS-AVGPER-ANT
197400         END-IF
197500*
197600         IF  WS-AVGPER-CUR EQUAL ZERO
197700             MOVE 100                TO WS-RSI-CUR
197800         ELSE
197900             COMPUTE WS-RS-VALOR ROUNDED =
198000                     WS-AVGGAN-CUR / WS-AVGPER-CUR
198100             COMPUTE WS-RSI-CUR ROUNDED =
198200                     100 - (100 / (1 + WS-RS-VALOR))
198300         END-IF
198400*
198500 1100-CALC-RSI-SERIE-L1-EXIT.
198600     EXIT.
198700 1000-CALC-MACD-SERIE-L1.
198800*
198900*
199000         MOVE WS-EMA12-CUR           TO WS-EMA12-ANT
199100         MOVE WS-EMA26-CUR           TO WS-EMA26-ANT
199200         MOVE WS-DIF-CUR             TO WS-DIF-ANT
199300         MOVE WS-DEA-CUR             TO WS-DEA-ANT
199400         MOVE WS-HIST-CUR            TO WS-HIST-ANT
199500*
199600         COMPUTE WS-EMA12-CUR ROUNDED =
199700                 CT-ALFA-EMA12 * BAR-CLOSE-PRICE(WS-SUB-N) +
199800                 (1 - CT-ALFA-EMA12) * WS-EMA12-ANT
199900*
200000         COMPUTE WS-EMA26-CUR ROUNDED =
200100                 CT-ALFA-EMA26 * BAR-CLOSE-PRICE(WS-SUB-N) +
200200                 (1 - CT-ALFA-EMA26) * WS-EMA26-ANT
200300*
200400         COMPUTE WS-DIF-CUR ROUNDED = WS-EMA12-CUR - WS-EMA26-CUR
200500*
200600         IF  WS-SUB-N EQUAL 2
200700             MOVE WS-DIF-CUR         TO WS-DEA-CUR
200800         ELSE
200900             COMPUTE WS-DEA-CUR ROUNDED =
201000                     CT-ALFA-DEA * WS-DIF-CUR +
201100                     (1 - CT-ALFA-DEA) * WS-DEA-ANT
201200         END-IF
201300*
201400         COMPUTE WS-HIST-CUR ROUNDED = 2 * (WS-DIF-CUR -
201500                                             WS-DEA-CUR)
201600*
201700 1000-CALC-MACD-SERIE-L1-EXIT.
201800     EXIT.
