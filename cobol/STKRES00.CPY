000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: STKRES00                                           *
000400*                                                                *
000500*  FECHA CREACION: 20/04/1987                                    *
000600*                                                                *
000700*  AUTOR: R. MENDOZA                                             *
000800*                                                                *
000900*  APLICACION: FILTRADO Y PUNTUACION DIARIA DE ACCIONES          *
001000*                                                                *
001100*  DESCRIPCION: AREA DE COMUNICACION ENTRE LOS DRIVERS Y EL      *
001200*               MODULO DE CALCULO STKENG00.  TRAE LOS            *
001300*               INDICADORES DEL ULTIMO DIA, LAS SENALES Y LAS    *
001400*               CUATRO PUNTUACIONES MAS EL COMPUESTO.            *
001500******************************************************************
001600*-----------------------------------------------------------------
001700* BITACORA DE CAMBIOS
001800*-----------------------------------------------------------------
001900* FECHA     | POR  | TICKET    | DESCRIPCION
002000*-----------|------|-----------|---------------------------------
002100* 20/04/1987| RMZ  | SCRN-0007 | CREACION INICIAL DEL LAYOUT
002200* 23/02/2006| RMZ  | SCRN-0232 | AGREGADOS INDICADORES KDJ/CCI/%R
002300* 19/03/2007| RMZ  | SCRN-0246 | AGREGADAS LAS 4 PUNTUACIONES
002400*-----------------------------------------------------------------
002500 01  ENG-RESULT-RECORD.
002600     05  ENG-INDICATORS.
002700         10  ENG-MACD-DIF               PIC S9(04)V9(04).
002800         10  ENG-MACD-DEA                PIC S9(04)V9(04).
002900         10  ENG-MACD-HIST               PIC S9(04)V9(04).
003000         10  ENG-RSI-VALUE                PIC S9(03)V99.
003100         10  ENG-MA5                      PIC S9(05)V99.
003200         10  ENG-MA10                     PIC S9(05)V99.
003300         10  ENG-MA20                     PIC S9(05)V99.
003400         10  ENG-MA60                     PIC S9(05)V99.
003500         10  ENG-BB-UPPER                 PIC S9(05)V99.
003600         10  ENG-BB-MIDDLE                PIC S9(05)V99.
003700         10  ENG-BB-LOWER                 PIC S9(05)V99.
003800         10  ENG-BB-WIDTH                 PIC S9(03)V99.
003900         10  ENG-BB-POSITION              PIC S9(03)V99.
004000         10  ENG-KDJ-K                    PIC S9(03)V99.
004100         10  ENG-KDJ-D                    PIC S9(03)V99.
004200         10  ENG-KDJ-J                    PIC S9(03)V99.
004300         10  ENG-CCI-VALUE                PIC S9(04)V99.
004400         10  ENG-WILLIAMS-R               PIC S9(03)V99.
004500         10  ENG-MOMENTUM-VAL             PIC S9(03)V99.
004600         10  ENG-ROC-VAL                  PIC S9(03)V99.
004700         10  ENG-OBV-VAL                  PIC S9(13).
004800         10  ENG-ATR-VAL                  PIC S9(05)V99.
004900         10  ENG-VOLUME-RATIO             PIC S9(03)V99.
005000     05  ENG-SIGNALS.
005100         10  ENG-MACD-SIGNAL              PIC X(12).
005200         10  ENG-RSI-SIGNAL               PIC X(12).
005300         10  ENG-MA-SIGNAL                PIC X(12).
005400         10  ENG-VERDICT                  PIC X(12).
005500     05  ENG-SCORES.
005600         10  ENG-TECH-SCORE               PIC S9(03)V99.
005700         10  ENG-MOM-SCORE                PIC S9(03)V99.
005800         10  ENG-VOL-SCORE                PIC S9(03)V99.
005900         10  ENG-VOLA-SCORE               PIC S9(03)V99.
006000         10  ENG-COMP-SCORE               PIC S9(03)V99.
006100     05  ENG-STATUS-FLAG                  PIC X(01).
006200         88  ENG-OK                           VALUE 'O'.
006300         88  ENG-INSUFFICIENT-DATA            VALUE 'I'.
006400     05  FILLER                            PIC X(10).
