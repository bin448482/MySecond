000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: STKWGT00                                           *
000400*                                                                *
000500*  FECHA CREACION: 30/06/1987                                    *
000600*                                                                *
000700*  AUTOR: H. DIAZ BRITO                                          *
000800*                                                                *
000900*  APLICACION: FILTRADO Y PUNTUACION DIARIA DE ACCIONES          *
001000*                                                                *
001100*  DESCRIPCION: TABLA DE PESOS Y FILTROS DE LAS CUATRO           *
001200*               ESTRATEGIAS PREDEFINIDAS, USADA POR EL MOTOR     *
001300*               DE ESTRATEGIAS STKSTR03.  LA TABLA SE CARGA POR  *
001400*               PROGRAMA (PARRAFO 0100-INIT-STRATEGY-TABLE) Y NO *
001500*               POR ARCHIVO, POR SER VALORES FIJOS DEL NEGOCIO.  *
001600******************************************************************
001700*-----------------------------------------------------------------
001800* BITACORA DE CAMBIOS
001900*-----------------------------------------------------------------
002000* FECHA     | POR  | TICKET    | DESCRIPCION
002100*-----------|------|-----------|---------------------------------
002200* 30/06/1987| HDB  | SCRN-0006 | CREACION INICIAL - 2 ESTRATEGIAS
002300* 05/12/1995| RMZ  | SCRN-0099 | AGREGADAS 2 ESTRATEGIAS (TOTAL 4)
002400* 02/11/1998| JQV  | SCRN-0123 | REVISION Y2K - SIN CAMBIOS DE DATO
002500* 19/03/2007| RMZ  | SCRN-0247 | AGREGADAS LAS BANDERAS DE FILTRO
002600*           |      |           | DE CAMBIO-5D Y DE VOLATILIDAD, YA
002700*           |      |           | QUE NO TODAS LAS ESTRATEGIAS LOS
002800*           |      |           | USAN (VER STKSTR03 1100-PREFILTER)
002900*-----------------------------------------------------------------
003000 01  WGT-STRATEGY-TABLE.
003100     05  WGT-STRATEGY-ENTRY OCCURS 4 TIMES INDEXED BY WGT-SX.
003200         10  WGT-STRATEGY-ID            PIC X(20).
003300         10  WGT-WT-TECH                 PIC 9V99.
003400         10  WGT-WT-MOM                  PIC 9V99.
003500         10  WGT-WT-VOL                  PIC 9V99.
003600         10  WGT-WT-VOLA                 PIC 9V99.
003700         10  WGT-MIN-SCORE                PIC 9(03)V99.
003800         10  WGT-MIN-VOLR                 PIC 9(03)V99.
003900         10  WGT-MIN-CHG5D                PIC 9(03)V99.
004000         10  WGT-CHG5D-FILTER-FLAG         PIC X(01).
004100             88  WGT-CHG5D-FILTER-ON           VALUE 'S'.
004200         10  WGT-MAX-VOLA-SCORE            PIC 9(03)V99.
004300         10  WGT-VOLA-FILTER-FLAG          PIC X(01).
004400             88  WGT-VOLA-FILTER-ON            VALUE 'S'.
004500         10  WGT-MIN-TURNOVER              PIC 9(03)V99.
004600         10  WGT-RSI-LO                    PIC 9(03)V99.
004700         10  WGT-RSI-HI                    PIC 9(03)V99.
004800         10  WGT-KDJ-OVERSOLD-FLAG         PIC X(01).
004900             88  WGT-KDJ-OVERSOLD-ON           VALUE 'S'.
005000         10  WGT-CLOSE-GT-MA20-FLAG        PIC X(01).
005100             88  WGT-CLOSE-GT-MA20-ON          VALUE 'S'.
005200         10  WGT-MA-ALIGN-FLAG             PIC X(01).
005300             88  WGT-MA-ALIGN-ON               VALUE 'S'.
005400         10  FILLER                        PIC X(06).
